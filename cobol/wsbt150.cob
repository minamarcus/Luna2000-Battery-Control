000010********************************************
000020*                                          *
000030*  Call Parameter Block For BT150         *
000040*   (High-Usage Monitor Rule Engine) -    *
000050*   Copied By BT150 Itself And By Every   *
000060*   Module That Calls It.                 *
000070********************************************
000080*  Mirrors exactly the linkage BT150 was compiled against - do
000090*  not change a field here without re-compiling every caller.
000100*
000110* 07/12/25 vbc - Split out of BT150's own linkage section so
000120*                BT030 shares one true copy, ticket BT007.
000130*
000140 01  BT150-Linkage.
000150     03  Bt150-Function-Code    pic 99      comp.
000160         88  Bt150-Fn-Evaluate-Reading        value 1.
000170*
000180     03  Bt150-Timestamp-In     pic 9(6).
000190     03  Bt150-Watts-In         pic s9(7).
000200     03  Bt150-Today-Bit-In     pic 999     comp.
000210     03  Bt150-Soc-In           pic 999v9   comp-3.
000220     03  Bt150-Mode-Inout       pic 99      comp.
000230*
000240*        The active schedule periods, same shape as wsbtper.cob's
000250*        BT-Period-Table - used for the active-discharge test.
000260     03  Bt150-Periods.
000270         05  Bt-Per-Count           pic 99      comp.
000280         05  Bt-Per-Entry                       occurs 14.
000290             07  Bt-Per-Start-Time  pic 9(4)    comp.
000300             07  Bt-Per-End-Time    pic 9(4)    comp.
000310             07  Bt-Per-Charge-Flag pic 9       comp.
000320                 88  Bt-Per-Is-Charging          value 0.
000330                 88  Bt-Per-Is-Discharging       value 1.
000340             07  Bt-Per-Days        pic 999     comp.
000350*
000360*        Running monitor state, carried by BT030 across calls for
000370*        the life of the run - same shape as wsbtpwr.cob's
000380*        BT-Monitor-State.
000390     03  Bt150-Monitor-State.
000400         05  Mon-High-Counter           pic 99      comp.
000410         05  Mon-In-Self-Con            pic x.
000420             88  Mon-Self-Con-Active            value "Y".
000430         05  Mon-Self-Con-Start-Secs    pic 9(6)    comp.
000440         05  Mon-Reading-Secs           pic 9(6)    comp.
000450         05  Mon-Kw-Reading             pic s9(5)v99 comp-3.
000460         05  Mon-Samples-Read           pic 9(7)    comp.
000470         05  Mon-High-Samples           pic 9(7)    comp.
000480         05  Mon-Mode-Switches          pic 9(7)    comp.
000490*
000500     03  Bt150-Status-Out       pic x(30).
000510     03  Bt150-Kw-Out           pic s9(5)v99 comp-3.
000520*
000530     03  Bt150-Return-Code      pic 99      comp.
000540     03  filler                 pic x(4).
000550*
