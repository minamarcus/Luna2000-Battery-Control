000010********************************************
000020*                                          *
000030*  Record Definition For Hourly Spot Price *
000040*           File                           *
000050*     24 records per day, sorted by hour   *
000060********************************************
000070*  File size 17 bytes padded to 20 by filler.
000080*
000090* 03/09/87 vbc - Created as Mt-Tariff-Record, half hourly Economy
000100*                 7 tariff table for the MT010 relay controller.
000110* 26/01/94 vbc - Rebuilt table to hourly slots (24 not 48) per
000120*                 board of trade metering change, ticket LM071.
000130* 19/11/98 vbc - Y2K review - Mt-Tar-Date widened here to keep a
000140*                 full century, no further impact found.
000150* 14/06/05 djw - Added Mt-Tar-Amount sign for export tariffs.
000160* 24/11/25 vbc - Re-purposed for Battery TOU project (ticket
000170*                 BT001), renamed Mt-Tar- fields to Prc-...,
000180*                 widened amount to 4 decimals for spot pricing.
000190* 12/01/26 vbc - Dropped the unused Bt-Prt-Resolved byte and put
000200*                 it back to work as Bt-Prt-Used, BT110's evening
000210*                 hour selection marker (B10) - a reviewer found
000220*                 the old flag set on every read and never once
000230*                 tested, ticket BT013.
000240*
000250*        Prc-Date is YYYYMMDD, Prc-Hour is 00-23, Prc-Amount is
000260*        per kWh to 4 decimals, may be negative on spot markets.
000270 01  BT-Price-Record.
000280     03  Prc-Date                   pic 9(8).
000290     03  Prc-Hour                   pic 9(2).
000300     03  Prc-Amount                 pic s9(3)v9(4).
000310     03  filler                     pic x(3).
000320*
000330*  Working table, one day's prices held in memory for BT130.
000340*
000350 01  BT-Price-Table.
000360     03  Bt-Prt-Count             pic 99   comp    value zero.
000370     03  Bt-Prt-Entry                      occurs 24
000380                                            indexed by Bt-Prt-Ix.
000390         05  Bt-Prt-Date            pic 9(8)    comp.
000400         05  Bt-Prt-Hour            pic 99      comp.
000410         05  Bt-Prt-Amount          pic s9(3)v9(4) comp-3.
000420         05  Bt-Prt-Used            pic x       value "N".
000430             88  Bt-Prt-Is-Used             value "Y".
000440*
