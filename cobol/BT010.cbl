000010*****************************************************************
000020*                                                               *
000030*          D A I L Y   S C H E D U L E   U P D A T E           *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification   division.
000080*========================
000090*
000100 program-id.          BT010.
000110 author.              V B Coen.
000120 installation.        Applewood Computers - Energy Systems.
000130 date-written.        15/05/1988.
000140 date-compiled.
000150 security.            Copyright (C) 1988-2026, V B Coen.
000160*
000170***
000180*    Remarks.            Batch driver, originally MT010, the
000190*                        nightly job that rebuilt the Economy-7
000200*                        relay window table off CLOCK/WINSET and
000210*                        punched it to the remote unit.  Re-
000220*                        purposed for Battery TOU as the daily
000230*                        schedule update: cleans today's
000240*                        surviving periods out of the current
000250*                        register, runs the night-price optimizer
000260*                        for tomorrow's charge and discharge
000270*                        windows, keeps or drops any of today's
000280*                        discharge periods still sitting in the
000290*                        table against the new ones on price,
000300*                        merges the lot dropping any overlap, re-
000310*                        encodes the 43-word register and logs
000320*                        the before/after schedule to the print
000330*                        file.
000340***
000350*    Version.            See Bt010-Prog-Name in working-storage.
000360***
000370*    Files used.         Schedule-In      (input, line seq)
000380*                        Schedule-Out     (output, line seq)
000390*                        Prices-Today     (input, line seq)
000400*                        Prices-Tomorrow  (input, line seq)
000410*                        Battery-State    (input, line seq)
000420*                        Schedule-Report  (output, line seq)
000430***
000440*    Called Modules.     BT100, BT110, BT120, BT130, BT140, BT190.
000450***
000460*
000470* changes:
000480* 15/05/88 vbc - Created as MT010, nightly job control for the
000490*                Economy-7 relay window rebuild, ticket LM090.
000500* 19/11/98 vbc - Y2K readiness pass - no Date fields held here,
000510*                none required.
000520* 02/02/07 djw - Widened the job's own register buffer to the
000530*                43-word 3rd generation remote unit image, ticket
000540*                LM271.
000550* 09/12/25 vbc - Re-purposed for Battery TOU project (ticket
000560*                BT009) - renamed to BT010, window rebuild
000570*                replaced by the night-price optimizer call chain.
000580* 10/12/25 vbc - aa040 now skips Compare-Price entirely once SOC
000590*                is at or below the minimum discharge floor,
000600*                after a zero-SOC test run kept periods the
000610*                battery could not have served, ticket BT009.
000620* 11/12/25 vbc - Re-tried whole run up to 3 times on a bad file
000630*                status before abending, after a short read on
000640*                Prices-Tomorrow during an upstream feed hiccup
000650*                killed the overnight run stone dead, ticket
000660*                BT010.
000670* 12/01/26 vbc - aa040 now clears the whole cleaned current-period
000680*                table on the low-SOC and price-comparison-loses
000690*                branches instead of stripping discharge entries
000700*                one at a time, after a reviewer found charging
000710*                periods were surviving a drop, ticket BT013. Also
000720*                renamed Bt-Prt-Resolved to Bt-Prt-Used on the
000730*                price tables read here.
000740*
000750*****************************************************************
000760*
000770 environment      division.
000780*========================
000790*
000800 configuration    section.
000810 special-names.
000820     C01 is Top-Of-Form.
000830*
000840 input-output     section.
000850*------------------------
000860*
000870 file-control.
000880     select   Schedule-In     assign       SCHEDULE-IN
000890              organization    line sequential
000900              file status     Bt010-Sch-In-Status.
000910     select   Schedule-Out    assign       SCHEDULE-OUT
000920              organization    line sequential
000930              file status     Bt010-Sch-Out-Status.
000940     select   Prices-Today    assign       PRICES-TODAY
000950              organization    line sequential
000960              file status     Bt010-Prc-Tdy-Status.
000970     select   Prices-Tomorrow assign       PRICES-TOMORROW
000980              organization    line sequential
000990              file status     Bt010-Prc-Tom-Status.
001000     select   Battery-State   assign       BATTERY-STATE
001010              organization    line sequential
001020              file status     Bt010-Sta-Status.
001030     select   Schedule-Report assign       SCHEDULE-REPORT
001040              organization    line sequential
001050              file status     Bt010-Rpt-Status.
001060*
001070 data             division.
001080*========================
001090 file             section.
001100*------------------------
001110*
001120 fd  Schedule-In.
001130 01  Sch-In-Record.
001140     03  Sii-Reg-Word           pic 9(5).
001150     03  filler                 pic x(1).
001160*
001170 fd  Schedule-Out.
001180 01  Sch-Out-Record.
001190     03  Sio-Reg-Word           pic 9(5).
001200     03  filler                 pic x(1).
001210*
001220 fd  Prices-Today.
001230 01  Prc-Tdy-Record.
001240     03  Ptd-Date               pic 9(8).
001250     03  Ptd-Hour               pic 9(2).
001260     03  Ptd-Amount             pic s9(3)v9(4).
001270     03  filler                 pic x(3).
001280*
001290 fd  Prices-Tomorrow.
001300 01  Prc-Tom-Record.
001310     03  Ptm-Date               pic 9(8).
001320     03  Ptm-Hour               pic 9(2).
001330     03  Ptm-Amount             pic s9(3)v9(4).
001340     03  filler                 pic x(3).
001350*
001360 fd  Battery-State.
001370 copy "wsbtsta.cob".
001380*
001390 fd  Schedule-Report.
001400 01  Sch-Rpt-Record             pic x(80).
001410*
001420 working-storage  section.
001430*------------------------
001440*
001450 77  Bt010-Prog-Name        pic x(14)   value "BT010 v1.11.25".
001460*
001470 01  Bt010-File-Status.
001480     03  Bt010-Sch-In-Status    pic xx.
001490         88  Bt010-Sch-In-Ok            value "00".
001500         88  Bt010-Sch-In-Eof           value "10".
001510     03  Bt010-Sch-Out-Status   pic xx.
001520         88  Bt010-Sch-Out-Ok           value "00".
001530     03  Bt010-Prc-Tdy-Status   pic xx.
001540         88  Bt010-Prc-Tdy-Ok           value "00".
001550         88  Bt010-Prc-Tdy-Eof          value "10".
001560     03  Bt010-Prc-Tom-Status   pic xx.
001570         88  Bt010-Prc-Tom-Ok           value "00".
001580         88  Bt010-Prc-Tom-Eof          value "10".
001590     03  Bt010-Sta-Status       pic xx.
001600         88  Bt010-Sta-Ok               value "00".
001610         88  Bt010-Sta-Eof              value "10".
001620     03  Bt010-Rpt-Status       pic xx.
001630         88  Bt010-Rpt-Ok               value "00".
001640*
001650 01  Bt010-Work-Area.
001660     03  Bt010-Attempt          pic 9       comp.
001670     03  Bt010-Attempt-View redefines Bt010-Attempt
001680                                        pic 9.
001690     03  Bt010-Run-Flag         pic x       value "N".
001700         88  Bt010-Run-Ok               value "Y".
001710     03  Bt010-Today-Dow        pic 9       comp.
001720     03  Bt010-Tomorrow-Dow     pic 9       comp.
001730     03  Bt010-Today-Weekday    pic 9       comp.
001740     03  Bt010-Tomorrow-Weekday pic 9       comp.
001750     03  Bt010-Today-Bit        pic 999     comp.
001760     03  Bt010-Tomorrow-Bit     pic 999     comp.
001770     03  Bt010-Now-Hhmmss       pic 9(6).
001780     03  Bt010-Now-Hour         pic 99      comp.
001790     03  Bt010-Now-Minute       pic 99      comp.
001800     03  Bt010-Today-Ccyymmdd   pic 9(8).
001810     03  Bt010-Wk-Ix            pic 99      comp.
001820     03  Bt010-Wk-Ix2           pic 99      comp.
001830     03  Bt010-Wk-Out-Ix        pic 99      comp.
001840     03  Bt010-Wk-Out-View redefines Bt010-Wk-Out-Ix
001850                                        pic 99.
001860     03  Bt010-Wk-Swap          pic x(9).
001870     03  Bt010-Wk-Overlap-Flag  pic x       value "N".
001880         88  Bt010-Wk-Overlaps          value "Y".
001890     03  filler                 pic x(8).
001900*
001910*        Decoded current-schedule periods (BT140), cleaned down
001920*        to tonight's survivors (BT120) before the merge.
001930*
001940 01  Bt010-Current-Periods.
001950     03  Bt-Cur-Count           pic 99      comp.
001960     03  Bt-Cur-Entry                       occurs 14.
001970         05  Bt-Cur-Start-Time  pic 9(4)    comp.
001980         05  Bt-Cur-End-Time    pic 9(4)    comp.
001990         05  Bt-Cur-Charge-Flag pic 9       comp.
002000             88  Bt-Cur-Is-Charging          value 0.
002010             88  Bt-Cur-Is-Discharging       value 1.
002020         05  Bt-Cur-Days        pic 999     comp.
002030*
002040*        Optimizer output for tomorrow - captured into two
002050*        separate tables straight after each BT130 call, since
002060*        Select-Charging/Select-Discharging both reset and
002070*        rebuild Bt130-New-Periods from scratch.
002080*
002090 01  Bt010-New-Charge-Periods.
002100     03  Bt-Chg-Count           pic 99      comp.
002110     03  Bt-Chg-Entry                       occurs 14.
002120         05  Bt-Chg-Start-Time  pic 9(4)    comp.
002130         05  Bt-Chg-End-Time    pic 9(4)    comp.
002140         05  Bt-Chg-Charge-Flag pic 9       comp.
002150         05  Bt-Chg-Days        pic 999     comp.
002160*
002170 01  Bt010-New-Dischg-Periods.
002180     03  Bt-Dis-Count           pic 99      comp.
002190     03  Bt-Dis-Entry                       occurs 14.
002200         05  Bt-Dis-Start-Time  pic 9(4)    comp.
002210         05  Bt-Dis-End-Time    pic 9(4)    comp.
002220         05  Bt-Dis-Charge-Flag pic 9       comp.
002230         05  Bt-Dis-Days        pic 999     comp.
002240*
002250*        Candidate list for the merge/overlap-drop step - kept
002260*        current discharge periods plus both new tables, enough
002270*        room for all three before any are dropped.
002280*
002290 01  Bt010-Candidate-Periods.
002300     03  Bt-Can-Count           pic 99      comp.
002310     03  Bt-Can-Entry                       occurs 21
002320                                         indexed by Bt-Can-Ix.
002330         05  Bt-Can-Start-Time  pic 9(4)    comp.
002340         05  Bt-Can-End-Time    pic 9(4)    comp.
002350         05  Bt-Can-Charge-Flag pic 9       comp.
002360         05  Bt-Can-Days        pic 999     comp.
002370     03  Bt-Can-Swap-View redefines Bt-Can-Entry
002380                                         pic x(9) occurs 21.
002390*
002400*        Final, merged table, overlap-free - what gets encoded
002410*        to the register and written to Schedule-Out.
002420*
002430 01  Bt010-Final-Periods.
002440     03  Bt-Fin-Count           pic 99      comp.
002450     03  Bt-Fin-Entry                       occurs 14.
002460         05  Bt-Fin-Start-Time  pic 9(4)    comp.
002470         05  Bt-Fin-End-Time    pic 9(4)    comp.
002480         05  Bt-Fin-Charge-Flag pic 9       comp.
002490             88  Bt-Fin-Is-Charging          value 0.
002500             88  Bt-Fin-Is-Discharging       value 1.
002510         05  Bt-Fin-Days        pic 999     comp.
002520*
002530 01  Bt010-Battery-State        pic 999v9   comp-3.
002540 01  Bt010-Battery-Mode         pic 99      comp.
002550*
002560*        Scratch call-argument blocks - not part of our own
002570*        linkage (we have none, we are a main program), just the
002580*        shape each BTnnn module expects, filled in before CALL.
002590*
002600****
002610* BT100 *
002620****
002630*
002640 copy "wsbt100.cob".
002650*
002660****
002670* BT110 *
002680****
002690*
002700 copy "wsbt110.cob".
002710*
002720****
002730* BT120 *
002740****
002750*
002760 copy "wsbt120.cob".
002770*
002780****
002790* BT130 *
002800****
002810*
002820 copy "wsbt130.cob".
002830*
002840****
002850* BT140 *
002860****
002870*
002880 copy "wsbt140.cob".
002890*
002900****
002910* BT190 *
002920****
002930*
002940 copy "wsbt190.cob".
002950*
002960****
002970* Shop-wide constants - our own working copy, forwarded on
002980* every CALL that needs one.
002990****
003000*
003010 copy "wsbtcon.cob".
003020*
003030 procedure        division.
003040*========================
003050*
003060 aa000-Main.
003070     move     zero    to Bt010-Attempt.
003080 aa001-Retry-Loop.
003090     add      1       to Bt010-Attempt.
003100     perform  aa010-Read-Inputs thru aa010-Exit.
003110     if       Bt010-Run-Ok
003120              perform aa020-Clean-Current thru aa020-Exit
003130              perform aa030-Optimize-Tomorrow thru aa030-Exit
003140              perform aa040-Keep-Or-Drop thru aa040-Exit
003150              perform aa050-Merge-And-Drop-Overlap thru aa050-Exit
003160              perform aa060-Encode-And-Write thru aa060-Exit
003170              perform aa070-Log-Schedules thru aa070-Exit
003180              go to aa090-Close-Down.
003190     if       Bt010-Attempt < 3
003200              go to aa001-Retry-Loop.
003210     display  "BT010 - GIVING UP AFTER 3 ATTEMPTS, SEE FILE "
003220              "STATUS FIELDS" upon console.
003230 aa090-Close-Down.
003240     close    Schedule-In Schedule-Out Prices-Today
003250              Prices-Tomorrow Battery-State Schedule-Report.
003260     stop     run.
003270*
003280***************************************
003290*   Read Inputs                       *
003300*   ===========================       *
003310*   Opens every file, reads the one   *
003320*   battery-state record, decodes     *
003330*   the current register, loads both  *
003340*   price tables and derives today's  *
003350*   and tomorrow's day bits.          *
003360***************************************
003370*
003380 aa010-Read-Inputs.
003390     move     "Y"     to Bt010-Run-Flag.
003400     open     input  Schedule-In Prices-Today Prices-Tomorrow
003410                     Battery-State
003420              output Schedule-Out Schedule-Report.
003430     if       not Bt010-Sch-In-Ok and not Bt010-Sch-In-Eof
003440              move "N" to Bt010-Run-Flag
003450              go to aa010-Exit.
003460     if       not Bt010-Prc-Tdy-Ok and not Bt010-Prc-Tdy-Eof
003470              move "N" to Bt010-Run-Flag
003480              go to aa010-Exit.
003490     if       not Bt010-Prc-Tom-Ok and not Bt010-Prc-Tom-Eof
003500              move "N" to Bt010-Run-Flag
003510              go to aa010-Exit.
003520     if       not Bt010-Sta-Ok
003530              move "N" to Bt010-Run-Flag
003540              go to aa010-Exit.
003550*
003560     read     Battery-State
003570              at end
003580              move "N" to Bt010-Run-Flag
003590              go to aa010-Exit.
003600     move     Bat-Soc to Bt010-Battery-State.
003610     move     Bat-Mode to Bt010-Battery-Mode.
003620*
003630     move     zero    to Bt140-Register-Image (1).
003640     move     1       to Bt010-Wk-Ix.
003650 aa011-Read-Register-Loop.
003660     if       Bt010-Wk-Ix > 43
003670              go to aa012-Decode-Register.
003680     read     Schedule-In
003690              at end
003700              go to aa012-Decode-Register.
003710     move     Sii-Reg-Word to Bt-Reg-Word of Bt140-Register-Image
003720                     (Bt010-Wk-Ix).
003730     add      1       to Bt010-Wk-Ix.
003740     go       to aa011-Read-Register-Loop.
003750*
003760 aa012-Decode-Register.
003770     move     1       to Bt140-Function-Code.
003780     call     "BT140" using BT140-Linkage.
003790     move     Bt-Per-Count of Bt140-Period-Table to
003800              Bt-Cur-Count of Bt010-Current-Periods.
003810     move     1       to Bt010-Wk-Ix.
003820 aa013-Copy-Current-Loop.
003830     if       Bt010-Wk-Ix > Bt-Cur-Count of Bt010-Current-Periods
003840              go to aa014-Read-Prices.
003850     move     Bt-Per-Entry of Bt140-Period-Table (Bt010-Wk-Ix)
003860              to Bt-Cur-Entry of Bt010-Current-Periods
003870                     (Bt010-Wk-Ix).
003880     add      1       to Bt010-Wk-Ix.
003890     go       to aa013-Copy-Current-Loop.
003900*
003910 aa014-Read-Prices.
003920     move     zero    to Bt-Prt-Count of Bt130-Today-Prices.
003930     move     1       to Bt010-Wk-Ix.
003940 aa015-Read-Today-Loop.
003950     if       Bt010-Wk-Ix > 24
003960              go to aa016-Read-Tomorrow.
003970     read     Prices-Today
003980              at end
003990              go to aa016-Read-Tomorrow.
004000     move     Ptd-Date to Bt-Prt-Date of Bt130-Today-Prices
004010                     (Bt010-Wk-Ix).
004020     move     Ptd-Hour to Bt-Prt-Hour of Bt130-Today-Prices
004030                     (Bt010-Wk-Ix).
004040     move     Ptd-Amount to Bt-Prt-Amount of Bt130-Today-Prices
004050                     (Bt010-Wk-Ix).
004060     move     "N"     to Bt-Prt-Used of Bt130-Today-Prices
004070                     (Bt010-Wk-Ix).
004080     add      1       to Bt-Prt-Count of Bt130-Today-Prices.
004090     add      1       to Bt010-Wk-Ix.
004100     go       to aa015-Read-Today-Loop.
004110*
004120 aa016-Read-Tomorrow.
004130     move     zero    to Bt-Prt-Count of Bt130-Tomorrow-Prices.
004140     move     1       to Bt010-Wk-Ix.
004150 aa017-Read-Tomorrow-Loop.
004160     if       Bt010-Wk-Ix > 24
004170              go to aa018-Day-Bits.
004180     read     Prices-Tomorrow
004190              at end
004200              go to aa018-Day-Bits.
004210     move     Ptm-Date to Bt-Prt-Date of Bt130-Tomorrow-Prices
004220                     (Bt010-Wk-Ix).
004230     move     Ptm-Hour to Bt-Prt-Hour of Bt130-Tomorrow-Prices
004240                     (Bt010-Wk-Ix).
004250     move     Ptm-Amount to Bt-Prt-Amount of Bt130-Tomorrow-Prices
004260                     (Bt010-Wk-Ix).
004270     move     "N"     to Bt-Prt-Used of Bt130-Tomorrow-Prices
004280                     (Bt010-Wk-Ix).
004290     add      1       to Bt-Prt-Count of Bt130-Tomorrow-Prices.
004300     add      1       to Bt010-Wk-Ix.
004310     go       to aa017-Read-Tomorrow-Loop.
004320*
004330*        COBOL Day-Of-Week gives 1=Monday thru 7=Sunday - the
004340*        spec's day bitmask runs Sunday=0 thru Saturday=6, so
004350*        Sunday is the one that has to be folded back to zero.
004360*
004370 aa018-Day-Bits.
004380     accept   Bt010-Today-Dow from day-of-week.
004390     if       Bt010-Today-Dow = 7
004400              move zero to Bt010-Today-Weekday
004410     else
004420              move Bt010-Today-Dow to Bt010-Today-Weekday.
004430     compute  Bt010-Tomorrow-Dow =
004440              (Bt010-Today-Dow mod 7) + 1.
004450     if       Bt010-Tomorrow-Dow = 7
004460              move zero to Bt010-Tomorrow-Weekday
004470     else
004480              move Bt010-Tomorrow-Dow to Bt010-Tomorrow-Weekday.
004490*
004500     move     4       to Bt100-Function-Code.
004510     move     Bt010-Today-Weekday to Bt100-Weekday-In.
004520     call     "BT100" using BT-Constants BT100-Linkage.
004530     move     Bt100-Day-Bit-Out to Bt010-Today-Bit.
004540*
004550     move     4       to Bt100-Function-Code.
004560     move     Bt010-Tomorrow-Weekday to Bt100-Weekday-In.
004570     call     "BT100" using BT-Constants BT100-Linkage.
004580     move     Bt100-Day-Bit-Out to Bt010-Tomorrow-Bit.
004590*
004600     accept   Bt010-Now-Hhmmss from time.
004610     move     Bt010-Now-Hhmmss (1:2) to Bt010-Now-Hour.
004620     move     Bt010-Now-Hhmmss (3:2) to Bt010-Now-Minute.
004630 aa010-Exit.
004640     exit.
004650*
004660***************************************
004670*   Clean Current Schedule            *
004680*   ===========================       *
004690*   Drops tonight's already-passed    *
004700*   periods and anything not flagged  *
004710*   for today out of the decoded      *
004720*   current table - BT120 function 1. *
004730***************************************
004740*
004750 aa020-Clean-Current.
004760     move     1       to Bt120-Function-Code.
004770     move     Bt010-Today-Bit to Bt120-Today-Bit-In.
004780     move     Bt010-Now-Hour to Bt120-Now-Hour-In.
004790     move     Bt010-Now-Minute to Bt120-Now-Minute-In.
004800     move     Bt-Cur-Count of Bt010-Current-Periods to
004810              Bt-Per-Count of Bt120-Period-Table.
004820     move     1       to Bt010-Wk-Ix.
004830 aa021-Load-Loop.
004840     if       Bt010-Wk-Ix >
004850              Bt-Per-Count of Bt120-Period-Table
004860              go to aa022-Call-Clean.
004870     move     Bt-Cur-Entry of Bt010-Current-Periods
004880                     (Bt010-Wk-Ix) to
004890              Bt-Per-Entry of Bt120-Period-Table
004900                     (Bt010-Wk-Ix).
004910     add      1       to Bt010-Wk-Ix.
004920     go       to aa021-Load-Loop.
004930*
004940 aa022-Call-Clean.
004950     call     "BT120" using BT-Constants BT120-Linkage.
004960     move     Bt-Per-Count of Bt120-Period-Table to
004970              Bt-Cur-Count of Bt010-Current-Periods.
004980     move     1       to Bt010-Wk-Ix.
004990 aa023-Store-Loop.
005000     if       Bt010-Wk-Ix > Bt-Cur-Count of Bt010-Current-Periods
005010              go to aa020-Exit.
005020     move     Bt-Per-Entry of Bt120-Period-Table (Bt010-Wk-Ix)
005030              to Bt-Cur-Entry of Bt010-Current-Periods
005040                     (Bt010-Wk-Ix).
005050     add      1       to Bt010-Wk-Ix.
005060     go       to aa023-Store-Loop.
005070 aa020-Exit.
005080     exit.
005090*
005100***************************************
005110*   Optimize Tomorrow                 *
005120*   ===========================       *
005130*   BT130 functions 1-3 - rank the    *
005140*   night hours, pick the charge      *
005150*   window, then the discharge        *
005160*   windows.  Select-Charging and     *
005170*   Select-Discharging each rebuild   *
005180*   Bt130-New-Periods from nothing,   *
005190*   so each result is lifted out      *
005200*   into its own table straight       *
005210*   after the call.                   *
005220***************************************
005230*
005240 aa030-Optimize-Tomorrow.
005250     move     Bt010-Tomorrow-Bit to Bt130-Target-Day-Bit-In.
005260     move     Bt010-Today-Bit to Bt130-Yesterday-Bit-In.
005270     move     Bt010-Now-Hour to Bt130-Now-Hour-In.
005280     move     Bt010-Now-Minute to Bt130-Now-Minute-In.
005290*
005300     move     1       to Bt130-Function-Code.
005310     call     "BT130" using BT-Constants BT130-Linkage.
005320*
005330     move     2       to Bt130-Function-Code.
005340     call     "BT130" using BT-Constants BT130-Linkage.
005350     move     Bt-Per-Count of Bt130-New-Periods to
005360              Bt-Chg-Count of Bt010-New-Charge-Periods.
005370     move     1       to Bt010-Wk-Ix.
005380 aa031-Lift-Charge-Loop.
005390     if       Bt010-Wk-Ix >
005400              Bt-Chg-Count of Bt010-New-Charge-Periods
005410              go to aa032-Select-Discharging.
005420     move     Bt-Per-Entry of Bt130-New-Periods (Bt010-Wk-Ix)
005430              to Bt-Chg-Entry of Bt010-New-Charge-Periods
005440                     (Bt010-Wk-Ix).
005450     add      1       to Bt010-Wk-Ix.
005460     go       to aa031-Lift-Charge-Loop.
005470*
005480 aa032-Select-Discharging.
005490     move     3       to Bt130-Function-Code.
005500     call     "BT130" using BT-Constants BT130-Linkage.
005510     move     Bt-Per-Count of Bt130-New-Periods to
005520              Bt-Dis-Count of Bt010-New-Dischg-Periods.
005530     move     1       to Bt010-Wk-Ix.
005540 aa033-Lift-Dischg-Loop.
005550     if       Bt010-Wk-Ix >
005560              Bt-Dis-Count of Bt010-New-Dischg-Periods
005570              go to aa030-Exit.
005580     move     Bt-Per-Entry of Bt130-New-Periods (Bt010-Wk-Ix)
005590              to Bt-Dis-Entry of Bt010-New-Dischg-Periods
005600                     (Bt010-Wk-Ix).
005610     add      1       to Bt010-Wk-Ix.
005620     go       to aa033-Lift-Dischg-Loop.
005630 aa030-Exit.
005640     exit.
005650*
005660***************************************
005670*   Keep Or Drop Today's Discharge    *
005680*   ===========================       *
005690*   B5 - if the battery is already at *
005700*   or below the minimum discharge    *
005710*   floor there is nothing left to    *
005720*   keep, so today's discharge        *
005730*   periods are dropped outright.     *
005740*   Otherwise BT110-Compare-Price     *
005750*   decides, period for period,       *
005760*   whether today's surviving         *
005770*   discharge periods beat the new    *
005780*   ones on price.                    *
005790***************************************
005800*
005810 aa040-Keep-Or-Drop.
005820     if       Bt010-Battery-State <= Bt-Con-Min-Soc-Dischg
005830              move zero to Bt-Cur-Count of Bt010-Current-Periods
005840              go to aa040-Exit.
005850*
005860     move     Bt-Cur-Count of Bt010-Current-Periods to
005870              Bt-Per-Count of Bt110-Current-Table.
005880     move     1       to Bt010-Wk-Ix.
005890 aa042-Load-Current-Loop.
005900     if       Bt010-Wk-Ix >
005910              Bt-Per-Count of Bt110-Current-Table
005920              go to aa043-Load-New.
005930     move     Bt-Cur-Entry of Bt010-Current-Periods
005940                     (Bt010-Wk-Ix) to
005950              Bt-Per-Entry of Bt110-Current-Table
005960                     (Bt010-Wk-Ix).
005970     add      1       to Bt010-Wk-Ix.
005980     go       to aa042-Load-Current-Loop.
005990*
006000 aa043-Load-New.
006010     move     Bt-Dis-Count of Bt010-New-Dischg-Periods to
006020              Bt-Per-Count of Bt110-New-Table.
006030     move     1       to Bt010-Wk-Ix.
006040 aa044-Load-New-Loop.
006050     if       Bt010-Wk-Ix >
006060              Bt-Per-Count of Bt110-New-Table
006070              go to aa045-Call-Compare.
006080     move     Bt-Dis-Entry of Bt010-New-Dischg-Periods
006090                     (Bt010-Wk-Ix) to
006100              Bt-Per-Entry of Bt110-New-Table
006110                     (Bt010-Wk-Ix).
006120     add      1       to Bt010-Wk-Ix.
006130     go       to aa044-Load-New-Loop.
006140*
006150 aa045-Call-Compare.
006160     move     5       to Bt110-Function-Code.
006170     move     Bt130-Today-Prices to Bt110-Today-Prices.
006180     move     Bt130-Tomorrow-Prices to Bt110-Tomorrow-Prices.
006190     call     "BT110" using BT-Constants BT110-Linkage.
006200     if       not Bt110-Current-Wins
006210              move zero to Bt-Cur-Count of Bt010-Current-Periods.
006220     go       to aa040-Exit.
006230 aa040-Exit.
006240     exit.
006250*
006260***************************************
006270*   Merge And Drop Overlap            *
006280*   ===========================       *
006290*   B6 - build one candidate list     *
006300*   (kept current discharge periods   *
006310*   then the new charge and discharge *
006320*   windows), sort it ascending by    *
006330*   start time, then walk it once     *
006340*   keeping each entry that does not  *
006350*   overlap anything already kept -   *
006360*   the earlier-starting period wins  *
006370*   automatically because of the      *
006380*   sort order.                       *
006390***************************************
006400*
006410 aa050-Merge-And-Drop-Overlap.
006420     move     zero    to Bt-Can-Count of Bt010-Candidate-Periods.
006430     move     1       to Bt010-Wk-Ix.
006440 aa051-Add-Current-Loop.
006450     if       Bt010-Wk-Ix > Bt-Cur-Count of Bt010-Current-Periods
006460              go to aa052-Add-Charge.
006470     add      1       to Bt-Can-Count of Bt010-Candidate-Periods.
006480     move     Bt-Cur-Entry of Bt010-Current-Periods
006490                     (Bt010-Wk-Ix) to
006500              Bt-Can-Entry of Bt010-Candidate-Periods
006510                     (Bt-Can-Count of Bt010-Candidate-Periods).
006520     add      1       to Bt010-Wk-Ix.
006530     go       to aa051-Add-Current-Loop.
006540*
006550 aa052-Add-Charge.
006560     move     1       to Bt010-Wk-Ix.
006570 aa053-Add-Charge-Loop.
006580     if       Bt010-Wk-Ix >
006590              Bt-Chg-Count of Bt010-New-Charge-Periods
006600              go to aa054-Add-Dischg.
006610     add      1       to Bt-Can-Count of Bt010-Candidate-Periods.
006620     move     Bt-Chg-Entry of Bt010-New-Charge-Periods
006630                     (Bt010-Wk-Ix) to
006640              Bt-Can-Entry of Bt010-Candidate-Periods
006650                     (Bt-Can-Count of Bt010-Candidate-Periods).
006660     add      1       to Bt010-Wk-Ix.
006670     go       to aa053-Add-Charge-Loop.
006680*
006690 aa054-Add-Dischg.
006700     move     1       to Bt010-Wk-Ix.
006710 aa055-Add-Dischg-Loop.
006720     if       Bt010-Wk-Ix >
006730              Bt-Dis-Count of Bt010-New-Dischg-Periods
006740              go to aa056-Sort-Candidates.
006750     add      1       to Bt-Can-Count of Bt010-Candidate-Periods.
006760     move     Bt-Dis-Entry of Bt010-New-Dischg-Periods
006770                     (Bt010-Wk-Ix) to
006780              Bt-Can-Entry of Bt010-Candidate-Periods
006790                     (Bt-Can-Count of Bt010-Candidate-Periods).
006800     add      1       to Bt010-Wk-Ix.
006810     go       to aa055-Add-Dischg-Loop.
006820*
006830*        Simple bubble sort, ascending on start time, swapping
006840*        whole entries via the 9-byte redefines.
006850*
006860 aa056-Sort-Candidates.
006870     if       Bt-Can-Count of Bt010-Candidate-Periods < 2
006880              go to aa057-Scan-Overlap.
006890     move     1       to Bt010-Wk-Ix.
006900 aa058-Outer-Loop.
006910     if       Bt010-Wk-Ix >=
006920              Bt-Can-Count of Bt010-Candidate-Periods
006930              go to aa057-Scan-Overlap.
006940     compute  Bt010-Wk-Ix2 = Bt010-Wk-Ix + 1.
006950 aa059-Inner-Loop.
006960     if       Bt010-Wk-Ix2 >
006970              Bt-Can-Count of Bt010-Candidate-Periods
006980              add 1 to Bt010-Wk-Ix
006990              go to aa058-Outer-Loop.
007000     if       Bt-Can-Start-Time of Bt010-Candidate-Periods
007010                     (Bt010-Wk-Ix2) <
007020              Bt-Can-Start-Time of Bt010-Candidate-Periods
007030                     (Bt010-Wk-Ix)
007040              move Bt-Can-Swap-View of Bt010-Candidate-Periods
007050                     (Bt010-Wk-Ix) to Bt010-Wk-Swap
007060              move Bt-Can-Swap-View of Bt010-Candidate-Periods
007070                     (Bt010-Wk-Ix2) to
007080                     Bt-Can-Swap-View of Bt010-Candidate-Periods
007090                     (Bt010-Wk-Ix)
007100              move Bt010-Wk-Swap to
007110                     Bt-Can-Swap-View of Bt010-Candidate-Periods
007120                     (Bt010-Wk-Ix2).
007130     add      1       to Bt010-Wk-Ix2.
007140     go       to aa059-Inner-Loop.
007150*
007160 aa057-Scan-Overlap.
007170     move     zero    to Bt-Fin-Count of Bt010-Final-Periods.
007180     move     1       to Bt010-Wk-Ix.
007190 aa061-Candidate-Loop.
007200     if       Bt010-Wk-Ix >
007210              Bt-Can-Count of Bt010-Candidate-Periods
007220              go to aa050-Exit.
007230     move     "N"     to Bt010-Wk-Overlap-Flag.
007240     move     Bt-Can-Entry of Bt010-Candidate-Periods
007250                     (Bt010-Wk-Ix) to Bt110-Period-A.
007260     move     1       to Bt010-Wk-Ix2.
007270 aa062-Against-Kept-Loop.
007280     if       Bt010-Wk-Ix2 > Bt-Fin-Count of Bt010-Final-Periods
007290              go to aa063-Keep-Decision.
007300     move     Bt-Fin-Entry of Bt010-Final-Periods (Bt010-Wk-Ix2)
007310              to Bt110-Period-B.
007320     move     3       to Bt110-Function-Code.
007330     call     "BT110" using BT-Constants BT110-Linkage.
007340     if       Bt110-Result-Yes
007350              move "Y" to Bt010-Wk-Overlap-Flag
007360              go to aa063-Keep-Decision.
007370     add      1       to Bt010-Wk-Ix2.
007380     go       to aa062-Against-Kept-Loop.
007390*
007400 aa063-Keep-Decision.
007410     if       Bt010-Wk-Overlaps
007420              go to aa064-Next-Candidate.
007430     add      1       to Bt-Fin-Count of Bt010-Final-Periods.
007440     move     Bt-Can-Entry of Bt010-Candidate-Periods
007450                     (Bt010-Wk-Ix) to
007460              Bt-Fin-Entry of Bt010-Final-Periods
007470                     (Bt-Fin-Count of Bt010-Final-Periods).
007480 aa064-Next-Candidate.
007490     add      1       to Bt010-Wk-Ix.
007500     go       to aa061-Candidate-Loop.
007510 aa050-Exit.
007520     exit.
007530*
007540***************************************
007550*   Encode And Write Register         *
007560*   ===========================       *
007570*   U3 - pack the final table into    *
007580*   the 43-word image and write it    *
007590*   out, one word per record, same    *
007600*   shape as it was read in.          *
007610***************************************
007620*
007630 aa060-Encode-And-Write.
007640     move     Bt-Fin-Count of Bt010-Final-Periods to
007650              Bt-Per-Count of Bt120-Period-Table.
007660     move     1       to Bt010-Wk-Ix.
007670 aa065-Load-Final-Loop.
007680     if       Bt010-Wk-Ix > Bt-Per-Count of Bt120-Period-Table
007690              go to aa066-Call-Encode.
007700     move     Bt-Fin-Entry of Bt010-Final-Periods (Bt010-Wk-Ix)
007710              to Bt-Per-Entry of Bt120-Period-Table
007720                     (Bt010-Wk-Ix).
007730     add      1       to Bt010-Wk-Ix.
007740     go       to aa065-Load-Final-Loop.
007750*
007760 aa066-Call-Encode.
007770     move     2       to Bt120-Function-Code.
007780     call     "BT120" using BT-Constants BT120-Linkage.
007790     if       Bt120-Return-Code not = zero
007800              display "BT010 - TOO MANY PERIODS TO ENCODE, RC="
007810                      Bt120-Return-Code upon console
007820              go to aa060-Exit.
007830     move     1       to Bt010-Wk-Ix.
007840 aa067-Write-Loop.
007850     if       Bt010-Wk-Ix > 43
007860              go to aa060-Exit.
007870     move     Bt-Reg-Word of Bt120-Register-Image (Bt010-Wk-Ix)
007880              to Sio-Reg-Word.
007890     write    Sch-Out-Record.
007900     add      1       to Bt010-Wk-Ix.
007910     go       to aa067-Write-Loop.
007920 aa060-Exit.
007930     exit.
007940*
007950***************************************
007960*   Log Schedules                     *
007970*   ===========================       *
007980*   U9 - Current, New (tomorrow's     *
007990*   optimizer result before the       *
008000*   merge) and Final sections, with   *
008010*   the trailer totals line printed   *
008020*   once, after Final only.           *
008030***************************************
008040*
008050 aa070-Log-Schedules.
008060     move     "Current"       to Bt190-Section-Title-In.
008070     move     Bt-Cur-Count of Bt010-Current-Periods to
008080              Bt-Per-Count of Bt190-Period-Table-In.
008090     move     1       to Bt010-Wk-Ix.
008100 aa071-Load-Current-Loop.
008110     if       Bt010-Wk-Ix >
008120              Bt-Per-Count of Bt190-Period-Table-In
008130              go to aa072-Format-Current.
008140     move     Bt-Cur-Entry of Bt010-Current-Periods
008150                     (Bt010-Wk-Ix) to
008160              Bt-Per-Entry of Bt190-Period-Table-In
008170                     (Bt010-Wk-Ix).
008180     add      1       to Bt010-Wk-Ix.
008190     go       to aa071-Load-Current-Loop.
008200*
008210 aa072-Format-Current.
008220     move     1       to Bt190-Function-Code.
008230     call     "BT190" using BT190-Linkage.
008240     perform  aa075-Write-Lines thru aa075-Exit.
008250*
008260     move     "New"           to Bt190-Section-Title-In.
008270     move     Bt-Chg-Count of Bt010-New-Charge-Periods to
008280              Bt-Per-Count of Bt190-Period-Table-In.
008290     move     1       to Bt010-Wk-Ix.
008300 aa073-Load-New-Loop.
008310     if       Bt010-Wk-Ix >
008320              Bt-Chg-Count of Bt010-New-Charge-Periods
008330              go to aa074-Load-New-Dischg.
008340     move     Bt-Chg-Entry of Bt010-New-Charge-Periods
008350                     (Bt010-Wk-Ix) to
008360              Bt-Per-Entry of Bt190-Period-Table-In
008370                     (Bt010-Wk-Ix).
008380     add      1       to Bt010-Wk-Ix.
008390     go       to aa073-Load-New-Loop.
008400*
008410 aa074-Load-New-Dischg.
008420     move     1       to Bt010-Wk-Ix2.
008430 aa076-Load-New-Dischg-Loop.
008440     if       Bt010-Wk-Ix2 >
008450              Bt-Dis-Count of Bt010-New-Dischg-Periods
008460              go to aa077-Format-New.
008470     move     Bt-Dis-Entry of Bt010-New-Dischg-Periods
008480                     (Bt010-Wk-Ix2) to
008490              Bt-Per-Entry of Bt190-Period-Table-In
008500                     (Bt010-Wk-Ix).
008510     add      1       to Bt010-Wk-Ix.
008520     add      1       to Bt010-Wk-Ix2.
008530     go       to aa076-Load-New-Dischg-Loop.
008540*
008550 aa077-Format-New.
008560     compute  Bt-Per-Count of Bt190-Period-Table-In =
008570              Bt-Chg-Count of Bt010-New-Charge-Periods +
008580              Bt-Dis-Count of Bt010-New-Dischg-Periods.
008590     move     1       to Bt190-Function-Code.
008600     call     "BT190" using BT190-Linkage.
008610     perform  aa075-Write-Lines thru aa075-Exit.
008620*
008630     move     "Final"         to Bt190-Section-Title-In.
008640     move     Bt-Fin-Count of Bt010-Final-Periods to
008650              Bt-Per-Count of Bt190-Period-Table-In.
008660     move     1       to Bt010-Wk-Ix.
008670 aa078-Load-Final-Loop.
008680     if       Bt010-Wk-Ix >
008690              Bt-Per-Count of Bt190-Period-Table-In
008700              go to aa079-Format-Final.
008710     move     Bt-Fin-Entry of Bt010-Final-Periods (Bt010-Wk-Ix)
008720              to Bt-Per-Entry of Bt190-Period-Table-In
008730                     (Bt010-Wk-Ix).
008740     add      1       to Bt010-Wk-Ix.
008750     go       to aa078-Load-Final-Loop.
008760*
008770 aa079-Format-Final.
008780     move     1       to Bt190-Function-Code.
008790     call     "BT190" using BT190-Linkage.
008800     perform  aa075-Write-Lines thru aa075-Exit.
008810     move     2       to Bt190-Function-Code.
008820     call     "BT190" using BT190-Linkage.
008830     perform  aa075-Write-Lines thru aa075-Exit.
008840     go       to aa070-Exit.
008850*
008860 aa075-Write-Lines.
008870     move     1       to Bt010-Wk-Ix.
008880 aa080-Write-Lines-Loop.
008890     if       Bt010-Wk-Ix > Bt190-Line-Count-Out
008900              go to aa075-Exit.
008910     move     Bt190-Report-Line (Bt010-Wk-Ix) to Sch-Rpt-Record.
008920     write    Sch-Rpt-Record.
008930     add      1       to Bt010-Wk-Ix.
008940     go       to aa080-Write-Lines-Loop.
008950 aa075-Exit.
008960     exit.
008970 aa070-Exit.
008980     exit.
