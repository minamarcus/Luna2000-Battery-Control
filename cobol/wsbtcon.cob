000010********************************************
000020*                                          *
000030*  Working Storage For The Battery Time-   *
000040*   Of-Use Schedule Optimizer Constants    *
000050*                                          *
000060*  One block, used by all BT1nn modules    *
000070*  and by the BT0nn batch drivers.         *
000080********************************************
000090*  11/06/88 vbc - Created as Mt-Timer-Constants for the MT010
000100*                  Economy-7 off-peak relay control tables.
000110*  14/02/91 vbc - Widened Mt-Tmr-Window fields to 4 digit minutes
000120*                  per area board request, ticket LM114.
000130*  19/11/98 vbc - Y2K readiness review of this block - no Date
000140*                  fields held here, no change required.
000150*  07/05/03 djw - Added second relay channel constants for the
000160*                  solar diverter trial, ticket LM230.
000170*  22/02/09 chj - Comment tidy, no logic change.
000180*  24/11/25 vbc - Re-purposed block for Battery TOU project
000190*                  (ticket BT001) - renamed Mt-Tmr- items to
000200*                  Bt-Con-... and added the price/SOC constants.
000210*  01/12/25 vbc - Added Bt-Con-Mode-xx 88's after pyemp review.
000220*
000230 01  BT-Constants.
000240     03  Bt-Con-Max-Periods        pic 99     comp   value 14.
000250     03  Bt-Con-Max-Minutes        pic 9(4)   comp   value 1440.
000260     03  Bt-Con-Max-Charge-Pers    pic 9      comp   value 3.
000270     03  Bt-Con-Max-Discharge-Pers pic 9      comp   value 4.
000280     03  Bt-Con-Price-Thresh-Fctr  pic 9v9999 comp-3 value 1.5.
000290     03  Bt-Con-Eve-Thresh-Fctr    pic 9v9999 comp-3 value 1.5.
000300     03  Bt-Con-Dischg-Rate-Pct    pic 99     comp   value 25.
000310     03  Bt-Con-Eve-Start-Hour     pic 99     comp   value 18.
000320     03  Bt-Con-Eve-End-Hour       pic 99     comp   value 22.
000330     03  Bt-Con-Nxtday-Start-Hr    pic 99     comp   value 6.
000340     03  Bt-Con-Nxtday-End-Hour    pic 99     comp   value 22.
000350     03  Bt-Con-Min-Soc-Dischg     pic 999v9  comp-3 value 10.0.
000360     03  Bt-Con-Hi-Use-Thresh-Kw   pic 99v99  comp-3 value 8.00.
000370     03  Bt-Con-High-Use-Duration  pic 99     comp   value 10.
000380     03  Bt-Con-Self-Con-Duration  pic 9(3)   comp   value 600.
000390     03  Bt-Con-Mon-Start-Hour     pic 99     comp   value 7.
000400     03  Bt-Con-Mon-End-Hour       pic 99     comp   value 22.
000410     03  Bt-Con-Mode-Code.
000420         05  Bt-Con-Mode-Tou       pic 9      comp   value 5.
000430         05  Bt-Con-Mode-Self-Con  pic 9      comp   value 2.
000440     03  Bt-Con-Eve-Hour-Count     pic 9      comp   value 4.
000450     03  filler                   pic x(20).
000460*
