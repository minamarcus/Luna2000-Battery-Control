000010*****************************************************************
000020*                                                               *
000030*            S C H E D U L E   D A T A   M A N A G E R         *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification   division.
000080*========================
000090*
000100 program-id.          BT120.
000110 author.              V B Coen.
000120 installation.        Applewood Computers - Energy Systems.
000130 date-written.        30/08/1993.
000140 date-compiled.
000150 security.            Copyright (C) 1993-2026, V B Coen.
000160*
000170***
000180*    Remarks.            Called utility module, originally
000190*                        MT010-WINPACK (the relay window packer
000200*                        that punched the window list to the
000210*                        remote unit's word image), re-purposed
000220*                        for Battery TOU as the schedule clean
000230*                        and register encode/format module.
000240*
000250*                        Functions, dispatched on the field
000260*                        Bt120-Function-Code:
000270*                          1 Clean-Schedule
000280*                          2 Encode-Register     (U3)
000290***
000300*    Version.            See Bt120-Prog-Name in working-storage.
000310***
000320*
000330* changes:
000340* 30/08/93 vbc - Created as MT010-WINPACK, window list to 8-word
000350*                image packer, ticket LM098.
000360* 19/11/98 vbc - Y2K readiness pass - no Date fields, no change.
000370* 02/02/07 djw - Widened image to 43 words for the 3rd generation
000380*                remote unit, ticket LM271.
000390* 26/11/25 vbc - Re-purposed for Battery TOU project (ticket
000400*                BT003) - renamed to BT120, added Clean-Schedule
000410*                and Format-Report-Lines.
000420* 04/12/25 vbc - Encode-Register now rejects more than 14 periods
000430*                with a return code rather than truncating, after
000440*                a bad optimizer run over-filled the table.
000450* 08/12/25 vbc - Format-Report-Lines dropped - BT190 now owns all
000460*                of the U9 line text (day names needed the whole
000470*                period, not just one line's worth), ticket BT008.
000480*
000490*****************************************************************
000500*
000510 environment      division.
000520*========================
000530*
000540 configuration    section.
000550 special-names.
000560     C01 is Top-Of-Form.
000570*
000580 input-output     section.
000590*------------------------
000600*
000610 data             division.
000620*========================
000630 working-storage  section.
000640*------------------------
000650*
000660 77  Bt120-Prog-Name        pic x(14)   value "BT120 v1.04.25".
000670*
000680 01  Bt120-Work-Area.
000690     03  Bt120-Wk-Ix            pic 99      comp.
000700     03  Bt120-Wk-Word-Ix       pic 99      comp.
000710     03  Bt120-Wk-Word-Ix-View redefines Bt120-Wk-Word-Ix
000720                                           pic 99.
000730     03  Bt120-Wk-Flags         pic 9(5)    comp.
000740     03  Bt120-Wk-Flags-View redefines Bt120-Wk-Flags
000750                                           pic 9(5) comp.
000760     03  Bt120-Wk-Out-Ix        pic 99      comp.
000770     03  Bt120-Wk-Out-Ix-View redefines Bt120-Wk-Out-Ix
000780                                           pic 99.
000790     03  filler                 pic x(4).
000800*
000810 linkage          section.
000820*-----------------------
000830*
000840 copy "wsbtcon.cob".
000850*
000860****
000870* BT120 *
000880****
000890*
000900 copy "wsbt120.cob".
000910*
000920 procedure        division using BT-Constants
000930                                BT120-Linkage.
000940*===============================================
000950*
000960     move     zero    to Bt120-Return-Code.
000970*
000980     if       Bt120-Fn-Clean-Schedule
000990              go to BT120-010-Clean-Schedule.
001000     if       Bt120-Fn-Encode-Register
001010              go to BT120-020-Encode-Register.
001020*
001030     move     99      to Bt120-Return-Code.
001040     go       to BT120-900-Exit.
001050*
001060***************************************
001070*   Clean Schedule                    *
001080*   ===========================       *
001090*   Keep only periods whose day bit   *
001100*   is set for today AND whose start  *
001110*   time is strictly in the future.   *
001120*   An empty table is left as-is.     *
001130***************************************
001140*
001150 BT120-010-Clean-Schedule.
001160     if       Bt-Per-Count of Bt120-Period-Table = zero
001170              go to BT120-900-Exit.
001180     compute  Bt120-Wk-Flags =
001190              (Bt120-Now-Hour-In * 60) + Bt120-Now-Minute-In.
001200     move     zero    to Bt120-Wk-Out-Ix.
001210     move     1       to Bt120-Wk-Ix.
001220 BT120-011-Scan-Loop.
001230     if       Bt120-Wk-Ix > Bt-Per-Count of Bt120-Period-Table
001240              go to BT120-013-Finish.
001250     if       (Bt-Per-Days of Bt120-Period-Table (Bt120-Wk-Ix) and
001260              Bt120-Today-Bit-In) = zero
001270              go to BT120-012-Next.
001280     if       Bt-Per-Start-Time of Bt120-Period-Table
001290                     (Bt120-Wk-Ix) <= Bt120-Wk-Flags
001300              go to BT120-012-Next.
001310     add      1       to Bt120-Wk-Out-Ix.
001320     if       Bt120-Wk-Out-Ix not = Bt120-Wk-Ix
001330              move Bt-Per-Entry of Bt120-Period-Table
001340                     (Bt120-Wk-Ix) to
001350                     Bt-Per-Entry of Bt120-Period-Table
001360                     (Bt120-Wk-Out-Ix).
001370 BT120-012-Next.
001380     add      1       to Bt120-Wk-Ix.
001390     go       to BT120-011-Scan-Loop.
001400*
001410 BT120-013-Finish.
001420     move     Bt120-Wk-Out-Ix to
001430              Bt-Per-Count of Bt120-Period-Table.
001440     go       to BT120-900-Exit.
001450*
001460***************************************
001470*   U3 - Register Encoding            *
001480*   ===========================       *
001490*   Error (rc=1) if more than 14      *
001500*   periods.  Word 1 = count, then 3  *
001510*   words per period (start, end,     *
001520*   flags), zero-padded to 43 words.  *
001530*   Periods arrive already sorted     *
001540*   ascending by start time.          *
001550***************************************
001560*
001570 BT120-020-Encode-Register.
001580     move     zero    to Bt120-Return-Code.
001590     if       Bt-Per-Count of Bt120-Period-Table >
001600              Bt-Con-Max-Periods
001610              move 1  to Bt120-Return-Code
001620              go to BT120-900-Exit.
001630*
001640     move     1       to Bt120-Wk-Word-Ix.
001650 BT120-021-Clear-Loop.
001660     if       Bt120-Wk-Word-Ix > 43
001670              go to BT120-022-Set-Count.
001680     move     zero    to Bt-Reg-Word of Bt120-Register-Image
001690                     (Bt120-Wk-Word-Ix).
001700     add      1       to Bt120-Wk-Word-Ix.
001710     go       to BT120-021-Clear-Loop.
001720*
001730 BT120-022-Set-Count.
001740     move     Bt-Per-Count of Bt120-Period-Table to
001750              Bt-Reg-Word of Bt120-Register-Image (1).
001760     move     2       to Bt120-Wk-Word-Ix.
001770     move     1       to Bt120-Wk-Ix.
001780 BT120-023-Period-Loop.
001790     if       Bt120-Wk-Ix > Bt-Per-Count of Bt120-Period-Table
001800              go to BT120-900-Exit.
001810     move     Bt-Per-Start-Time of Bt120-Period-Table
001820                     (Bt120-Wk-Ix) to
001830              Bt-Reg-Word of Bt120-Register-Image
001840                     (Bt120-Wk-Word-Ix).
001850     add      1       to Bt120-Wk-Word-Ix.
001860     move     Bt-Per-End-Time of Bt120-Period-Table
001870                     (Bt120-Wk-Ix) to
001880              Bt-Reg-Word of Bt120-Register-Image
001890                     (Bt120-Wk-Word-Ix).
001900     add      1       to Bt120-Wk-Word-Ix.
001910     move     Bt-Per-Days of Bt120-Period-Table (Bt120-Wk-Ix)
001920              to Bt120-Wk-Flags.
001930     if       Bt-Per-Is-Discharging of Bt120-Period-Table
001940                     (Bt120-Wk-Ix)
001950              add 256 to Bt120-Wk-Flags.
001960     move     Bt120-Wk-Flags to
001970              Bt-Reg-Word of Bt120-Register-Image
001980                     (Bt120-Wk-Word-Ix).
001990     add      1       to Bt120-Wk-Word-Ix.
002000     add      1       to Bt120-Wk-Ix.
002010     go       to BT120-023-Period-Loop.
002020*
002030 BT120-900-Exit.
002040     exit     program.
