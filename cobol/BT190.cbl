000010*****************************************************************
000020*                                                               *
000030*              S C H E D U L E   R E P O R T   L I N E S       *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification   division.
000080*========================
000090*
000100 program-id.          BT190.
000110 author.              V B Coen.
000120 installation.        Applewood Computers - Energy Systems.
000130 date-written.        11/04/1991.
000140 date-compiled.
000150 security.            Copyright (C) 1991-2026, V B Coen.
000160*
000170***
000180*    Remarks.            Called utility module, originally
000190*                        MT020-WINLIST (the line printer listing
000200*                        of the relay window table run off for
000210*                        the commissioning engineer), re-purposed
000220*                        for Battery TOU as the schedule report's
000230*                        line-building module.  Builds lines only
000240*                        - BT010/BT020 own the file I/O.
000250*
000260*                        Functions, dispatched on the field
000270*                        Bt190-Function-Code:
000280*                          1 Format-Section     (U9)
000290*                          2 Format-Totals      (U9)
000300***
000310*    Version.            See Bt190-Prog-Name in working-storage.
000320***
000330*
000340* changes:
000350* 11/04/91 vbc - Created as MT020-WINLIST, window-table listing
000360*                for the commissioning run sheet, ticket LM150.
000370* 19/11/98 vbc - Y2K readiness pass - no Date fields, none
000380*                required.
000390* 17/06/03 djw - Day names widened from 3-letter abbreviations to
000400*                full names after the site engineers complained
000410*                the run sheet was unreadable, ticket LM241.
000420* 08/12/25 vbc - Re-purposed for Battery TOU project (ticket
000430*                BT008) - renamed to BT190, replaced the window
000440*                list text with the schedule section/totals
000450*                lines and the day-bitmask decode.
000460*
000470*****************************************************************
000480*
000490 environment      division.
000500*========================
000510*
000520 configuration    section.
000530 special-names.
000540     C01 is Top-Of-Form.
000550*
000560 input-output     section.
000570*------------------------
000580*
000590 data             division.
000600*========================
000610 working-storage  section.
000620*------------------------
000630*
000640 77  Bt190-Prog-Name        pic x(14)   value "BT190 v1.08.25".
000650*
000660*        Day-bit-value lookup, 2**weekday for weekday 0=Sunday
000670*        thru 6=Saturday - loaded by VALUE clause and addressed
000680*        as a table through the redefines below, B4.
000690 01  Bt190-Day-Bit-Values.
000700     03  filler                 pic 9(3)    value 1.
000710     03  filler                 pic 9(3)    value 2.
000720     03  filler                 pic 9(3)    value 4.
000730     03  filler                 pic 9(3)    value 8.
000740     03  filler                 pic 9(3)    value 16.
000750     03  filler                 pic 9(3)    value 32.
000760     03  filler                 pic 9(3)    value 64.
000770 01  Bt190-Day-Bit-Table redefines Bt190-Day-Bit-Values.
000780     03  Bt190-Day-Bit-Value    pic 9(3)    occurs 7.
000790*
000800*        Day-name lookup, same ordinal position as the bit-value
000810*        table above.
000820 01  Bt190-Day-Name-Values.
000830     03  filler                 pic x(9)    value "Sunday".
000840     03  filler                 pic x(9)    value "Monday".
000850     03  filler                 pic x(9)    value "Tuesday".
000860     03  filler                 pic x(9)    value "Wednesday".
000870     03  filler                 pic x(9)    value "Thursday".
000880     03  filler                 pic x(9)    value "Friday".
000890     03  filler                 pic x(9)    value "Saturday".
000900 01  Bt190-Day-Name-Table redefines Bt190-Day-Name-Values.
000910     03  Bt190-Day-Name         pic x(9)    occurs 7.
000920*
000930 01  Bt190-Work-Area.
000940     03  Bt190-Wk-Ix            pic 99      comp.
000950     03  Bt190-Wk-Day-Ix        pic 9       comp.
000960     03  Bt190-Wk-Day-Ix-View redefines Bt190-Wk-Day-Ix
000970                                           pic 9.
000980     03  Bt190-Wk-Day-Count     pic 9       comp.
000990     03  Bt190-Wk-Quot          pic 99      comp.
001000     03  Bt190-Wk-Rem           pic 99      comp.
001010     03  Bt190-Wk-Ptr           pic 99      comp.
001020*
001030*        Display-form work fields for the STRING builds below -
001040*        deliberately not COMP, as STRING needs the printable
001050*        digit form of each value.
001060     03  Bt190-Wk-Line-No       pic 99.
001070     03  Bt190-Wk-Start-Hour    pic 99.
001080     03  Bt190-Wk-End-Hour      pic 99.
001090     03  Bt190-Wk-Days-Text     pic x(60).
001100     03  Bt190-Wk-Days-Len      pic 99      comp.
001110     03  Bt190-Wk-Count-Out     pic z(5)9.
001120     03  Bt190-Wk-Charge-Out    pic z(5)9.
001130     03  Bt190-Wk-Dischg-Out    pic z(5)9.
001140     03  Bt190-Wk-Charge-Count  pic 99      comp.
001150     03  Bt190-Wk-Dischg-Count  pic 99      comp.
001160     03  filler                 pic x(4).
001170*
001180 linkage          section.
001190*-----------------------
001200*
001210****
001220* BT190 *
001230****
001240*
001250 copy "wsbt190.cob".
001260*
001270 procedure        division using BT190-Linkage.
001280*===============================================
001290*
001300     move     zero    to Bt190-Return-Code.
001310*
001320     if       Bt190-Fn-Format-Section
001330              go to BT190-010-Format-Section.
001340     if       Bt190-Fn-Format-Totals
001350              go to BT190-020-Format-Totals.
001360*
001370     move     99      to Bt190-Return-Code.
001380     go       to BT190-900-Exit.
001390*
001400***************************************
001410*   U9 - Format One Schedule Section  *
001420*   ===========================       *
001430*   Banner line, then one numbered    *
001440*   "Period N: ..." line per entry,   *
001450*   day names from the period's own   *
001460*   bitmask, end hour mod 24 with     *
001470*   midnight crossing handled.        *
001480***************************************
001490*
001500 BT190-010-Format-Section.
001510     move     spaces  to Bt190-Report-Lines-Out.
001520     move     1       to Bt190-Wk-Ptr.
001530     string   "=== "  delimited by size
001540              Bt190-Section-Title-In delimited by space
001550              " ==="  delimited by size
001560              into Bt190-Report-Line (1)
001570              with pointer Bt190-Wk-Ptr.
001580     move     1       to Bt190-Line-Count-Out.
001590     if       Bt-Per-Count of Bt190-Period-Table-In = zero
001600              go to BT190-900-Exit.
001610     move     1       to Bt190-Wk-Ix.
001620 BT190-011-Period-Loop.
001630     if       Bt190-Wk-Ix > Bt-Per-Count of Bt190-Period-Table-In
001640              go to BT190-900-Exit.
001650     perform  BT190-030-Build-Days thru BT190-030-Exit.
001660     perform  BT190-040-Build-Line thru BT190-040-Exit.
001670     add      1       to Bt190-Wk-Ix.
001680     add      1       to Bt190-Line-Count-Out.
001690     go       to BT190-011-Period-Loop.
001700*
001710***************************************
001720*   U9 - Format Totals (Final Only)   *
001730*   ===========================       *
001740*   Count of periods written, and the *
001750*   charging/discharging split - the  *
001760*   control break the caller fires    *
001770*   once, after the Final section.    *
001780***************************************
001790*
001800 BT190-020-Format-Totals.
001810     move     spaces  to Bt190-Report-Lines-Out.
001820     move     1       to Bt190-Line-Count-Out.
001830     move     zero    to Bt190-Wk-Charge-Count
001840                          Bt190-Wk-Dischg-Count.
001850     if       Bt-Per-Count of Bt190-Period-Table-In = zero
001860              go to BT190-023-Build-Totals.
001870     move     1       to Bt190-Wk-Ix.
001880 BT190-021-Totals-Loop.
001890     if       Bt190-Wk-Ix > Bt-Per-Count of Bt190-Period-Table-In
001900              go to BT190-023-Build-Totals.
001910     if       Bt-Per-Is-Discharging of Bt190-Period-Table-In
001920                     (Bt190-Wk-Ix)
001930              add 1 to Bt190-Wk-Dischg-Count
001940     else
001950              add 1 to Bt190-Wk-Charge-Count.
001960     add      1       to Bt190-Wk-Ix.
001970     go       to BT190-021-Totals-Loop.
001980*
001990 BT190-023-Build-Totals.
002000     move     Bt-Per-Count of Bt190-Period-Table-In to
002010              Bt190-Wk-Count-Out.
002020     move     Bt190-Wk-Charge-Count to Bt190-Wk-Charge-Out.
002030     move     Bt190-Wk-Dischg-Count to Bt190-Wk-Dischg-Out.
002040     move     1       to Bt190-Wk-Ptr.
002050     string   "Periods written: " delimited by size
002060              Bt190-Wk-Count-Out delimited by size
002070              "  Charging: "      delimited by size
002080              Bt190-Wk-Charge-Out delimited by size
002090              "  Discharging: "   delimited by size
002100              Bt190-Wk-Dischg-Out delimited by size
002110              into Bt190-Report-Line (1)
002120              with pointer Bt190-Wk-Ptr.
002130     go       to BT190-900-Exit.
002140*
002150***************************************
002160*   Build The Day-Name List           *
002170*   ===========================       *
002180*   Sunday (bit 0) thru Saturday      *
002190*   (bit 6), comma separated, for     *
002200*   the current period's day mask.    *
002210***************************************
002220*
002230 BT190-030-Build-Days.
002240     move     spaces  to Bt190-Wk-Days-Text.
002250     move     zero    to Bt190-Wk-Day-Count.
002260     move     1       to Bt190-Wk-Ptr.
002270     move     1       to Bt190-Wk-Day-Ix.
002280 BT190-031-Day-Loop.
002290     if       Bt190-Wk-Day-Ix > 7
002300              go to BT190-030-Exit.
002310     if       (Bt-Per-Days of Bt190-Period-Table-In (Bt190-Wk-Ix)
002320              and Bt190-Day-Bit-Value (Bt190-Wk-Day-Ix)) = zero
002330              go to BT190-032-Next-Day.
002340     if       Bt190-Wk-Day-Count > zero
002350              string ", " delimited by size
002360                     into Bt190-Wk-Days-Text
002370                     with pointer Bt190-Wk-Ptr.
002380     string   Bt190-Day-Name (Bt190-Wk-Day-Ix) delimited by space
002390              into Bt190-Wk-Days-Text
002400              with pointer Bt190-Wk-Ptr.
002410     add      1       to Bt190-Wk-Day-Count.
002420 BT190-032-Next-Day.
002430     add      1       to Bt190-Wk-Day-Ix.
002440     go       to BT190-031-Day-Loop.
002450*
002460 BT190-030-Exit.
002470     compute  Bt190-Wk-Days-Len = Bt190-Wk-Ptr - 1.
002480     exit.
002490*
002500***************************************
002510*   Build One "Period N: ..." Line    *
002520*   ===========================       *
002530***************************************
002540*
002550 BT190-040-Build-Line.
002560     move     Bt190-Wk-Ix to Bt190-Wk-Line-No.
002570     divide   Bt-Per-Start-Time of Bt190-Period-Table-In
002580                     (Bt190-Wk-Ix) by 60
002590              giving Bt190-Wk-Start-Hour
002600              remainder Bt190-Wk-Rem.
002610     divide   Bt-Per-End-Time of Bt190-Period-Table-In
002620                     (Bt190-Wk-Ix) by 60
002630              giving Bt190-Wk-End-Hour
002640              remainder Bt190-Wk-Rem.
002650     if       Bt-Per-End-Time of Bt190-Period-Table-In
002660                     (Bt190-Wk-Ix) <=
002670              Bt-Per-Start-Time of Bt190-Period-Table-In
002680                     (Bt190-Wk-Ix)
002690              add 24 to Bt190-Wk-End-Hour.
002700     divide   Bt190-Wk-End-Hour by 24
002710              giving Bt190-Wk-Quot
002720              remainder Bt190-Wk-End-Hour.
002730*
002740     move     1       to Bt190-Wk-Ptr.
002750     string   "Period " delimited by size
002760              Bt190-Wk-Line-No delimited by size
002770              ": "      delimited by size
002780              into Bt190-Report-Line (Bt190-Wk-Ix + 1)
002790              with pointer Bt190-Wk-Ptr.
002800     if       Bt-Per-Is-Discharging of Bt190-Period-Table-In
002810                     (Bt190-Wk-Ix)
002820              string "Discharging" delimited by size
002830                     into Bt190-Report-Line (Bt190-Wk-Ix + 1)
002840                     with pointer Bt190-Wk-Ptr
002850     else
002860              string "Charging" delimited by size
002870                     into Bt190-Report-Line (Bt190-Wk-Ix + 1)
002880                     with pointer Bt190-Wk-Ptr.
002890     string   " on "  delimited by size
002900              Bt190-Wk-Days-Text (1:Bt190-Wk-Days-Len)
002910                     delimited by size
002920              " at "  delimited by size
002930              into Bt190-Report-Line (Bt190-Wk-Ix + 1)
002940              with pointer Bt190-Wk-Ptr.
002950     string   Bt190-Wk-Start-Hour delimited by size
002960              ":00-"  delimited by size
002970              Bt190-Wk-End-Hour delimited by size
002980              ":00"   delimited by size
002990              into Bt190-Report-Line (Bt190-Wk-Ix + 1)
003000              with pointer Bt190-Wk-Ptr.
003010*
003020 BT190-040-Exit.
003030     exit.
003040*
003050 BT190-900-Exit.
003060     exit     program.
