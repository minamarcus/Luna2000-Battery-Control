000010*****************************************************************
000020*                                                               *
000030*            H I G H - U S A G E   M O N I T O R               *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification   division.
000080*========================
000090*
000100 program-id.          BT030.
000110 author.              V B Coen.
000120 installation.        Applewood Computers - Energy Systems.
000130 date-written.        05/10/1989.
000140 date-compiled.
000150 security.            Copyright (C) 1989-2026, V B Coen.
000160*
000170***
000180*    Remarks.            Batch driver, originally MT030, the job
000190*                        control that ran a day's worth of half-
000200*                        hourly import pulses through LOADWATCH
000210*                        to trip the immersion relay during
000220*                        supply authority peak-demand spells.
000230*                        Re-purposed for Battery TOU as the
000240*                        high-usage monitor: runs a day's worth
000250*                        of second-level power readings off the
000260*                        household CT meter through BT150 to
000270*                        apply the monitor rules (sustained-high
000280*                        counter, self-consumption timer, active-
000290*                        discharge check, SOC eligibility) and
000300*                        logs one line per decision via Report
000310*                        Writer.
000320***
000330*    Version.            See Bt030-Prog-Name in working-storage.
000340***
000350*    Files used.         Power-Readings   (input, line seq)
000360*                        Schedule-In      (input, line seq)
000370*                        Battery-State    (input, line seq)
000380*                        Monitor-Actions  (output, print, RD)
000390***
000400*    Called Modules.     BT100, BT140, BT150.
000410***
000420*
000430* changes:
000440* 05/10/89 vbc - Created as MT030, job control for the half-hourly
000450*                demand-watch run against LOADWATCH, ticket LM090.
000460* 19/11/98 vbc - Y2K readiness pass - no Date fields held here,
000470*                none required.
000480* 04/10/08 djw - Pulse count input replaced by instantaneous Watts
000490*                from the new clip-on CT meter, ticket LM292.
000500* 10/12/25 vbc - Re-purposed for Battery TOU project (ticket
000510*                BT009) - renamed to BT030, demand-watch trip
000520*                replaced by the BT150 monitor call and Report
000530*                Writer log, sister job to BT010/BT020.
000540* 11/12/25 vbc - Re-tried the whole run up to 3 times on a bad
000550*                file status before abending, matching the
000560*                BT010/BT020 pattern, ticket BT010.
000570*
000580*****************************************************************
000590*
000600 environment      division.
000610*========================
000620*
000630 configuration    section.
000640 special-names.
000650     C01 is Top-Of-Form.
000660*
000670 input-output     section.
000680*------------------------
000690*
000700 file-control.
000710     select   Power-Readings  assign       POWER-READINGS
000720              organization    line sequential
000730              file status     Bt030-Pwr-Status.
000740     select   Schedule-In     assign       SCHEDULE-IN
000750              organization    line sequential
000760              file status     Bt030-Sch-In-Status.
000770     select   Battery-State   assign       BATTERY-STATE
000780              organization    line sequential
000790              file status     Bt030-Sta-Status.
000800     select   Monitor-Actions assign       MONITOR-ACTIONS
000810              organization    line sequential
000820              file status     Bt030-Rpt-Status.
000830*
000840 data             division.
000850*========================
000860 file             section.
000870*------------------------
000880*
000890 fd  Power-Readings.
000900 01  Pwr-Record.
000910     03  Pwr-Timestamp          pic 9(6).
000920     03  Pwr-Watts              pic s9(7).
000930     03  filler                 pic x(3).
000940*
000950 fd  Schedule-In.
000960 01  Sch-In-Record.
000970     03  Sii-Reg-Word           pic 9(5).
000980     03  filler                 pic x(1).
000990*
001000 fd  Battery-State.
001010 copy "wsbtsta.cob".
001020*
001030 fd  Monitor-Actions
001040     report is Bt030-Monitor-Action-Report.
001050*
001060 working-storage  section.
001070*------------------------
001080*
001090 77  Bt030-Prog-Name        pic x(14)   value "BT030 v1.11.25".
001100*
001110 01  Bt030-File-Status.
001120     03  Bt030-Pwr-Status       pic xx.
001130         88  Bt030-Pwr-Ok               value "00".
001140         88  Bt030-Pwr-Eof              value "10".
001150     03  Bt030-Sch-In-Status    pic xx.
001160         88  Bt030-Sch-In-Ok            value "00".
001170         88  Bt030-Sch-In-Eof           value "10".
001180     03  Bt030-Sta-Status       pic xx.
001190         88  Bt030-Sta-Ok               value "00".
001200         88  Bt030-Sta-Eof              value "10".
001210     03  Bt030-Rpt-Status       pic xx.
001220         88  Bt030-Rpt-Ok               value "00".
001230*
001240 01  Bt030-Work-Area.
001250     03  Bt030-Attempt          pic 9       comp.
001260     03  Bt030-Attempt-View redefines Bt030-Attempt
001270                                        pic 9.
001280     03  Bt030-Run-Flag         pic x       value "N".
001290         88  Bt030-Run-Ok               value "Y".
001300     03  Bt030-Today-Dow        pic 9       comp.
001310     03  Bt030-Today-Weekday    pic 9       comp.
001320     03  Bt030-Today-Bit        pic 999     comp.
001330     03  Bt030-Today-Bit-View redefines Bt030-Today-Bit
001340                                        pic 999.
001350     03  Bt030-Wk-Ix            pic 99      comp.
001360     03  Bt030-Wk-Ix-View redefines Bt030-Wk-Ix
001370                                        pic 99.
001380     03  filler                 pic x(8).
001390*
001400 01  Bt030-Battery-State        pic 999v9   comp-3.
001410 01  Bt030-Battery-Mode         pic 99      comp.
001420*
001430*        Scratch call-argument blocks - we carry no linkage of
001440*        our own, just the shape each BTnnn module expects.
001450*
001460****
001470* BT100 *
001480****
001490*
001500 copy "wsbt100.cob".
001510*
001520****
001530* BT140 *
001540****
001550*
001560 copy "wsbt140.cob".
001570*
001580****
001590* BT150 *
001600****
001610*
001620 copy "wsbt150.cob".
001630*
001640****
001650* Shop-wide constants.
001660****
001670*
001680 copy "wsbtcon.cob".
001690*
001700 report           section.
001710*------------------------
001720*
001730***************************************
001740*   Monitor Action Report             *
001750*   ===========================       *
001760*   Control Final only - no other     *
001770*   break level, one detail line per  *
001780*   reading, trailer at end of run.   *
001790***************************************
001800*
001810 RD  Bt030-Monitor-Action-Report
001820     control      Final
001830     page limit   60 lines
001840     heading      1
001850     first detail 2
001860     last detail  58.
001870*
001880 01  Bt030-Report-Heading type page heading.
001890     03  line 1.
001900         05  col  2   pic x(31)  value
001910                  "BT030 - HIGH-USAGE MONITOR LOG".
001920     03  line 2.
001930         05  col  2   pic x(8)   value "Time".
001940         05  col 14   pic x(8)   value "Power Kw".
001950         05  col 26   pic x(30)  value "Status".
001960         05  filler   pic x(1)   value space.
001970*
001980 01  Bt030-Detail-Line type detail.
001990     03  line plus 1.
002000         05  col  2   pic 9(6)        source Pwr-Timestamp.
002010         05  col 14   pic -(3)9.99    source Bt150-Kw-Out.
002020         05  col 26   pic x(30)       source Bt150-Status-Out.
002030         05  filler   pic x(1)        value space.
002040*
002050 01  Bt030-Totals-Line type control footing final.
002060     03  line plus 2.
002070         05  col  2   pic x(28)  value
002080                  "Total Samples Read.........".
002090         05  col 33   pic zzzzzz9  source Mon-Samples-Read of
002100                       Bt150-Monitor-State.
002110     03  line plus 1.
002120         05  col  2   pic x(28)  value
002130                  "Total High Samples.........".
002140         05  col 33   pic zzzzzz9  source Mon-High-Samples of
002150                       Bt150-Monitor-State.
002160     03  line plus 1.
002170         05  col  2   pic x(28)  value
002180                  "Total Mode Switches........".
002190         05  col 33   pic zzzzzz9  source Mon-Mode-Switches of
002200                       Bt150-Monitor-State.
002210         05  filler   pic x(1)   value space.
002220*
002230 procedure        division.
002240*========================
002250*
002260 aa000-Main.
002270     move     zero    to Bt030-Attempt.
002280 aa001-Retry-Loop.
002290     add      1       to Bt030-Attempt.
002300     perform  aa010-Read-Schedule thru aa010-Exit.
002310     if       Bt030-Run-Ok
002320              perform aa050-Process-Readings thru aa050-Exit
002330              go to aa090-Close-Down.
002340     if       Bt030-Attempt < 3
002350              go to aa001-Retry-Loop.
002360     display  "BT030 - GIVING UP AFTER 3 ATTEMPTS, SEE FILE "
002370              "STATUS FIELDS" upon console.
002380 aa090-Close-Down.
002390     close    Power-Readings Schedule-In Battery-State.
002400     stop     run.
002410*
002420***************************************
002430*   Read Schedule And State           *
002440*   ===========================       *
002450*   Opens every file, reads the       *
002460*   battery state once, decodes the   *
002470*   current register into BT150's     *
002480*   own period table for the          *
002490*   active-discharge test, derives    *
002500*   today's day bit.                  *
002510***************************************
002520*
002530 aa010-Read-Schedule.
002540     move     "Y"     to Bt030-Run-Flag.
002550     open     input  Power-Readings Schedule-In Battery-State
002560              output Monitor-Actions.
002570     if       not Bt030-Pwr-Ok and not Bt030-Pwr-Eof
002580              move "N" to Bt030-Run-Flag
002590              go to aa010-Exit.
002600     if       not Bt030-Sch-In-Ok and not Bt030-Sch-In-Eof
002610              move "N" to Bt030-Run-Flag
002620              go to aa010-Exit.
002630     if       not Bt030-Sta-Ok
002640              move "N" to Bt030-Run-Flag
002650              go to aa010-Exit.
002660     if       not Bt030-Rpt-Ok
002670              move "N" to Bt030-Run-Flag
002680              go to aa010-Exit.
002690*
002700     read     Battery-State
002710              at end
002720              move "N" to Bt030-Run-Flag
002730              go to aa010-Exit.
002740     move     Bat-Soc to Bt030-Battery-State.
002750     move     Bat-Mode to Bt030-Battery-Mode.
002760     move     Bt030-Battery-State to Bt150-Soc-In.
002770     move     Bt030-Battery-Mode  to Bt150-Mode-Inout.
002780*
002790     move     zero    to Bt140-Register-Image (1).
002800     move     1       to Bt030-Wk-Ix.
002810 aa011-Read-Register-Loop.
002820     if       Bt030-Wk-Ix > 43
002830              go to aa012-Decode-Register.
002840     read     Schedule-In
002850              at end
002860              go to aa012-Decode-Register.
002870     move     Sii-Reg-Word to Bt-Reg-Word of Bt140-Register-Image
002880                     (Bt030-Wk-Ix).
002890     add      1       to Bt030-Wk-Ix.
002900     go       to aa011-Read-Register-Loop.
002910*
002920 aa012-Decode-Register.
002930     move     1       to Bt140-Function-Code.
002940     call     "BT140" using BT140-Linkage.
002950     move     Bt-Per-Count of Bt140-Period-Table to
002960              Bt-Per-Count of Bt150-Periods.
002970     move     1       to Bt030-Wk-Ix.
002980 aa013-Copy-Periods-Loop.
002990     if       Bt030-Wk-Ix > Bt-Per-Count of Bt150-Periods
003000              go to aa014-Day-Bit.
003010     move     Bt-Per-Entry of Bt140-Period-Table (Bt030-Wk-Ix)
003020              to Bt-Per-Entry of Bt150-Periods (Bt030-Wk-Ix).
003030     add      1       to Bt030-Wk-Ix.
003040     go       to aa013-Copy-Periods-Loop.
003050*
003060 aa014-Day-Bit.
003070     accept   Bt030-Today-Dow from day-of-week.
003080     if       Bt030-Today-Dow = 7
003090              move zero to Bt030-Today-Weekday
003100     else
003110              move Bt030-Today-Dow to Bt030-Today-Weekday.
003120     move     4       to Bt100-Function-Code.
003130     move     Bt030-Today-Weekday to Bt100-Weekday-In.
003140     call     "BT100" using BT-Constants BT100-Linkage.
003150     move     Bt100-Day-Bit-Out to Bt030-Today-Bit.
003160     move     Bt030-Today-Bit to Bt150-Today-Bit-In.
003170     initiate Bt030-Monitor-Action-Report.
003180 aa010-Exit.
003190     exit.
003200*
003210***************************************
003220*   Process Readings                  *
003230*   ===========================       *
003240*   One call to BT150 per reading,    *
003250*   one detail line per decision.     *
003260***************************************
003270*
003280 aa050-Process-Readings.
003290 aa051-Read-Loop.
003300     read     Power-Readings
003310              at end
003320              go to aa052-Finish.
003330     move     Pwr-Timestamp to Bt150-Timestamp-In.
003340     move     Pwr-Watts     to Bt150-Watts-In.
003350     move     1             to Bt150-Function-Code.
003360     call     "BT150" using BT-Constants BT150-Linkage.
003370     generate Bt030-Detail-Line.
003380     go       to aa051-Read-Loop.
003390*
003400 aa052-Finish.
003410     terminate Bt030-Monitor-Action-Report.
003420 aa050-Exit.
003430     exit.
