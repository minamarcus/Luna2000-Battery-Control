000010********************************************
000020*                                          *
000030*  Call Parameter Block For BT100 (Period *
000040*   Utilities) - Copied By BT100 Itself   *
000050*   And By Every Module That Calls It.    *
000060********************************************
000070*  Mirrors exactly the linkage BT100 was compiled against - do
000080*  not change a field here without re-compiling every caller.
000090*
000100* 25/11/25 vbc - Split out of BT100's own linkage section so
000110*                BT110/BT120/BT130/BT150 share one true copy,
000120*                ticket BT003.
000130*
000140 01  BT100-Linkage.
000150     03  Bt100-Function-Code    pic 99      comp.
000160         88  Bt100-Fn-Normalize-Hour         value 1.
000170         88  Bt100-Fn-Is-Night-Hour          value 2.
000180         88  Bt100-Fn-Is-Day-Hour            value 3.
000190         88  Bt100-Fn-Day-Bit                value 4.
000200         88  Bt100-Fn-Period-To-Hours        value 5.
000210         88  Bt100-Fn-Validate-Time          value 6.
000220     03  Bt100-Hour-In          pic 9(3)    comp.
000230     03  Bt100-Hour-Out         pic 99      comp.
000240     03  Bt100-Flag-Out         pic x       value space.
000250         88  Bt100-Flag-Is-Yes           value "Y".
000260         88  Bt100-Flag-Is-No            value "N".
000270     03  Bt100-Weekday-In       pic 9       comp.
000280     03  Bt100-Day-Bit-Out      pic 999     comp.
000290     03  Bt100-Day-Bit-Chars redefines Bt100-Day-Bit-Out
000300                                         pic 999.
000310     03  Bt100-Period-Start-In  pic 9(4)    comp.
000320     03  Bt100-Period-End-In    pic 9(4)    comp.
000330     03  Bt100-Hour-Flags-Out.
000340         05  Bt100-Hour-Flag  pic x    occurs 24
000350                                        indexed by Bt100-Hr-Ix.
000360     03  Bt100-Minutes-In       pic 9(4)    comp.
000370     03  Bt100-Time-Valid-Out   pic x       value space.
000380         88  Bt100-Time-Is-Valid         value "Y".
000390         88  Bt100-Time-Is-Bad           value "N".
000400     03  Bt100-Return-Code      pic 99      comp.
000410     03  filler                 pic x(4).
000420*
