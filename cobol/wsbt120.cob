000010********************************************
000020*                                          *
000030*  Call Parameter Block For BT120         *
000040*   (Schedule Data Manager) - Copied By   *
000050*   BT120 Itself And By Every Caller.     *
000060********************************************
000070*  Mirrors exactly the linkage BT120 was compiled against - do
000080*  not change a field here without re-compiling every caller.
000090*
000100* 26/11/25 vbc - Split out of BT120's own linkage section so
000110*                BT010/BT020 share one true copy, ticket BT003.
000120*
000130 01  BT120-Linkage.
000140     03  Bt120-Function-Code    pic 99      comp.
000150         88  Bt120-Fn-Clean-Schedule         value 1.
000160         88  Bt120-Fn-Encode-Register        value 2.
000170*
000180*        Used by Clean-Schedule.
000190     03  Bt120-Today-Bit-In     pic 999     comp.
000200     03  Bt120-Now-Hour-In      pic 99      comp.
000210     03  Bt120-Now-Minute-In    pic 99      comp.
000220*
000230*        The period table, same shape as wsbtper.cob's
000240*        BT-Period-Table - used by all three functions.
000250     03  Bt120-Period-Table.
000260         05  Bt-Per-Count           pic 99      comp.
000270         05  Bt-Per-Entry                       occurs 14.
000280             07  Bt-Per-Start-Time  pic 9(4)    comp.
000290             07  Bt-Per-End-Time    pic 9(4)    comp.
000300             07  Bt-Per-Charge-Flag pic 9       comp.
000310                 88  Bt-Per-Is-Charging          value 0.
000320                 88  Bt-Per-Is-Discharging       value 1.
000330             07  Bt-Per-Days        pic 999     comp.
000340*
000350*        The register image, same shape as wsbtreg.cob's
000360*        BT-Register-Image - used by Encode-Register.
000370     03  Bt120-Register-Image.
000380         05  Bt-Reg-Word            pic 9(5)    comp
000390                                                 occurs 43.
000400*
000410     03  Bt120-Return-Code      pic 99      comp.
000420     03  filler                 pic x(12).
000430*
