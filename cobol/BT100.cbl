000010*****************************************************************
000020*                                                               *
000030*         T I M E   /   D A Y   C L A S S I F I C A T I O N     *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification   division.
000080*========================
000090*
000100 program-id.          BT100.
000110 author.              V B Coen.
000120 installation.        Applewood Computers - Energy Systems.
000130 date-written.        11/06/1988.
000140 date-compiled.
000150 security.            Copyright (C) 1988-2026, V B Coen.
000160*
000170***
000180*    Remarks.            Called utility module, originally
000190*                        MT010's on/off relay window clock
000200*                        (day/night split for the Economy-7
000210*                        tariff), re-purposed for the Battery
000220*                        TOU project as the common hour and
000230*                        weekday classifier used by every
000240*                        other BT1nn module.
000250*
000260*                        Functions, dispatched on the field
000270*                        Bt100-Function-Code:
000280*                          1 Normalize-Hour  (B1)
000290*                          2 Is-Night-Hour   (B2)
000300*                          3 Is-Day-Hour     (B3)
000310*                          4 Day-Bit         (B4)
000320*                          5 Period-To-Hours (hour-set expand)
000330*                          6 Validate-Time
000340***
000350*    Version.            See Bt100-Prog-Name in working-storage.
000360***
000370*
000380* changes:
000390* 11/06/88 vbc - Created as MT010-CLOCK, day/night hour split for
000400*                the Economy-7 relay, single function only.
000410* 02/03/90 vbc - Added weekday bit routine for the 2-rate tariff
000420*                trial, ticket LM061.
000430* 19/11/98 vbc - Y2K readiness pass - weekday routine re-checked
000440*                against a 2000 calendar, no fault found.
000450* 14/07/04 djw - Split into a dispatch module (multiple functions
000460*                via Clock-Function-Code) to save a CALL per test,
000470*                ticket LM241.
000480* 25/11/25 vbc - Re-purposed for Battery TOU project (ticket
000490*                BT002) - renamed to BT100, added the 3 hour
000500*                classifier functions, Period-To-Hours and
000510*                Validate-Time.
000520* 28/11/25 vbc - Corrected Is-Night-Hour boundary (hour 6 is
000530*                still night, not 7) after test with pyemp data.
000540*
000550*****************************************************************
000560*
000570 environment      division.
000580*========================
000590*
000600 configuration    section.
000610 special-names.
000620     C01 is Top-Of-Form.
000630*
000640 input-output     section.
000650*------------------------
000660*
000670 data             division.
000680*========================
000690 working-storage  section.
000700*------------------------
000710*
000720 77  Bt100-Prog-Name        pic x(14)   value "BT100 v1.02.25".
000730*
000740 01  Bt100-Work-Area.
000750     03  Bt100-Wk-Hour          pic 99      comp.
000760     03  Bt100-Wk-Hour-Disp redefines Bt100-Wk-Hour
000770                                         pic 99.
000780     03  Bt100-Wk-Quotient      pic 99      comp.
000790     03  Bt100-Wk-Subscript     pic 99      comp.
000800     03  Bt100-Wk-Start-Hour    pic 99      comp.
000810     03  Bt100-Wk-Start-View redefines Bt100-Wk-Start-Hour
000820                                         pic 99.
000830     03  Bt100-Wk-End-Hour      pic 99      comp.
000840     03  Bt100-Wk-End-Hour-Adj  pic 999     comp.
000850     03  Bt100-Wk-Redef-View redefines Bt100-Wk-End-Hour-Adj
000860                                         pic 9(3).
000870     03  filler                 pic x(10).
000880*
000890 linkage          section.
000900*-----------------------
000910*
000920 copy "wsbtcon.cob".
000930*
000940****
000950* BT100 *
000960****
000970*
000980 copy "wsbt100.cob".
000990*
001000 procedure        division using BT-Constants
001010                                BT100-Linkage.
001020*===============================================
001030*
001040     move     zero    to Bt100-Return-Code.
001050*
001060     if       Bt100-Fn-Normalize-Hour
001070              go to BT100-010-Normalize-Hour.
001080     if       Bt100-Fn-Is-Night-Hour
001090              go to BT100-020-Is-Night-Hour.
001100     if       Bt100-Fn-Is-Day-Hour
001110              go to BT100-030-Is-Day-Hour.
001120     if       Bt100-Fn-Day-Bit
001130              go to BT100-040-Day-Bit.
001140     if       Bt100-Fn-Period-To-Hours
001150              go to BT100-050-Period-To-Hours.
001160     if       Bt100-Fn-Validate-Time
001170              go to BT100-060-Validate-Time.
001180*
001190     move     99      to Bt100-Return-Code.
001200     go       to BT100-900-Exit.
001210*
001220***************************************
001230*   B1 - Hour Normalization           *
001240*   ===========================       *
001250*   Reduce any hour value to 0-23 by  *
001260*   simple remainder division.        *
001270***************************************
001280*
001290 BT100-010-Normalize-Hour.
001300     divide   Bt100-Hour-In by 24 giving Bt100-Wk-Quotient
001310              remainder Bt100-Hour-Out.
001320     go       to BT100-900-Exit.
001330*
001340***************************************
001350*   B2 - Night Hour Test              *
001360*   ===========================       *
001370*   Night = hour 22 thru 23 or hour   *
001380*   0 thru 6, after normalizing.      *
001390***************************************
001400*
001410 BT100-020-Is-Night-Hour.
001420     divide   Bt100-Hour-In by 24 giving Bt100-Wk-Quotient
001430              remainder Bt100-Wk-Hour.
001440     if       Bt100-Wk-Hour >= 22 or Bt100-Wk-Hour <= 6
001450              set Bt100-Flag-Is-Yes to true
001460     else
001470              set Bt100-Flag-Is-No to true.
001480     go       to BT100-900-Exit.
001490*
001500***************************************
001510*   B3 - Day Hour Test                *
001520*   ===========================       *
001530*   Day = hour 7 thru 21 inclusive,   *
001540*   after normalizing.                *
001550***************************************
001560*
001570 BT100-030-Is-Day-Hour.
001580     divide   Bt100-Hour-In by 24 giving Bt100-Wk-Quotient
001590              remainder Bt100-Wk-Hour.
001600     if       Bt100-Wk-Hour >= 7 and Bt100-Wk-Hour <= 21
001610              set Bt100-Flag-Is-Yes to true
001620     else
001630              set Bt100-Flag-Is-No to true.
001640     go       to BT100-900-Exit.
001650*
001660***************************************
001670*   B4 - Weekday Day-Bit              *
001680*   ===========================       *
001690*   Sunday = bit 0 ... Saturday =     *
001700*   bit 6, value = 2 ** weekday,      *
001710*   built by repeated doubling as     *
001720*   this shop avoids FUNCTIONs.       *
001730***************************************
001740*
001750 BT100-040-Day-Bit.
001760     move     1       to Bt100-Day-Bit-Out.
001770     move     zero    to Bt100-Wk-Subscript.
001780 BT100-041-Double-Loop.
001790     if       Bt100-Wk-Subscript >= Bt100-Weekday-In
001800              go to BT100-900-Exit.
001810     multiply 2       by Bt100-Day-Bit-Out.
001820     add      1       to Bt100-Wk-Subscript.
001830     go       to BT100-041-Double-Loop.
001840*
001850***************************************
001860*   Period To Hour-Set Expansion      *
001870*   ===========================       *
001880*   Bt100-Hour-Flag (h+1) = "Y" for   *
001890*   every hour h covered by the       *
001900*   period start/end minutes passed   *
001910*   in, "N" elsewhere.  End <= Start  *
001920*   means the period runs past       *
001930*   midnight (add 24 to end-hour).    *
001940***************************************
001950*
001960 BT100-050-Period-To-Hours.
001970     set      Bt100-Hr-Ix to 1.
001980 BT100-051-Clear-Loop.
001990     if       Bt100-Hr-Ix > 24
002000              go to BT100-052-Expand.
002010     move     "N"     to Bt100-Hour-Flag (Bt100-Hr-Ix).
002020     set      Bt100-Hr-Ix up by 1.
002030     go       to BT100-051-Clear-Loop.
002040*
002050 BT100-052-Expand.
002060     divide   Bt100-Period-Start-In by 60
002070              giving Bt100-Wk-Start-Hour.
002080     divide   Bt100-Period-End-In by 60
002090              giving Bt100-Wk-End-Hour.
002100     move     Bt100-Wk-End-Hour to Bt100-Wk-End-Hour-Adj.
002110     if       Bt100-Wk-End-Hour <= Bt100-Wk-Start-Hour
002120              add 24 to Bt100-Wk-End-Hour-Adj.
002130     move     Bt100-Wk-Start-Hour to Bt100-Wk-Hour.
002140*
002150 BT100-053-Flag-Loop.
002160     if       Bt100-Wk-Hour >= Bt100-Wk-End-Hour-Adj
002170              go to BT100-900-Exit.
002180     divide   Bt100-Wk-Hour by 24 giving Bt100-Wk-Quotient
002190              remainder Bt100-Hour-Out.
002200     set      Bt100-Hr-Ix to Bt100-Hour-Out.
002210     set      Bt100-Hr-Ix up by 1.
002220     move     "Y"     to Bt100-Hour-Flag (Bt100-Hr-Ix).
002230     add      1       to Bt100-Wk-Hour.
002240     go       to BT100-053-Flag-Loop.
002250*
002260***************************************
002270*   Time Validation                   *
002280*   ===========================       *
002290*   Minutes must fall in [0,1440).    *
002300***************************************
002310*
002320 BT100-060-Validate-Time.
002330     if       Bt100-Minutes-In >= zero and
002340              Bt100-Minutes-In < Bt-Con-Max-Minutes
002350              set Bt100-Time-Is-Valid to true
002360     else
002370              set Bt100-Time-Is-Bad to true.
002380     go       to BT100-900-Exit.
002390*
002400 BT100-900-Exit.
002410     exit     program.
