000010*****************************************************************
000020*                                                               *
000030*           S C H E D U L E   P E R I O D   M A N A G E R       *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification   division.
000080*========================
000090*
000100 program-id.          BT110.
000110 author.              V B Coen.
000120 installation.        Applewood Computers - Energy Systems.
000130 date-written.        02/03/1990.
000140 date-compiled.
000150 security.            Copyright (C) 1990-2026, V B Coen.
000160*
000170***
000180*    Remarks.            Called utility module, originally
000190*                        MT010-WINSET (the relay window set
000200*                        builder), re-purposed for Battery TOU
000210*                        as the period create/merge/compare
000220*                        module.  Calls BT100 for hour tests.
000230*
000240*                        Functions, dispatched on the field
000250*                        Bt110-Function-Code:
000260*                          1 Create-Period
000270*                          2 Combine-Consecutive
000280*                          3 Test-Overlap        (B6)
000290*                          4 Test-Future
000300*                          5 Compare-Price       (B5)
000310*                          6 Build-Evening-Periods (B10)
000320*                          7 Test-Active         (monitor use)
000330***
000340*    Version.            See Bt110-Prog-Name in working-storage.
000350***
000360*
000370* changes:
000380* 02/03/90 vbc - Created as MT010-WINSET, window create/merge
000390*                only, for the Economy-7 relay build.
000400* 17/09/94 vbc - Added window overlap test after two customers
000410*                reported clashing windows, ticket LM103.
000420* 19/11/98 vbc - Y2K readiness pass - no Date fields, no change.
000430* 11/03/06 chj - Added Mt-Win-Days bitmask to overlap test.
000440* 25/11/25 vbc - Re-purposed for Battery TOU project (ticket
000450*                BT003) - renamed to BT110, added Compare-Price
000460*                and Build-Evening-Periods for the evening run.
000470* 03/12/25 vbc - Fixed Test-Overlap midnight-cross shift after
000480*                BT020 evening test data showed false overlaps.
000490* 06/12/25 vbc - Added Test-Active for BT150's high-usage monitor
000500*                (is a discharge period running right now), ticket
000510*                BT006.
000520* 05/01/26 vbc - Accum-Hours/Accum-New-Hours end-hour divide was
000530*                giving the real hour to a scratch field and the
000540*                MOD-60 remainder (always zero) to the loop
000550*                control - B5 never saw a populated price window.
000560*                063-Combine now GOes to Combine-Consecutive
000570*                instead of a bare PERFORM with no THRU (that
000580*                range always EXIT PROGRAMs, so the lines after
000590*                the PERFORM could never run). Ticket BT013.
000600* 12/01/26 vbc - 064-Find-Max (B10) was keying its running maximum
000610*                off zero and marking a hour used by zeroing its
000620*                price, so a negative or zero spot price was never
000630*                picked and once picked could be re-picked as the
000640*                new "high" once everything else was used. Now
000650*                tracks whether any candidate has been seen yet in
000660*                Bt110-Wk-Candidate-Flag and marks a used hour via
000670*                Bt-Prt-Used instead. Ticket BT013.
000680*
000690*****************************************************************
000700*
000710 environment      division.
000720*========================
000730*
000740 configuration    section.
000750 special-names.
000760     C01 is Top-Of-Form.
000770*
000780 input-output     section.
000790*------------------------
000800*
000810 data             division.
000820*========================
000830 working-storage  section.
000840*------------------------
000850*
000860 77  Bt110-Prog-Name        pic x(14)   value "BT110 v1.03.25".
000870*
000880 01  Bt110-Work-Area.
000890     03  Bt110-Wk-Ix1           pic 99      comp.
000900     03  Bt110-Wk-Ix2           pic 99      comp.
000910     03  Bt110-Wk-Swap          pic x(9).
000920     03  Bt110-Wk-Start1-Hour   pic 99      comp.
000930     03  Bt110-Wk-End1-Hour     pic 999     comp.
000940     03  Bt110-Wk-Start2-Hour   pic 999     comp.
000950     03  Bt110-Wk-End2-Hour     pic 999     comp.
000960     03  Bt110-Wk-End1-View redefines Bt110-Wk-End1-Hour
000970                                         pic 9(3).
000980     03  Bt110-Wk-Hour-Total    pic 9(5)    comp-3.
000990     03  Bt110-Wk-Hour-Count    pic 99      comp.
001000     03  Bt110-Wk-Average       pic 9(5)v9(4) comp-3.
001010     03  Bt110-Wk-Cur-Total     pic 9(5)    comp-3.
001020     03  Bt110-Wk-Cur-Count     pic 99      comp.
001030     03  Bt110-Wk-Cur-Average   pic 9(5)v9(4) comp-3.
001040*        Signed - doubles as the B5 replace-or-keep threshold and
001050*        the B10 running-maximum spot price, either of which may
001060*        be negative.
001070     03  Bt110-Wk-Thresh        pic s9(5)v9(4) comp-3.
001080     03  Bt110-Wk-Hr            pic 99      comp.
001090     03  Bt110-Wk-Hr-View redefines Bt110-Wk-Hr pic 99.
001100     03  Bt110-Wk-Ranked-Count  pic 99      comp.
001110     03  Bt110-Wk-Ranked-View redefines Bt110-Wk-Ranked-Count
001120                                         pic 99.
001130     03  Bt110-Wk-Run-Start     pic 9(4)    comp.
001140     03  Bt110-Wk-Run-End       pic 9(4)    comp.
001150     03  Bt110-Wk-Prior-Hour    pic 99      comp.
001160*        B10 - has Find-Max seen a usable hour yet this scan.
001170     03  Bt110-Wk-Candidate-Flag pic x      value "N".
001180         88  Bt110-Wk-No-Candidate          value "N".
001190         88  Bt110-Wk-Has-Candidate         value "Y".
001200     03  filler                 pic x(5).
001210*
001220 linkage          section.
001230*-----------------------
001240*
001250 copy "wsbtcon.cob".
001260*
001270****
001280* BT110 *
001290****
001300*
001310 copy "wsbt110.cob".
001320*
001330 procedure        division using BT-Constants
001340                                BT110-Linkage.
001350*===============================================
001360*
001370     move     zero    to Bt110-Return-Code.
001380*
001390     if       Bt110-Fn-Create-Period
001400              go to BT110-010-Create-Period.
001410     if       Bt110-Fn-Combine-Consec
001420              go to BT110-020-Combine-Consecutive.
001430     if       Bt110-Fn-Test-Overlap
001440              go to BT110-030-Test-Overlap.
001450     if       Bt110-Fn-Test-Future
001460              go to BT110-040-Test-Future.
001470     if       Bt110-Fn-Test-Active
001480              go to BT110-045-Test-Active.
001490     if       Bt110-Fn-Compare-Price
001500              go to BT110-050-Compare-Price.
001510     if       Bt110-Fn-Build-Evening
001520              go to BT110-060-Build-Evening.
001530*
001540     move     99      to Bt110-Return-Code.
001550     go       to BT110-900-Exit.
001560*
001570***************************************
001580*   Create/Validate A Period          *
001590*   ===========================       *
001600*   Hour already normalized by the    *
001610*   caller (BT100).  End = start hour *
001620*   crosses midnight (add 1440); an   *
001630*   end of 1440 is stored as 0.       *
001640***************************************
001650*
001660 BT110-010-Create-Period.
001670     multiply 60      by Bt110-Start-Hour-In
001680              giving Bt-Per-Start-Time of Bt110-New-Period-Out.
001690     multiply 60      by Bt110-End-Hour-In
001700              giving Bt-Per-End-Time of Bt110-New-Period-Out.
001710     if       Bt-Per-End-Time of Bt110-New-Period-Out <=
001720              Bt-Per-Start-Time of Bt110-New-Period-Out
001730              add 1440 to
001740                     Bt-Per-End-Time of Bt110-New-Period-Out.
001750     if       Bt-Per-End-Time of Bt110-New-Period-Out = 1440
001760              move zero to
001770                     Bt-Per-End-Time of Bt110-New-Period-Out.
001780     move     Bt110-Charge-Flag-In to
001790              Bt-Per-Charge-Flag of Bt110-New-Period-Out.
001800     move     Bt110-Days-In to
001810              Bt-Per-Days of Bt110-New-Period-Out.
001820*
001830     move     zero    to Bt110-Return-Code.
001840     if       Bt-Per-Start-Time of Bt110-New-Period-Out < zero or
001850              Bt-Per-Start-Time of Bt110-New-Period-Out >=
001860                     Bt-Con-Max-Minutes
001870              move 1  to Bt110-Return-Code.
001880     if       Bt-Per-End-Time of Bt110-New-Period-Out <= zero or
001890              Bt-Per-End-Time of Bt110-New-Period-Out > 2880
001900              move 1  to Bt110-Return-Code.
001910     go       to BT110-900-Exit.
001920*
001930***************************************
001940*   Combine Consecutive Periods       *
001950*   ===========================       *
001960*   Table is sorted ascending by      *
001970*   start time on entry (bubble sort  *
001980*   here using Bt-Per-Swap-View for   *
001990*   a one-move record swap).  Two     *
002000*   entries merge when the first's    *
002010*   end hour mod 24 equals the        *
002020*   second's start hour, same mode    *
002030*   and same day bitmask.             *
002040***************************************
002050*
002060 BT110-020-Combine-Consecutive.
002070     move     Bt110-Current-Table to Bt110-New-Table.
002080     if       Bt-Per-Count of Bt110-New-Table < 2
002090              go to BT110-900-Exit.
002100*
002110     move     1       to Bt110-Wk-Ix1.
002120 BT110-021-Sort-Outer.
002130     if       Bt110-Wk-Ix1 >= Bt-Per-Count of Bt110-New-Table
002140              go to BT110-024-Scan-Init.
002150     move     Bt110-Wk-Ix1   to Bt110-Wk-Ix2.
002160     add      1       to Bt110-Wk-Ix2.
002170 BT110-022-Sort-Inner.
002180     if       Bt110-Wk-Ix2 > Bt-Per-Count of Bt110-New-Table
002190              go to BT110-023-Next-Outer.
002200     if       Bt-Per-Start-Time of Bt110-New-Table
002210                     (Bt110-Wk-Ix2) <
002220              Bt-Per-Start-Time of Bt110-New-Table
002230                     (Bt110-Wk-Ix1)
002240              move Bt-Per-Swap-View of Bt110-New-Table
002250                     (Bt110-Wk-Ix1) to Bt110-Wk-Swap
002260              move Bt-Per-Swap-View of Bt110-New-Table
002270                     (Bt110-Wk-Ix2) to
002280                     Bt-Per-Swap-View of Bt110-New-Table
002290                     (Bt110-Wk-Ix1)
002300              move Bt110-Wk-Swap to Bt-Per-Swap-View of
002310                     Bt110-New-Table (Bt110-Wk-Ix2).
002320     add      1       to Bt110-Wk-Ix2.
002330     go       to BT110-022-Sort-Inner.
002340 BT110-023-Next-Outer.
002350     add      1       to Bt110-Wk-Ix1.
002360     go       to BT110-021-Sort-Outer.
002370*
002380 BT110-024-Scan-Init.
002390     move     1       to Bt110-Wk-Ix1.
002400 BT110-025-Scan-Loop.
002410     if       Bt110-Wk-Ix1 >= Bt-Per-Count of Bt110-New-Table
002420              go to BT110-900-Exit.
002430     move     Bt110-Wk-Ix1   to Bt110-Wk-Ix2.
002440     add      1       to Bt110-Wk-Ix2.
002450     divide   Bt-Per-End-Time of Bt110-New-Table
002460                     (Bt110-Wk-Ix1) by 60
002470              giving Bt110-Wk-Start1-Hour.
002480     divide   Bt-Per-Start-Time of Bt110-New-Table
002490                     (Bt110-Wk-Ix2) by 60
002500              giving Bt110-Wk-Start2-Hour.
002510     if       Bt-Per-Charge-Flag of Bt110-New-Table
002520                     (Bt110-Wk-Ix1) =
002530              Bt-Per-Charge-Flag of Bt110-New-Table
002540                     (Bt110-Wk-Ix2) and
002550              Bt-Per-Days of Bt110-New-Table (Bt110-Wk-Ix1) =
002560              Bt-Per-Days of Bt110-New-Table (Bt110-Wk-Ix2) and
002570              Bt110-Wk-Start1-Hour = Bt110-Wk-Start2-Hour
002580              go to BT110-026-Merge-Pair.
002590     add      1       to Bt110-Wk-Ix1.
002600     go       to BT110-025-Scan-Loop.
002610*
002620 BT110-026-Merge-Pair.
002630     move     Bt-Per-End-Time of Bt110-New-Table (Bt110-Wk-Ix2)
002640              to Bt-Per-End-Time of Bt110-New-Table
002650                     (Bt110-Wk-Ix1).
002660     perform  BT110-027-Shift-Down thru BT110-027-Exit.
002670     go       to BT110-025-Scan-Loop.
002680*
002690 BT110-027-Shift-Down.
002700     move     Bt110-Wk-Ix1   to Bt110-Wk-Ix2.
002710     add      1       to Bt110-Wk-Ix2.
002720 BT110-027-Shift-Loop.
002730     if       Bt110-Wk-Ix2 >= Bt-Per-Count of Bt110-New-Table
002740              go to BT110-027-Exit.
002750     move     Bt-Per-Swap-View of Bt110-New-Table
002760                     (Bt110-Wk-Ix2 + 1) to
002770              Bt-Per-Swap-View of Bt110-New-Table (Bt110-Wk-Ix2).
002780     add      1       to Bt110-Wk-Ix2.
002790     go       to BT110-027-Shift-Loop.
002800 BT110-027-Exit.
002810     subtract 1       from Bt-Per-Count of Bt110-New-Table.
002820     exit.
002830*
002840***************************************
002850*   B6 - Overlap Test                 *
002860*   ===========================       *
002870*   Two periods overlap only if they  *
002880*   share a day bit; normalize the    *
002890*   ends by +1440 when end <= start,  *
002900*   shift the second +1440 if it      *
002910*   starts before the first and does  *
002920*   not itself cross midnight.        *
002930***************************************
002940*
002950 BT110-030-Test-Overlap.
002960     set      Bt110-Result-No to true.
002970     if       (Bt-Per-Days of Bt110-Period-A and
002980              Bt-Per-Days of Bt110-Period-B) = zero
002990              go to BT110-900-Exit.
003000*
003010     move     Bt-Per-End-Time of Bt110-Period-A to
003020              Bt110-Wk-End1-Hour.
003030     if       Bt-Per-End-Time of Bt110-Period-A <=
003040              Bt-Per-Start-Time of Bt110-Period-A
003050              add 1440 to Bt110-Wk-End1-Hour.
003060     move     Bt-Per-End-Time of Bt110-Period-B to
003070              Bt110-Wk-End2-Hour.
003080     if       Bt-Per-End-Time of Bt110-Period-B <=
003090              Bt-Per-Start-Time of Bt110-Period-B
003100              add 1440 to Bt110-Wk-End2-Hour.
003110*
003120     move     Bt-Per-Start-Time of Bt110-Period-B to
003130              Bt110-Wk-Start2-Hour.
003140     if       Bt-Per-Start-Time of Bt110-Period-B <
003150              Bt-Per-Start-Time of Bt110-Period-A and
003160              Bt-Per-End-Time of Bt110-Period-B >
003170              Bt-Per-Start-Time of Bt110-Period-B
003180              add 1440 to Bt110-Wk-Start2-Hour
003190              add 1440 to Bt110-Wk-End2-Hour.
003200*
003210     if       Bt110-Wk-End1-Hour <= Bt110-Wk-Start2-Hour
003220              go to BT110-900-Exit.
003230     if       Bt110-Wk-End2-Hour <=
003240              Bt-Per-Start-Time of Bt110-Period-A
003250              go to BT110-900-Exit.
003260     set      Bt110-Result-Yes to true.
003270     go       to BT110-900-Exit.
003280*
003290***************************************
003300*   Future-Period Test                *
003310*   ===========================       *
003320*   A period is future when its       *
003330*   start is strictly after hour*60   *
003340*   + minute of the current time.     *
003350***************************************
003360*
003370 BT110-040-Test-Future.
003380     compute  Bt110-Wk-Hour-Total =
003390              (Bt110-Now-Hour-In * 60) + Bt110-Now-Minute-In.
003400     if       Bt-Per-Start-Time of Bt110-Period-A >
003410              Bt110-Wk-Hour-Total
003420              set Bt110-Result-Yes to true
003430     else
003440              set Bt110-Result-No to true.
003450     go       to BT110-900-Exit.
003460*
003470***************************************
003480*   Active-Now Test                   *
003490*   ===========================       *
003500*   Used by BT150's monitor - Period- *
003510*   A is active when today's day bit  *
003520*   is set and start <= now < end,    *
003530*   midnight-crossing ends extended   *
003540*   by 1440.                          *
003550***************************************
003560*
003570 BT110-045-Test-Active.
003580     set      Bt110-Result-No to true.
003590     if       (Bt-Per-Days of Bt110-Period-A and
003600              Bt110-Today-Bit-In) = zero
003610              go to BT110-900-Exit.
003620     compute  Bt110-Wk-Hour-Total =
003630              (Bt110-Now-Hour-In * 60) + Bt110-Now-Minute-In.
003640     move     Bt-Per-End-Time of Bt110-Period-A to
003650              Bt110-Wk-End1-Hour.
003660     if       Bt-Per-End-Time of Bt110-Period-A <=
003670              Bt-Per-Start-Time of Bt110-Period-A
003680              add 1440 to Bt110-Wk-End1-Hour.
003690     if       Bt-Per-Start-Time of Bt110-Period-A <=
003700              Bt110-Wk-Hour-Total and
003710              Bt110-Wk-Hour-Total < Bt110-Wk-End1-Hour
003720              set Bt110-Result-Yes to true.
003730     go       to BT110-900-Exit.
003740*
003750***************************************
003760*   B5 - Replace-Or-Keep Price Test   *
003770*   ===========================       *
003780*   Average today's price across each *
003790*   current discharge period's hours  *
003800*   vs tomorrow's price across each   *
003810*   new discharge period's hours.     *
003820*   New side wins on missing data or  *
003830*   when new-mean >= 1.5 * cur-mean.  *
003840*   Prices of exactly zero count as   *
003850*   missing.                          *
003860***************************************
003870*
003880 BT110-050-Compare-Price.
003890     move     zero    to Bt110-Wk-Cur-Total Bt110-Wk-Cur-Count.
003900     move     1       to Bt110-Wk-Ix1.
003910 BT110-051-Cur-Period-Loop.
003920     if       Bt110-Wk-Ix1 > Bt-Per-Count of Bt110-Current-Table
003930              go to BT110-053-New-Init.
003940     if       Bt-Per-Charge-Flag of Bt110-Current-Table
003950                     (Bt110-Wk-Ix1) not = 1
003960              go to BT110-052-Next-Cur.
003970     perform  BT110-070-Accum-Hours thru BT110-070-Exit.
003980 BT110-052-Next-Cur.
003990     add      1       to Bt110-Wk-Ix1.
004000     go       to BT110-051-Cur-Period-Loop.
004010*
004020 BT110-053-New-Init.
004030     move     zero    to Bt110-Wk-Hour-Total Bt110-Wk-Hour-Count.
004040     move     1       to Bt110-Wk-Ix1.
004050 BT110-054-New-Period-Loop.
004060     if       Bt110-Wk-Ix1 > Bt-Per-Count of Bt110-New-Table
004070              go to BT110-056-Decide.
004080     if       Bt-Per-Charge-Flag of Bt110-New-Table
004090                     (Bt110-Wk-Ix1) not = 1
004100              go to BT110-055-Next-New.
004110     perform  BT110-080-Accum-New-Hours thru BT110-080-Exit.
004120 BT110-055-Next-New.
004130     add      1       to Bt110-Wk-Ix1.
004140     go       to BT110-054-New-Period-Loop.
004150*
004160 BT110-056-Decide.
004170     if       Bt110-Wk-Cur-Count = zero or
004180              Bt110-Wk-Hour-Count = zero
004190              set Bt110-New-Wins to true
004200              go to BT110-900-Exit.
004210     divide   Bt110-Wk-Cur-Total by Bt110-Wk-Cur-Count
004220              giving Bt110-Wk-Cur-Average.
004230     divide   Bt110-Wk-Hour-Total by Bt110-Wk-Hour-Count
004240              giving Bt110-Wk-Average.
004250     multiply Bt110-Wk-Cur-Average by
004260              Bt-Con-Price-Thresh-Fctr giving Bt110-Wk-Thresh.
004270     if       Bt110-Wk-Average >= Bt110-Wk-Thresh
004280              set Bt110-New-Wins to true
004290     else
004300              set Bt110-Current-Wins to true.
004310     go       to BT110-900-Exit.
004320*
004330*        Accumulate today's price for the period named in
004340*        Bt110-Wk-Ix1 of Bt110-Current-Table, start hour thru
004350*        end hour mod 24 INCLUSIVE - no midnight wrap is applied
004360*        here, matching the spot-price averaging rule (B5).
004370*
004380 BT110-070-Accum-Hours.
004390     divide   Bt-Per-Start-Time of Bt110-Current-Table
004400                     (Bt110-Wk-Ix1) by 60
004410              giving Bt110-Wk-Start1-Hour.
004420     divide   Bt-Per-End-Time of Bt110-Current-Table
004430                     (Bt110-Wk-Ix1) by 60
004440              giving Bt110-Wk-End1-Hour.
004450     move     Bt110-Wk-Start1-Hour to Bt110-Wk-Hr.
004460 BT110-071-Hour-Loop.
004470     if       Bt110-Wk-Hr > Bt110-Wk-End1-Hour
004480              go to BT110-070-Exit.
004490     if       Bt-Prt-Amount of Bt110-Today-Prices
004500                     (Bt110-Wk-Hr + 1) not = zero
004510              add Bt-Prt-Amount of Bt110-Today-Prices
004520                     (Bt110-Wk-Hr + 1)
004530                     to Bt110-Wk-Cur-Total
004540              add 1 to Bt110-Wk-Cur-Count.
004550     add      1       to Bt110-Wk-Hr.
004560     go       to BT110-071-Hour-Loop.
004570 BT110-070-Exit.
004580     exit.
004590*
004600*        Same as above but accumulates tomorrow's price for a
004610*        new (proposed) discharge period.
004620*
004630 BT110-080-Accum-New-Hours.
004640     divide   Bt-Per-Start-Time of Bt110-New-Table
004650                     (Bt110-Wk-Ix1) by 60
004660              giving Bt110-Wk-Start1-Hour.
004670     divide   Bt-Per-End-Time of Bt110-New-Table
004680                     (Bt110-Wk-Ix1) by 60
004690              giving Bt110-Wk-End1-Hour.
004700     move     Bt110-Wk-Start1-Hour to Bt110-Wk-Hr.
004710 BT110-081-Hour-Loop.
004720     if       Bt110-Wk-Hr > Bt110-Wk-End1-Hour
004730              go to BT110-080-Exit.
004740     if       Bt-Prt-Amount of Bt110-Tomorrow-Prices
004750                     (Bt110-Wk-Hr + 1) not = zero
004760              add Bt-Prt-Amount of Bt110-Tomorrow-Prices
004770                     (Bt110-Wk-Hr + 1)
004780                     to Bt110-Wk-Hour-Total
004790              add 1 to Bt110-Wk-Hour-Count.
004800     add      1       to Bt110-Wk-Hr.
004810     go       to BT110-081-Hour-Loop.
004820 BT110-080-Exit.
004830     exit.
004840*
004850***************************************
004860*   B10 - Build Evening Periods       *
004870*   ===========================       *
004880*   Pick the Hours-Wanted most        *
004890*   expensive uncovered evening hours *
004900*   passed in Bt110-Today-Prices,     *
004910*   build one-hour discharge periods  *
004920*   for today, then combine them      *
004930*   via Combine-Consecutive.          *
004940***************************************
004950*
004960 BT110-060-Build-Evening.
004970     move     zero    to Bt-Per-Count of Bt110-New-Table.
004980     move     Bt110-Hours-Wanted-In to Bt110-Wk-Ranked-Count.
004990 BT110-061-Pick-Loop.
005000     if       Bt110-Wk-Ranked-Count = zero
005010              go to BT110-063-Combine.
005020     perform  BT110-064-Find-Max thru BT110-064-Exit.
005030     if       Bt110-Wk-No-Candidate
005040              go to BT110-063-Combine.
005050     add      1       to Bt-Per-Count of Bt110-New-Table.
005060     move     Bt110-Wk-Ix1   to Bt110-Wk-Ix2.
005070     subtract 1       from Bt110-Wk-Ix2.
005080     multiply 60      by Bt110-Wk-Ix2
005090              giving Bt-Per-Start-Time of Bt110-New-Table
005100                     (Bt-Per-Count of Bt110-New-Table).
005110     add      60      to Bt-Per-Start-Time of Bt110-New-Table
005120                     (Bt-Per-Count of Bt110-New-Table)
005130                     giving Bt-Per-End-Time of Bt110-New-Table
005140                     (Bt-Per-Count of Bt110-New-Table).
005150     subtract 60      from Bt-Per-End-Time of Bt110-New-Table
005160                     (Bt-Per-Count of Bt110-New-Table).
005170     multiply 60      by Bt110-Wk-Ix2
005180              giving Bt-Per-Start-Time of Bt110-New-Table
005190                     (Bt-Per-Count of Bt110-New-Table).
005200     compute  Bt-Per-End-Time of Bt110-New-Table
005210                     (Bt-Per-Count of Bt110-New-Table) =
005220              Bt-Per-Start-Time of Bt110-New-Table
005230                     (Bt-Per-Count of Bt110-New-Table) + 60.
005240     move     1       to Bt-Per-Charge-Flag of Bt110-New-Table
005250                     (Bt-Per-Count of Bt110-New-Table).
005260     move     Bt110-Today-Bit-In to
005270              Bt-Per-Days of Bt110-New-Table
005280                     (Bt-Per-Count of Bt110-New-Table).
005290     set      Bt-Prt-Is-Used of Bt110-Today-Prices
005300                     (Bt110-Wk-Ix1) to true.
005310     subtract 1       from Bt110-Wk-Ranked-Count.
005320     go       to BT110-061-Pick-Loop.
005330*
005340*        Combine-Consecutive itself runs clean through to
005350*        BT110-900-Exit (EXIT PROGRAM) - no THRU range to fall
005360*        back out of - so we transfer control rather than PERFORM
005370*        it; it leaves its result sitting in Bt110-New-Table.
005380*
005390 BT110-063-Combine.
005400     move     Bt110-New-Table to Bt110-Current-Table.
005410     go       to BT110-020-Combine-Consecutive.
005420*
005430*        Find the table subscript of the highest-priced,
005440*        still-unused hour in Bt110-Today-Prices - B10 has no
005450*        zero/negative floor, so the first not-yet-used hour seen
005460*        always becomes a candidate and later ones only replace it
005470*        on price, never on the Wk-Thresh starting value.
005480*
005490 BT110-064-Find-Max.
005500     move     zero    to Bt110-Wk-Ix1.
005510     set      Bt110-Wk-No-Candidate to true.
005520     move     1       to Bt110-Wk-Ix2.
005530 BT110-065-Scan.
005540     if       Bt110-Wk-Ix2 > Bt-Prt-Count of Bt110-Today-Prices
005550              go to BT110-064-Exit.
005560     if       Bt-Prt-Is-Used of Bt110-Today-Prices (Bt110-Wk-Ix2)
005570              go to BT110-066-Scan-Next.
005580     if       Bt110-Wk-No-Candidate or
005590              Bt-Prt-Amount of Bt110-Today-Prices
005600                     (Bt110-Wk-Ix2) > Bt110-Wk-Thresh
005610              move Bt-Prt-Amount of Bt110-Today-Prices
005620                     (Bt110-Wk-Ix2) to Bt110-Wk-Thresh
005630              move Bt110-Wk-Ix2 to Bt110-Wk-Ix1
005640              set Bt110-Wk-Has-Candidate to true.
005650 BT110-066-Scan-Next.
005660     add      1       to Bt110-Wk-Ix2.
005670     go       to BT110-065-Scan.
005680 BT110-064-Exit.
005690     exit.
005700*
005710 BT110-900-Exit.
005720     exit     program.
