000010********************************************
000020*                                          *
000030*  Record Definition For Battery Register  *
000040*   Image Files (Schedule-In/Schedule-Out) *
000050*     One register word per record         *
000060********************************************
000070*  File size 5 bytes, 43 records per file.
000080*
000090* 18/07/89 vbc - Created as Mt-Relay-Image, the 8 word image
000100*                 punched to the MT010 remote relay unit.
000110* 19/11/98 vbc - Y2K review - no Date fields here, none required.
000120* 02/02/07 djw - Image widened to 43 words for the 3rd generation
000130*                 remote unit, ticket LM271.
000140* 25/11/25 vbc - Re-purposed for Battery TOU project (ticket
000150*                 BT001) - renamed Mt-Rly- fields to Bt-Reg-...
000160*
000170 01  BT-Register-Word-Record.
000180     03  Reg-Word                   pic 9(5).
000190*
000200*  Working copy of the full 43-word image, built by BT120-Encode-
000210*  Register and torn down by BT140-Decode-Image.
000220*
000230 01  BT-Register-Image.
000240     03  Bt-Reg-Word                pic 9(5)    comp
000250                                                 occurs 43
000260                                                 indexed by Bt-Reg-Ix.
000270*
