000010*****************************************************************
000020*                                                               *
000030*        E V E N I N G   S C H E D U L E   U P D A T E         *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification   division.
000080*========================
000090*
000100 program-id.          BT020.
000110 author.              V B Coen.
000120 installation.        Applewood Computers - Energy Systems.
000130 date-written.        20/02/1991.
000140 date-compiled.
000150 security.            Copyright (C) 1991-2026, V B Coen.
000160*
000170***
000180*    Remarks.            Batch driver, originally MT020, the
000190*                        evening job that topped up the Economy-7
000200*                        relay window when the overnight charge
000210*                        off RATESEL had left the immersion short
000220*                        for the morning draw-off.  Re-purposed
000230*                        for Battery TOU as the evening schedule
000240*                        update: tops up today's discharge cover
000250*                        for the 18-21 evening window when SOC,
000260*                        coverage and tomorrow's price all justify
000270*                        it; leaves the schedule untouched
000280*                        otherwise.
000290***
000300*    Version.            See Bt020-Prog-Name in working-storage.
000310***
000320*    Files used.         Schedule-In      (input, line seq)
000330*                        Schedule-Out     (output, line seq)
000340*                        Prices-Today     (input, line seq)
000350*                        Prices-Tomorrow  (input, line seq)
000360*                        Battery-State    (input, line seq)
000370*                        Schedule-Report  (output, line seq)
000380***
000390*    Called Modules.     BT100, BT110, BT120, BT130, BT140, BT190.
000400***
000410*
000420* changes:
000430* 20/02/91 vbc - Created as MT020, evening top-up job control for
000440*                the Economy-7 relay window, ticket LM120.
000450* 19/11/98 vbc - Y2K readiness pass - no Date fields held here,
000460*                none required.
000470* 07/05/03 djw - Added the second relay channel check for the
000480*                solar diverter trial, ticket LM230.
000490* 09/12/25 vbc - Re-purposed for Battery TOU project (ticket
000500*                BT009) - renamed to BT020, top-up test replaced
000510*                by the evening coverage/price gate chain, sister
000520*                job to BT010.
000530* 12/12/25 vbc - Evening average now excludes a zero-resolved
000540*                uncovered hour from the mean rather than
000550*                counting it as a free hour, after a missing
000560*                price record made the evening window look
000570*                artificially cheap, ticket BT011.
000580* 12/01/26 vbc - Renamed Bt-Prt-Resolved to Bt-Prt-Used on the
000590*                price tables read here, to match wsbtprc.cob,
000600*                ticket BT013.
000610*
000620*****************************************************************
000630*
000640 environment      division.
000650*========================
000660*
000670 configuration    section.
000680 special-names.
000690     C01 is Top-Of-Form.
000700*
000710 input-output     section.
000720*------------------------
000730*
000740 file-control.
000750     select   Schedule-In     assign       SCHEDULE-IN
000760              organization    line sequential
000770              file status     Bt020-Sch-In-Status.
000780     select   Schedule-Out    assign       SCHEDULE-OUT
000790              organization    line sequential
000800              file status     Bt020-Sch-Out-Status.
000810     select   Prices-Today    assign       PRICES-TODAY
000820              organization    line sequential
000830              file status     Bt020-Prc-Tdy-Status.
000840     select   Prices-Tomorrow assign       PRICES-TOMORROW
000850              organization    line sequential
000860              file status     Bt020-Prc-Tom-Status.
000870     select   Battery-State   assign       BATTERY-STATE
000880              organization    line sequential
000890              file status     Bt020-Sta-Status.
000900     select   Schedule-Report assign       SCHEDULE-REPORT
000910              organization    line sequential
000920              file status     Bt020-Rpt-Status.
000930*
000940 data             division.
000950*========================
000960 file             section.
000970*------------------------
000980*
000990 fd  Schedule-In.
001000 01  Sch-In-Record.
001010     03  Sii-Reg-Word           pic 9(5).
001020     03  filler                 pic x(1).
001030*
001040 fd  Schedule-Out.
001050 01  Sch-Out-Record.
001060     03  Sio-Reg-Word           pic 9(5).
001070     03  filler                 pic x(1).
001080*
001090 fd  Prices-Today.
001100 01  Prc-Tdy-Record.
001110     03  Ptd-Date               pic 9(8).
001120     03  Ptd-Hour               pic 9(2).
001130     03  Ptd-Amount             pic s9(3)v9(4).
001140     03  filler                 pic x(3).
001150*
001160 fd  Prices-Tomorrow.
001170 01  Prc-Tom-Record.
001180     03  Ptm-Date               pic 9(8).
001190     03  Ptm-Hour               pic 9(2).
001200     03  Ptm-Amount             pic s9(3)v9(4).
001210     03  filler                 pic x(3).
001220*
001230 fd  Battery-State.
001240 copy "wsbtsta.cob".
001250*
001260 fd  Schedule-Report.
001270 01  Sch-Rpt-Record             pic x(80).
001280*
001290 working-storage  section.
001300*------------------------
001310*
001320 77  Bt020-Prog-Name        pic x(14)   value "BT020 v1.12.25".
001330*
001340 01  Bt020-File-Status.
001350     03  Bt020-Sch-In-Status    pic xx.
001360         88  Bt020-Sch-In-Ok            value "00".
001370         88  Bt020-Sch-In-Eof           value "10".
001380     03  Bt020-Sch-Out-Status   pic xx.
001390         88  Bt020-Sch-Out-Ok           value "00".
001400     03  Bt020-Prc-Tdy-Status   pic xx.
001410         88  Bt020-Prc-Tdy-Ok           value "00".
001420         88  Bt020-Prc-Tdy-Eof          value "10".
001430     03  Bt020-Prc-Tom-Status   pic xx.
001440         88  Bt020-Prc-Tom-Ok           value "00".
001450         88  Bt020-Prc-Tom-Eof          value "10".
001460     03  Bt020-Sta-Status       pic xx.
001470         88  Bt020-Sta-Ok               value "00".
001480         88  Bt020-Sta-Eof              value "10".
001490     03  Bt020-Rpt-Status       pic xx.
001500         88  Bt020-Rpt-Ok               value "00".
001510*
001520 01  Bt020-Work-Area.
001530     03  Bt020-Attempt          pic 9       comp.
001540     03  Bt020-Attempt-View redefines Bt020-Attempt
001550                                        pic 9.
001560     03  Bt020-Run-Flag         pic x       value "N".
001570         88  Bt020-Run-Ok               value "Y".
001580     03  Bt020-Stop-Flag        pic x       value "N".
001590         88  Bt020-Stop-Successfully    value "Y".
001600     03  Bt020-Today-Dow        pic 9       comp.
001610     03  Bt020-Today-Weekday    pic 9       comp.
001620     03  Bt020-Today-Bit        pic 999     comp.
001630     03  Bt020-Now-Hhmmss       pic 9(6).
001640     03  Bt020-Now-Hour         pic 99      comp.
001650     03  Bt020-Now-Minute       pic 99      comp.
001660     03  Bt020-Wk-Ix            pic 99      comp.
001670     03  Bt020-Wk-Ix2           pic 99      comp.
001680     03  Bt020-Wk-Out-Ix        pic 99      comp.
001690     03  Bt020-Wk-Out-View redefines Bt020-Wk-Out-Ix
001700                                        pic 99.
001710     03  Bt020-Wk-Swap          pic x(9).
001720     03  Bt020-Wk-Overlap-Flag  pic x       value "N".
001730         88  Bt020-Wk-Overlaps          value "Y".
001740     03  Bt020-Wk-Eve-Total     pic s9(5)v9(4) comp-3.
001750     03  Bt020-Wk-Eve-Count     pic 99      comp.
001760     03  Bt020-Wk-Eve-Average   pic s9(3)v9(4) comp-3.
001770     03  Bt020-Wk-Eve-Thresh    pic s9(3)v9(4) comp-3.
001780     03  filler                 pic x(8).
001790*
001800*        Decoded current-schedule periods (BT140) - the full
001810*        table, untouched, carried through to the final merge.
001820*
001830 01  Bt020-Current-Periods.
001840     03  Bt-Cur-Count           pic 99      comp.
001850     03  Bt-Cur-Entry                       occurs 14.
001860         05  Bt-Cur-Start-Time  pic 9(4)    comp.
001870         05  Bt-Cur-End-Time    pic 9(4)    comp.
001880         05  Bt-Cur-Charge-Flag pic 9       comp.
001890             88  Bt-Cur-Is-Charging          value 0.
001900             88  Bt-Cur-Is-Discharging       value 1.
001910         05  Bt-Cur-Days        pic 999     comp.
001920*
001930*        The same table cut down to today's day bit only - fed
001940*        to Evening-Coverage (B7), never written anywhere.
001950*
001960 01  Bt020-Today-Periods.
001970     03  Bt-Tdy-Count           pic 99      comp.
001980     03  Bt-Tdy-Entry                       occurs 14.
001990         05  Bt-Tdy-Start-Time  pic 9(4)    comp.
002000         05  Bt-Tdy-End-Time    pic 9(4)    comp.
002010         05  Bt-Tdy-Charge-Flag pic 9       comp.
002020             88  Bt-Tdy-Is-Charging          value 0.
002030             88  Bt-Tdy-Is-Discharging       value 1.
002040         05  Bt-Tdy-Days        pic 999     comp.
002050*
002060*        New evening discharge periods out of BT110-Build-
002070*        Evening (B10).
002080*
002090 01  Bt020-New-Evening-Periods.
002100     03  Bt-Eve-Count           pic 99      comp.
002110     03  Bt-Eve-Entry                       occurs 14.
002120         05  Bt-Eve-Start-Time  pic 9(4)    comp.
002130         05  Bt-Eve-End-Time    pic 9(4)    comp.
002140         05  Bt-Eve-Charge-Flag pic 9       comp.
002150         05  Bt-Eve-Days        pic 999     comp.
002160*
002170*        Merge candidate list - current periods plus the new
002180*        evening periods, enough room for both before any are
002190*        dropped on overlap.
002200*
002210 01  Bt020-Candidate-Periods.
002220     03  Bt-Can-Count           pic 99      comp.
002230     03  Bt-Can-Entry                       occurs 18
002240                                         indexed by Bt-Can-Ix.
002250         05  Bt-Can-Start-Time  pic 9(4)    comp.
002260         05  Bt-Can-End-Time    pic 9(4)    comp.
002270         05  Bt-Can-Charge-Flag pic 9       comp.
002280         05  Bt-Can-Days        pic 999     comp.
002290     03  Bt-Can-Swap-View redefines Bt-Can-Entry
002300                                         pic x(9) occurs 18.
002310*
002320*        Final, merged, overlap-free table - encoded and
002330*        written.
002340*
002350 01  Bt020-Final-Periods.
002360     03  Bt-Fin-Count           pic 99      comp.
002370     03  Bt-Fin-Entry                       occurs 14.
002380         05  Bt-Fin-Start-Time  pic 9(4)    comp.
002390         05  Bt-Fin-End-Time    pic 9(4)    comp.
002400         05  Bt-Fin-Charge-Flag pic 9       comp.
002410         05  Bt-Fin-Days        pic 999     comp.
002420*
002430 01  Bt020-Battery-State        pic 999v9   comp-3.
002440 01  Bt020-Battery-Mode         pic 99      comp.
002450*
002460*        Scratch call-argument blocks - we carry no linkage of
002470*        our own, just the shape each BTnnn module expects.
002480*
002490****
002500* BT100 *
002510****
002520*
002530 copy "wsbt100.cob".
002540*
002550****
002560* BT110 *
002570****
002580*
002590 copy "wsbt110.cob".
002600*
002610****
002620* BT120 *
002630****
002640*
002650 copy "wsbt120.cob".
002660*
002670****
002680* BT130 *
002690****
002700*
002710 copy "wsbt130.cob".
002720*
002730****
002740* BT140 *
002750****
002760*
002770 copy "wsbt140.cob".
002780*
002790****
002800* BT190 *
002810****
002820*
002830 copy "wsbt190.cob".
002840*
002850****
002860* Shop-wide constants.
002870****
002880*
002890 copy "wsbtcon.cob".
002900*
002910 procedure        division.
002920*========================
002930*
002940 aa000-Main.
002950     move     zero    to Bt020-Attempt.
002960 aa001-Retry-Loop.
002970     add      1       to Bt020-Attempt.
002980     move     "N"     to Bt020-Stop-Flag.
002990     perform  aa010-Read-State thru aa010-Exit.
003000     if       not Bt020-Run-Ok
003010              go to aa098-Retry-Decide.
003020     if       Bt020-Stop-Successfully
003030              go to aa090-Close-Down.
003040*
003050     perform  aa020-Decode-Current thru aa020-Exit.
003060     perform  aa030-Evening-Coverage thru aa030-Exit.
003070     if       Bt020-Stop-Successfully
003080              go to aa090-Close-Down.
003090*
003100     perform  aa040-Next-Day-Gate thru aa040-Exit.
003110     if       Bt020-Stop-Successfully
003120              go to aa090-Close-Down.
003130*
003140     perform  aa050-Additional-Hours thru aa050-Exit.
003150     if       Bt020-Stop-Successfully
003160              go to aa090-Close-Down.
003170*
003180     perform  aa060-Build-Evening-Periods thru aa060-Exit.
003190     perform  aa070-Merge-Encode-Write thru aa070-Exit.
003200     if       Bt020-Run-Ok
003210              go to aa090-Close-Down.
003220 aa098-Retry-Decide.
003230     if       Bt020-Attempt < 3
003240              go to aa001-Retry-Loop.
003250     display  "BT020 - GIVING UP AFTER 3 ATTEMPTS, SEE FILE "
003260              "STATUS FIELDS" upon console.
003270 aa090-Close-Down.
003280     close    Schedule-In Schedule-Out Prices-Today
003290              Prices-Tomorrow Battery-State Schedule-Report.
003300     stop     run.
003310*
003320***************************************
003330*   Read State                        *
003340*   ===========================       *
003350*   Opens every file, reads battery   *
003360*   state, stops successfully at      *
003370*   once if SOC is at or below the    *
003380*   minimum discharge floor, else     *
003390*   loads both price tables and       *
003400*   today's day bit.                  *
003410***************************************
003420*
003430 aa010-Read-State.
003440     move     "Y"     to Bt020-Run-Flag.
003450     open     input  Schedule-In Prices-Today Prices-Tomorrow
003460                     Battery-State
003470              output Schedule-Out Schedule-Report.
003480     if       not Bt020-Sch-In-Ok and not Bt020-Sch-In-Eof
003490              move "N" to Bt020-Run-Flag
003500              go to aa010-Exit.
003510     if       not Bt020-Prc-Tdy-Ok and not Bt020-Prc-Tdy-Eof
003520              move "N" to Bt020-Run-Flag
003530              go to aa010-Exit.
003540     if       not Bt020-Prc-Tom-Ok and not Bt020-Prc-Tom-Eof
003550              move "N" to Bt020-Run-Flag
003560              go to aa010-Exit.
003570     if       not Bt020-Sta-Ok
003580              move "N" to Bt020-Run-Flag
003590              go to aa010-Exit.
003600*
003610     read     Battery-State
003620              at end
003630              move "N" to Bt020-Run-Flag
003640              go to aa010-Exit.
003650     move     Bat-Soc to Bt020-Battery-State.
003660     move     Bat-Mode to Bt020-Battery-Mode.
003670     if       Bt020-Battery-State <= Bt-Con-Min-Soc-Dischg
003680              move "Y" to Bt020-Stop-Flag
003690              go to aa010-Exit.
003700*
003710     move     zero    to Bt-Prt-Count of Bt130-Today-Prices.
003720     move     1       to Bt020-Wk-Ix.
003730 aa011-Read-Today-Loop.
003740     if       Bt020-Wk-Ix > 24
003750              go to aa012-Read-Tomorrow.
003760     read     Prices-Today
003770              at end
003780              go to aa012-Read-Tomorrow.
003790     move     Ptd-Date to Bt-Prt-Date of Bt130-Today-Prices
003800                     (Bt020-Wk-Ix).
003810     move     Ptd-Hour to Bt-Prt-Hour of Bt130-Today-Prices
003820                     (Bt020-Wk-Ix).
003830     move     Ptd-Amount to Bt-Prt-Amount of Bt130-Today-Prices
003840                     (Bt020-Wk-Ix).
003850     move     "N"     to Bt-Prt-Used of Bt130-Today-Prices
003860                     (Bt020-Wk-Ix).
003870     add      1       to Bt-Prt-Count of Bt130-Today-Prices.
003880     add      1       to Bt020-Wk-Ix.
003890     go       to aa011-Read-Today-Loop.
003900*
003910 aa012-Read-Tomorrow.
003920     move     zero    to Bt-Prt-Count of Bt130-Tomorrow-Prices.
003930     move     1       to Bt020-Wk-Ix.
003940 aa013-Read-Tomorrow-Loop.
003950     if       Bt020-Wk-Ix > 24
003960              go to aa014-Day-Bit.
003970     read     Prices-Tomorrow
003980              at end
003990              go to aa014-Day-Bit.
004000     move     Ptm-Date to Bt-Prt-Date of Bt130-Tomorrow-Prices
004010                     (Bt020-Wk-Ix).
004020     move     Ptm-Hour to Bt-Prt-Hour of Bt130-Tomorrow-Prices
004030                     (Bt020-Wk-Ix).
004040     move     Ptm-Amount to Bt-Prt-Amount of Bt130-Tomorrow-Prices
004050                     (Bt020-Wk-Ix).
004060     move     "N"     to Bt-Prt-Used of Bt130-Tomorrow-Prices
004070                     (Bt020-Wk-Ix).
004080     add      1       to Bt-Prt-Count of Bt130-Tomorrow-Prices.
004090     add      1       to Bt020-Wk-Ix.
004100     go       to aa013-Read-Tomorrow-Loop.
004110*
004120 aa014-Day-Bit.
004130     accept   Bt020-Today-Dow from day-of-week.
004140     if       Bt020-Today-Dow = 7
004150              move zero to Bt020-Today-Weekday
004160     else
004170              move Bt020-Today-Dow to Bt020-Today-Weekday.
004180     move     4       to Bt100-Function-Code.
004190     move     Bt020-Today-Weekday to Bt100-Weekday-In.
004200     call     "BT100" using BT-Constants BT100-Linkage.
004210     move     Bt100-Day-Bit-Out to Bt020-Today-Bit.
004220     accept   Bt020-Now-Hhmmss from time.
004230     move     Bt020-Now-Hhmmss (1:2) to Bt020-Now-Hour.
004240     move     Bt020-Now-Hhmmss (3:2) to Bt020-Now-Minute.
004250 aa010-Exit.
004260     exit.
004270*
004280***************************************
004290*   Decode Current Schedule           *
004300*   ===========================       *
004310*   Full decode, no cleaning -        *
004320*   tomorrow's periods must survive   *
004330*   this run untouched - BT140        *
004340*   function 1, then a plain copy of  *
004350*   today's-day-bit entries into the  *
004360*   Today-Periods table for the       *
004370*   coverage call only.               *
004380***************************************
004390*
004400 aa020-Decode-Current.
004410     move     zero    to Bt140-Register-Image (1).
004420     move     1       to Bt020-Wk-Ix.
004430 aa021-Read-Register-Loop.
004440     if       Bt020-Wk-Ix > 43
004450              go to aa022-Decode-Register.
004460     read     Schedule-In
004470              at end
004480              go to aa022-Decode-Register.
004490     move     Sii-Reg-Word to Bt-Reg-Word of Bt140-Register-Image
004500                     (Bt020-Wk-Ix).
004510     add      1       to Bt020-Wk-Ix.
004520     go       to aa021-Read-Register-Loop.
004530*
004540 aa022-Decode-Register.
004550     move     1       to Bt140-Function-Code.
004560     call     "BT140" using BT140-Linkage.
004570     move     Bt-Per-Count of Bt140-Period-Table to
004580              Bt-Cur-Count of Bt020-Current-Periods.
004590     move     zero    to Bt-Tdy-Count of Bt020-Today-Periods.
004600     move     1       to Bt020-Wk-Ix.
004610 aa023-Copy-Current-Loop.
004620     if       Bt020-Wk-Ix > Bt-Cur-Count of Bt020-Current-Periods
004630              go to aa020-Exit.
004640     move     Bt-Per-Entry of Bt140-Period-Table (Bt020-Wk-Ix)
004650              to Bt-Cur-Entry of Bt020-Current-Periods
004660                     (Bt020-Wk-Ix).
004670     if       (Bt-Per-Days of Bt140-Period-Table (Bt020-Wk-Ix) and
004680              Bt020-Today-Bit) not = zero
004690              add 1 to Bt-Tdy-Count of Bt020-Today-Periods
004700              move Bt-Per-Entry of Bt140-Period-Table
004710                     (Bt020-Wk-Ix) to
004720                     Bt-Tdy-Entry of Bt020-Today-Periods
004730                     (Bt-Tdy-Count of Bt020-Today-Periods).
004740     add      1       to Bt020-Wk-Ix.
004750     go       to aa023-Copy-Current-Loop.
004760 aa020-Exit.
004770     exit.
004780*
004790***************************************
004800*   Evening Coverage                  *
004810*   ===========================       *
004820*   B7 - BT130 function 4.  Stop      *
004830*   successfully if all 4 evening     *
004840*   hours are already covered.        *
004850***************************************
004860*
004870 aa030-Evening-Coverage.
004880     move     Bt020-Today-Bit to Bt130-Target-Day-Bit-In.
004890     move     Bt-Tdy-Count of Bt020-Today-Periods to
004900              Bt-Per-Count of Bt130-Existing-Periods.
004910     move     1       to Bt020-Wk-Ix.
004920 aa031-Load-Loop.
004930     if       Bt020-Wk-Ix >
004940              Bt-Per-Count of Bt130-Existing-Periods
004950              go to aa032-Call-Coverage.
004960     move     Bt-Tdy-Entry of Bt020-Today-Periods (Bt020-Wk-Ix)
004970              to Bt-Per-Entry of Bt130-Existing-Periods
004980                     (Bt020-Wk-Ix).
004990     add      1       to Bt020-Wk-Ix.
005000     go       to aa031-Load-Loop.
005010*
005020 aa032-Call-Coverage.
005030     move     4       to Bt130-Function-Code.
005040     call     "BT130" using BT-Constants BT130-Linkage.
005050     if       Bt130-Covered-Count-Out >= Bt-Con-Eve-Hour-Count
005060              move "Y" to Bt020-Stop-Flag.
005070 aa030-Exit.
005080     exit.
005090*
005100***************************************
005110*   Next Day Price Gate               *
005120*   ===========================       *
005130*   B8 - stop successfully if         *
005140*   tomorrow's average price is more  *
005150*   than 1.5 times today's uncovered  *
005160*   evening average - better to save  *
005170*   the charge for tomorrow.  A       *
005180*   missing (zero-resolved) uncovered *
005190*   hour is left out of the average,  *
005200*   not counted as free power.        *
005210***************************************
005220*
005230 aa040-Next-Day-Gate.
005240     move     5       to Bt130-Function-Code.
005250     call     "BT130" using BT-Constants BT130-Linkage.
005260*
005270     move     zero    to Bt020-Wk-Eve-Total Bt020-Wk-Eve-Count.
005280     move     1       to Bt020-Wk-Ix.
005290 aa041-Average-Loop.
005300     if       Bt020-Wk-Ix >
005310              Bt-Prt-Count of Bt130-Uncovered-Prices
005320              go to aa042-Compute.
005330     if       Bt-Prt-Amount of Bt130-Uncovered-Prices
005340                     (Bt020-Wk-Ix) = zero
005350              go to aa043-Average-Next.
005360     add      Bt-Prt-Amount of Bt130-Uncovered-Prices
005370                     (Bt020-Wk-Ix) to Bt020-Wk-Eve-Total.
005380     add      1       to Bt020-Wk-Eve-Count.
005390 aa043-Average-Next.
005400     add      1       to Bt020-Wk-Ix.
005410     go       to aa041-Average-Loop.
005420*
005430 aa042-Compute.
005440     if       Bt020-Wk-Eve-Count = zero
005450              go to aa030-Exit.
005460     divide   Bt020-Wk-Eve-Total by Bt020-Wk-Eve-Count
005470              giving Bt020-Wk-Eve-Average.
005480     multiply Bt020-Wk-Eve-Average by
005490              Bt-Con-Eve-Thresh-Fctr giving Bt020-Wk-Eve-Thresh.
005500     if       Bt130-Average-Out > Bt020-Wk-Eve-Thresh
005510              move "Y" to Bt020-Stop-Flag.
005520 aa040-Exit.
005530     exit.
005540*
005550***************************************
005560*   Additional Discharge Hours        *
005570*   ===========================       *
005580*   B9 - BT130 function 6.  Stop      *
005590*   successfully if the allowed       *
005600*   count comes back zero.            *
005610***************************************
005620*
005630 aa050-Additional-Hours.
005640     move     Bt020-Battery-State to Bt130-Soc-In.
005650     move     Bt130-Covered-Count-Out to Bt130-Covered-In.
005660     move     6       to Bt130-Function-Code.
005670     call     "BT130" using BT-Constants BT130-Linkage.
005680     if       Bt130-Hours-Out = zero
005690              move "Y" to Bt020-Stop-Flag.
005700 aa050-Exit.
005710     exit.
005720*
005730***************************************
005740*   Build Evening Periods             *
005750*   ===========================       *
005760*   B10 - BT110 function 6, picking   *
005770*   the Bt130-Hours-Out most          *
005780*   expensive uncovered evening       *
005790*   hours out of Bt130-Uncovered-     *
005800*   Prices and combining consecutive  *
005810*   hours into single periods.        *
005820***************************************
005830*
005840 aa060-Build-Evening-Periods.
005850     move     Bt130-Hours-Out to Bt110-Hours-Wanted-In.
005860     move     Bt130-Uncovered-Prices to Bt110-Today-Prices.
005870     move     Bt020-Today-Bit to Bt110-Today-Bit-In.
005880     move     6       to Bt110-Function-Code.
005890     call     "BT110" using BT-Constants BT110-Linkage.
005900     move     Bt-Per-Count of Bt110-New-Table to
005910              Bt-Eve-Count of Bt020-New-Evening-Periods.
005920     move     1       to Bt020-Wk-Ix.
005930 aa061-Lift-Loop.
005940     if       Bt020-Wk-Ix >
005950              Bt-Eve-Count of Bt020-New-Evening-Periods
005960              go to aa060-Exit.
005970     move     Bt-Per-Entry of Bt110-New-Table (Bt020-Wk-Ix)
005980              to Bt-Eve-Entry of Bt020-New-Evening-Periods
005990                     (Bt020-Wk-Ix).
006000     add      1       to Bt020-Wk-Ix.
006010     go       to aa061-Lift-Loop.
006020 aa060-Exit.
006030     exit.
006040*
006050***************************************
006060*   Merge, Encode, Log And Write      *
006070*   ===========================       *
006080*   Same sort/overlap-drop rule as    *
006090*   U5 step 6, then U3 encode, U9     *
006100*   log (Current/New/Final) and the   *
006110*   register write.                   *
006120***************************************
006130*
006140 aa070-Merge-Encode-Write.
006150     move     zero    to Bt-Can-Count of Bt020-Candidate-Periods.
006160     move     1       to Bt020-Wk-Ix.
006170 aa071-Add-Current-Loop.
006180     if       Bt020-Wk-Ix > Bt-Cur-Count of Bt020-Current-Periods
006190              go to aa072-Add-Evening.
006200     add      1       to Bt-Can-Count of Bt020-Candidate-Periods.
006210     move     Bt-Cur-Entry of Bt020-Current-Periods
006220                     (Bt020-Wk-Ix) to
006230              Bt-Can-Entry of Bt020-Candidate-Periods
006240                     (Bt-Can-Count of Bt020-Candidate-Periods).
006250     add      1       to Bt020-Wk-Ix.
006260     go       to aa071-Add-Current-Loop.
006270*
006280 aa072-Add-Evening.
006290     move     1       to Bt020-Wk-Ix.
006300 aa073-Add-Evening-Loop.
006310     if       Bt020-Wk-Ix >
006320              Bt-Eve-Count of Bt020-New-Evening-Periods
006330              go to aa074-Sort-Candidates.
006340     add      1       to Bt-Can-Count of Bt020-Candidate-Periods.
006350     move     Bt-Eve-Entry of Bt020-New-Evening-Periods
006360                     (Bt020-Wk-Ix) to
006370              Bt-Can-Entry of Bt020-Candidate-Periods
006380                     (Bt-Can-Count of Bt020-Candidate-Periods).
006390     add      1       to Bt020-Wk-Ix.
006400     go       to aa073-Add-Evening-Loop.
006410*
006420*        Bubble sort, ascending on start time.
006430*
006440 aa074-Sort-Candidates.
006450     if       Bt-Can-Count of Bt020-Candidate-Periods < 2
006460              go to aa075-Scan-Overlap.
006470     move     1       to Bt020-Wk-Ix.
006480 aa076-Outer-Loop.
006490     if       Bt020-Wk-Ix >=
006500              Bt-Can-Count of Bt020-Candidate-Periods
006510              go to aa075-Scan-Overlap.
006520     compute  Bt020-Wk-Ix2 = Bt020-Wk-Ix + 1.
006530 aa077-Inner-Loop.
006540     if       Bt020-Wk-Ix2 >
006550              Bt-Can-Count of Bt020-Candidate-Periods
006560              add 1 to Bt020-Wk-Ix
006570              go to aa076-Outer-Loop.
006580     if       Bt-Can-Start-Time of Bt020-Candidate-Periods
006590                     (Bt020-Wk-Ix2) <
006600              Bt-Can-Start-Time of Bt020-Candidate-Periods
006610                     (Bt020-Wk-Ix)
006620              move Bt-Can-Swap-View of Bt020-Candidate-Periods
006630                     (Bt020-Wk-Ix) to Bt020-Wk-Swap
006640              move Bt-Can-Swap-View of Bt020-Candidate-Periods
006650                     (Bt020-Wk-Ix2) to
006660                     Bt-Can-Swap-View of Bt020-Candidate-Periods
006670                     (Bt020-Wk-Ix)
006680              move Bt020-Wk-Swap to
006690                     Bt-Can-Swap-View of Bt020-Candidate-Periods
006700                     (Bt020-Wk-Ix2).
006710     add      1       to Bt020-Wk-Ix2.
006720     go       to aa077-Inner-Loop.
006730*
006740 aa075-Scan-Overlap.
006750     move     zero    to Bt-Fin-Count of Bt020-Final-Periods.
006760     move     1       to Bt020-Wk-Ix.
006770 aa078-Candidate-Loop.
006780     if       Bt020-Wk-Ix >
006790              Bt-Can-Count of Bt020-Candidate-Periods
006800              go to aa079-Encode.
006810     move     "N"     to Bt020-Wk-Overlap-Flag.
006820     move     Bt-Can-Entry of Bt020-Candidate-Periods
006830                     (Bt020-Wk-Ix) to Bt110-Period-A.
006840     move     1       to Bt020-Wk-Ix2.
006850 aa080-Against-Kept-Loop.
006860     if       Bt020-Wk-Ix2 > Bt-Fin-Count of Bt020-Final-Periods
006870              go to aa081-Keep-Decision.
006880     move     Bt-Fin-Entry of Bt020-Final-Periods (Bt020-Wk-Ix2)
006890              to Bt110-Period-B.
006900     move     3       to Bt110-Function-Code.
006910     call     "BT110" using BT-Constants BT110-Linkage.
006920     if       Bt110-Result-Yes
006930              move "Y" to Bt020-Wk-Overlap-Flag
006940              go to aa081-Keep-Decision.
006950     add      1       to Bt020-Wk-Ix2.
006960     go       to aa080-Against-Kept-Loop.
006970*
006980 aa081-Keep-Decision.
006990     if       Bt020-Wk-Overlaps
007000              go to aa082-Next-Candidate.
007010     add      1       to Bt-Fin-Count of Bt020-Final-Periods.
007020     move     Bt-Can-Entry of Bt020-Candidate-Periods
007030                     (Bt020-Wk-Ix) to
007040              Bt-Fin-Entry of Bt020-Final-Periods
007050                     (Bt-Fin-Count of Bt020-Final-Periods).
007060 aa082-Next-Candidate.
007070     add      1       to Bt020-Wk-Ix.
007080     go       to aa078-Candidate-Loop.
007090*
007100 aa079-Encode.
007110     move     Bt-Fin-Count of Bt020-Final-Periods to
007120              Bt-Per-Count of Bt120-Period-Table.
007130     move     1       to Bt020-Wk-Ix.
007140 aa083-Load-Final-Loop.
007150     if       Bt020-Wk-Ix > Bt-Per-Count of Bt120-Period-Table
007160              go to aa084-Call-Encode.
007170     move     Bt-Fin-Entry of Bt020-Final-Periods (Bt020-Wk-Ix)
007180              to Bt-Per-Entry of Bt120-Period-Table
007190                     (Bt020-Wk-Ix).
007200     add      1       to Bt020-Wk-Ix.
007210     go       to aa083-Load-Final-Loop.
007220*
007230 aa084-Call-Encode.
007240     move     2       to Bt120-Function-Code.
007250     call     "BT120" using BT-Constants BT120-Linkage.
007260     if       Bt120-Return-Code not = zero
007270              display "BT020 - TOO MANY PERIODS TO ENCODE, RC="
007280                      Bt120-Return-Code upon console
007290              move "N" to Bt020-Run-Flag
007300              go to aa070-Exit.
007310     move     1       to Bt020-Wk-Ix.
007320 aa085-Write-Loop.
007330     if       Bt020-Wk-Ix > 43
007340              go to aa086-Log-Schedules.
007350     move     Bt-Reg-Word of Bt120-Register-Image (Bt020-Wk-Ix)
007360              to Sio-Reg-Word.
007370     write    Sch-Out-Record.
007380     add      1       to Bt020-Wk-Ix.
007390     go       to aa085-Write-Loop.
007400*
007410 aa086-Log-Schedules.
007420     move     "Current"       to Bt190-Section-Title-In.
007430     move     Bt-Cur-Count of Bt020-Current-Periods to
007440              Bt-Per-Count of Bt190-Period-Table-In.
007450     move     1       to Bt020-Wk-Ix.
007460 aa087-Load-Current-Loop.
007470     if       Bt020-Wk-Ix >
007480              Bt-Per-Count of Bt190-Period-Table-In
007490              go to aa088-Format-Current.
007500     move     Bt-Cur-Entry of Bt020-Current-Periods
007510                     (Bt020-Wk-Ix) to
007520              Bt-Per-Entry of Bt190-Period-Table-In
007530                     (Bt020-Wk-Ix).
007540     add      1       to Bt020-Wk-Ix.
007550     go       to aa087-Load-Current-Loop.
007560*
007570 aa088-Format-Current.
007580     move     1       to Bt190-Function-Code.
007590     call     "BT190" using BT190-Linkage.
007600     perform  aa095-Write-Lines thru aa095-Exit.
007610*
007620     move     "New"           to Bt190-Section-Title-In.
007630     move     Bt-Eve-Count of Bt020-New-Evening-Periods to
007640              Bt-Per-Count of Bt190-Period-Table-In.
007650     move     1       to Bt020-Wk-Ix.
007660 aa089-Load-New-Loop.
007670     if       Bt020-Wk-Ix >
007680              Bt-Per-Count of Bt190-Period-Table-In
007690              go to aa091-Format-New.
007700     move     Bt-Eve-Entry of Bt020-New-Evening-Periods
007710                     (Bt020-Wk-Ix) to
007720              Bt-Per-Entry of Bt190-Period-Table-In
007730                     (Bt020-Wk-Ix).
007740     add      1       to Bt020-Wk-Ix.
007750     go       to aa089-Load-New-Loop.
007760*
007770 aa091-Format-New.
007780     move     1       to Bt190-Function-Code.
007790     call     "BT190" using BT190-Linkage.
007800     perform  aa095-Write-Lines thru aa095-Exit.
007810*
007820     move     "Final"         to Bt190-Section-Title-In.
007830     move     Bt-Fin-Count of Bt020-Final-Periods to
007840              Bt-Per-Count of Bt190-Period-Table-In.
007850     move     1       to Bt020-Wk-Ix.
007860 aa092-Load-Final-Loop.
007870     if       Bt020-Wk-Ix >
007880              Bt-Per-Count of Bt190-Period-Table-In
007890              go to aa093-Format-Final.
007900     move     Bt-Fin-Entry of Bt020-Final-Periods (Bt020-Wk-Ix)
007910              to Bt-Per-Entry of Bt190-Period-Table-In
007920                     (Bt020-Wk-Ix).
007930     add      1       to Bt020-Wk-Ix.
007940     go       to aa092-Load-Final-Loop.
007950*
007960 aa093-Format-Final.
007970     move     1       to Bt190-Function-Code.
007980     call     "BT190" using BT190-Linkage.
007990     perform  aa095-Write-Lines thru aa095-Exit.
008000     move     2       to Bt190-Function-Code.
008010     call     "BT190" using BT190-Linkage.
008020     perform  aa095-Write-Lines thru aa095-Exit.
008030     go       to aa070-Exit.
008040*
008050 aa095-Write-Lines.
008060     move     1       to Bt020-Wk-Ix.
008070 aa096-Write-Lines-Loop.
008080     if       Bt020-Wk-Ix > Bt190-Line-Count-Out
008090              go to aa095-Exit.
008100     move     Bt190-Report-Line (Bt020-Wk-Ix) to Sch-Rpt-Record.
008110     write    Sch-Rpt-Record.
008120     add      1       to Bt020-Wk-Ix.
008130     go       to aa096-Write-Lines-Loop.
008140 aa095-Exit.
008150     exit.
008160 aa070-Exit.
008170     exit.
