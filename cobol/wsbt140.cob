000010********************************************
000020*                                          *
000030*  Call Parameter Block For BT140         *
000040*   (Register Codec) - Copied By BT140    *
000050*   Itself And By Every Module That       *
000060*   Calls It.                             *
000070********************************************
000080*  Mirrors exactly the linkage BT140 was compiled against - do
000090*  not change a field here without re-compiling every caller.
000100*
000110* 25/11/25 vbc - Split out of BT140's own linkage section so
000120*                BT010/BT020 share one true copy, ticket BT005.
000130*
000140 01  BT140-Linkage.
000150     03  Bt140-Function-Code    pic 99      comp.
000160         88  Bt140-Fn-Decode-Image           value 1.
000170         88  Bt140-Fn-Decode-Flags           value 2.
000180         88  Bt140-Fn-Encode-Flags           value 3.
000190*
000200*        Used by Decode-Image - the raw 43-word image read from
000210*        Schedule-In, same shape as wsbtreg.cob's BT-Register-
000220*        Image.
000230     03  Bt140-Register-Image.
000240         05  Bt-Reg-Word            pic 9(5)    comp
000250                                                 occurs 43.
000260*
000270*        Output of Decode-Image - same shape as wsbtper.cob's
000280*        BT-Period-Table.
000290     03  Bt140-Period-Table.
000300         05  Bt-Per-Count           pic 99      comp.
000310         05  Bt-Per-Entry                       occurs 14.
000320             07  Bt-Per-Start-Time  pic 9(4)    comp.
000330             07  Bt-Per-End-Time    pic 9(4)    comp.
000340             07  Bt-Per-Charge-Flag pic 9       comp.
000350                 88  Bt-Per-Is-Charging          value 0.
000360                 88  Bt-Per-Is-Discharging       value 1.
000370             07  Bt-Per-Days        pic 999     comp.
000380*
000390*        Used by Decode-Flags/Encode-Flags, one word at a time.
000400     03  Bt140-Word-In          pic 9(5)    comp.
000410     03  Bt140-Charge-Flag-Out  pic 9       comp.
000420         88  Bt140-Out-Is-Charging            value 0.
000430         88  Bt140-Out-Is-Discharging         value 1.
000440     03  Bt140-Days-Out         pic 999     comp.
000450     03  Bt140-Days-In          pic 999     comp.
000460     03  Bt140-Discharge-Flag-In pic 9      comp.
000470         88  Bt140-In-Is-Charging             value 0.
000480         88  Bt140-In-Is-Discharging          value 1.
000490     03  Bt140-Word-Out         pic 9(5)    comp.
000500*
000510     03  Bt140-Return-Code      pic 99      comp.
000520     03  filler                 pic x(4).
000530*
