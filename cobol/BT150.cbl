000010*****************************************************************
000020*                                                               *
000030*          H I G H - U S A G E   M O N I T O R   R U L E S     *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification   division.
000080*========================
000090*
000100 program-id.          BT150.
000110 author.              V B Coen.
000120 installation.        Applewood Computers - Energy Systems.
000130 date-written.        22/09/1989.
000140 date-compiled.
000150 security.            Copyright (C) 1989-2026, V B Coen.
000160*
000170***
000180*    Remarks.            Called utility module, originally
000190*                        MT010-LOADWATCH (the demand-watch trip
000200*                        that disconnected the immersion relay
000210*                        during supply authority peak-demand
000220*                        spells to dodge the penalty tariff),
000230*                        re-purposed for Battery TOU as the
000240*                        high-usage monitor's per-reading rule
000250*                        engine.  Decision logic only - BT030
000260*                        owns the file I/O and the report.
000270*
000280*                        Functions, dispatched on the field
000290*                        Bt150-Function-Code:
000300*                          1 Evaluate-Reading  (U8)
000310***
000320*    Version.            See Bt150-Prog-Name in working-storage.
000330***
000340*
000350* changes:
000360* 22/09/89 vbc - Created as MT010-LOADWATCH, demand-watch trip
000370*                on the half-hourly import pulse count, ticket
000380*                LM090.
000390* 19/11/98 vbc - Y2K readiness pass - no Date fields here, none
000400*                required.
000410* 14/03/05 djw - Consecutive-high duration made a tunable
000420*                constant rather than a fixed 10, ticket LM260.
000430* 07/12/25 vbc - Re-purposed for Battery TOU project (ticket
000440*                BT007) - renamed to BT150, replaced the relay
000450*                trip with the self-consumption mode switch and
000460*                the active-discharge-period test.
000470*
000480*****************************************************************
000490*
000500 environment      division.
000510*========================
000520*
000530 configuration    section.
000540 special-names.
000550     C01 is Top-Of-Form.
000560*
000570 input-output     section.
000580*------------------------
000590*
000600 data             division.
000610*========================
000620 working-storage  section.
000630*------------------------
000640*
000650 77  Bt150-Prog-Name        pic x(14)   value "BT150 v1.07.25".
000660*
000670 01  Bt150-Work-Area.
000680     03  Bt150-Wk-Hour          pic 99      comp.
000690     03  Bt150-Wk-Hour-View redefines Bt150-Wk-Hour
000700                                         pic 99.
000710     03  Bt150-Wk-Minute        pic 99      comp.
000720     03  Bt150-Wk-Second        pic 99      comp.
000730     03  Bt150-Wk-Hhmm          pic 9999    comp.
000740     03  Bt150-Wk-Hhmm-View redefines Bt150-Wk-Hhmm
000750                                         pic 9(4).
000760     03  Bt150-Wk-Minutes       pic 9(4)    comp.
000770     03  Bt150-Wk-Day-Secs      pic 9(5)    comp.
000780     03  Bt150-Wk-Day-Secs-View redefines Bt150-Wk-Day-Secs
000790                                         pic 9(5).
000800     03  Bt150-Wk-Elapsed       pic s9(5)   comp.
000810     03  Bt150-Wk-Ix            pic 99      comp.
000820     03  Bt150-Wk-Found-Flag    pic x       value "N".
000830         88  Bt150-Wk-Found-Active      value "Y".
000840     03  filler                 pic x(6).
000850*
000860*        Scratch call-argument blocks for the BT100/BT110 calls
000870*        made below - not part of our own linkage, just the
000880*        shape BT100/BT110 expect, filled in before each CALL.
000890*
000900****
000910* BT100 *
000920****
000930*
000940 copy "wsbt100.cob".
000950*
000960****
000970* BT110 *
000980****
000990*
001000 copy "wsbt110.cob".
001010*
001020 linkage          section.
001030*-----------------------
001040*
001050 copy "wsbtcon.cob".
001060*
001070****
001080* BT150 *
001090****
001100*
001110 copy "wsbt150.cob".
001120*
001130 procedure        division using BT-Constants
001140                                BT150-Linkage.
001150*===============================================
001160*
001170     move     zero    to Bt150-Return-Code.
001180*
001190     if       Bt150-Fn-Evaluate-Reading
001200              go to BT150-010-Evaluate-Reading.
001210*
001220     move     99      to Bt150-Return-Code.
001230     go       to BT150-900-Exit.
001240*
001250***************************************
001260*   U8 - Evaluate One Reading         *
001270*   ===========================       *
001280*   Watts to kW, split the timestamp  *
001290*   into hour/minute/second, validate *
001300*   it via BT100, then apply the      *
001310*   monitor rules in order.           *
001320***************************************
001330*
001340 BT150-010-Evaluate-Reading.
001350     add      1       to Mon-Samples-Read of Bt150-Monitor-State.
001360     compute  Bt150-Kw-Out rounded =
001370              Bt150-Watts-In / 1000.
001380     move     Bt150-Kw-Out to
001390              Mon-Kw-Reading of Bt150-Monitor-State.
001400*
001410     divide   Bt150-Timestamp-In by 100
001420              giving Bt150-Wk-Hhmm
001430              remainder Bt150-Wk-Second.
001440     divide   Bt150-Wk-Hhmm by 100
001450              giving Bt150-Wk-Hour
001460              remainder Bt150-Wk-Minute.
001470     compute  Bt150-Wk-Minutes =
001480              (Bt150-Wk-Hour * 60) + Bt150-Wk-Minute.
001490     compute  Bt150-Wk-Day-Secs =
001500              (Bt150-Wk-Hour * 3600) + (Bt150-Wk-Minute * 60)
001510              + Bt150-Wk-Second.
001520     move     Bt150-Wk-Day-Secs to
001530              Mon-Reading-Secs of Bt150-Monitor-State.
001540*
001550     move     Bt150-Wk-Minutes to Bt100-Minutes-In.
001560     move     6               to Bt100-Function-Code.
001570     call     "BT100" using BT-Constants BT100-Linkage.
001580     if       Bt100-Time-Is-Bad
001590              move "NORMAL" to Bt150-Status-Out
001600              go to BT150-900-Exit.
001610*
001620     if       Bt150-Wk-Hour < Bt-Con-Mon-Start-Hour or
001630              Bt150-Wk-Hour >= Bt-Con-Mon-End-Hour
001640              move "OUTSIDE-HOURS" to Bt150-Status-Out
001650              go to BT150-900-Exit.
001660*
001670     if       Mon-Self-Con-Active of Bt150-Monitor-State
001680              go to BT150-020-Check-Self-Con.
001690     go       to BT150-030-Check-High.
001700*
001710***************************************
001720*   Self-Consumption Reversion Timer  *
001730*   ===========================       *
001740***************************************
001750*
001760 BT150-020-Check-Self-Con.
001770     compute  Bt150-Wk-Elapsed =
001780              Mon-Reading-Secs of Bt150-Monitor-State -
001790              Mon-Self-Con-Start-Secs of Bt150-Monitor-State.
001800     if       Bt150-Wk-Elapsed >= Bt-Con-Self-Con-Duration
001810              move Bt-Con-Mode-Tou to Bt150-Mode-Inout
001820              move "N" to Mon-In-Self-Con of Bt150-Monitor-State
001830              add 1 to Mon-Mode-Switches of Bt150-Monitor-State
001840              move "SWITCHED-TO-TOU" to Bt150-Status-Out
001850     else
001860              move "NORMAL" to Bt150-Status-Out.
001870     go       to BT150-900-Exit.
001880*
001890***************************************
001900*   Sustained High-Usage Counter      *
001910*   ===========================       *
001920***************************************
001930*
001940 BT150-030-Check-High.
001950     if       Bt150-Kw-Out < Bt-Con-Hi-Use-Thresh-Kw
001960              move zero to Mon-High-Counter of Bt150-Monitor-State
001970              move "NORMAL" to Bt150-Status-Out
001980              go to BT150-900-Exit.
001990*
002000     add      1       to Mon-High-Samples of Bt150-Monitor-State.
002010     add      1       to Mon-High-Counter of Bt150-Monitor-State.
002020     if       Mon-High-Counter of Bt150-Monitor-State <
002030              Bt-Con-High-Use-Duration
002040              move "HIGH" to Bt150-Status-Out
002050              go to BT150-900-Exit.
002060*
002070     move     zero    to Mon-High-Counter of Bt150-Monitor-State.
002080     go       to BT150-040-Scan-Active.
002090*
002100***************************************
002110*   Active-Discharge-Period Test      *
002120*   ===========================       *
002130*   Skip the switch if the schedule   *
002140*   is already discharging right now. *
002150***************************************
002160*
002170 BT150-040-Scan-Active.
002180     move     "N"     to Bt150-Wk-Found-Flag.
002190     move     1       to Bt150-Wk-Ix.
002200 BT150-041-Period-Loop.
002210     if       Bt150-Wk-Ix > Bt-Per-Count of Bt150-Periods
002220              go to BT150-043-Decide.
002230     if       not Bt-Per-Is-Discharging of Bt150-Periods
002240                     (Bt150-Wk-Ix)
002250              go to BT150-042-Next.
002260     move     Bt-Per-Entry of Bt150-Periods (Bt150-Wk-Ix) to
002270              Bt110-Period-A.
002280     move     Bt150-Today-Bit-In to Bt110-Today-Bit-In.
002290     move     Bt150-Wk-Hour       to Bt110-Now-Hour-In.
002300     move     Bt150-Wk-Minute     to Bt110-Now-Minute-In.
002310     move     7               to Bt110-Function-Code.
002320     call     "BT110" using BT-Constants BT110-Linkage.
002330     if       Bt110-Result-Yes
002340              move "Y" to Bt150-Wk-Found-Flag
002350              go to BT150-043-Decide.
002360 BT150-042-Next.
002370     add      1       to Bt150-Wk-Ix.
002380     go       to BT150-041-Period-Loop.
002390*
002400 BT150-043-Decide.
002410     if       Bt150-Wk-Found-Active
002420              move "ALREADY-DISCHARGING" to Bt150-Status-Out
002430              go to BT150-900-Exit.
002440     go       to BT150-050-Check-Soc.
002450*
002460***************************************
002470*   SOC / Mode-Switch Eligibility     *
002480*   ===========================       *
002490***************************************
002500*
002510 BT150-050-Check-Soc.
002520     if       Bt150-Soc-In >= Bt-Con-Min-Soc-Dischg and
002530              Bt150-Mode-Inout = Bt-Con-Mode-Tou
002540              move Bt-Con-Mode-Self-Con to Bt150-Mode-Inout
002550              move "Y" to Mon-In-Self-Con of Bt150-Monitor-State
002560              move Mon-Reading-Secs of Bt150-Monitor-State to
002570                      Mon-Self-Con-Start-Secs of
002580                      Bt150-Monitor-State
002590              add 1 to Mon-Mode-Switches of Bt150-Monitor-State
002600              move "SWITCHED-TO-SELF-CONSUMPTION" to
002610                      Bt150-Status-Out
002620     else
002630              move "SOC-TOO-LOW" to Bt150-Status-Out.
002640     go       to BT150-900-Exit.
002650*
002660 BT150-900-Exit.
002670     exit     program.
