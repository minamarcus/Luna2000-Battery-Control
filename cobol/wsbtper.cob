000010********************************************
000020*                                          *
000030*  Working Storage For A Schedule Period   *
000040*   Table - Internal Working Record Only,  *
000050*   No File Is Held In This Shape.         *
000060********************************************
000070*  One entry = one TOU period, up to Bt-Con-Max-Periods (14)
000080*  held per table, sorted ascending by start time.
000090*
000100* 11/06/88 vbc - Created as Mt-Window-Table, the MT010 relay's
000110*                 on/off window list (start/end, 7 windows max).
000120* 30/08/93 vbc - Extended occurs from 7 to 14 windows per customer
000130*                 request, ticket LM098.
000140* 19/11/98 vbc - Y2K review - no Date fields in this block.
000150* 11/03/06 chj - Added Mt-Win-Days bitmask, previously every-day
000160*                 only - ticket LM255.
000170* 24/11/25 vbc - Re-purposed for Battery TOU project (ticket
000180*                 BT001) - renamed Mt-Win- fields to Bt-Per-...
000190*                 and added the charge/discharge flag and 88's.
000200* 02/12/25 vbc - Added Bt-Per-Swap-View redefines for the bubble
000210*                 sort used by BT110/BT010/BT020.
000220*
000230 01  BT-Period-Table.
000240     03  Bt-Per-Count               pic 99      comp    value zero.
000250     03  Bt-Per-Entry                           occurs 14
000260                                                 indexed by Bt-Per-Ix
000270                                                         Bt-Per-Ix2.
000280*        Start/end are minutes after midnight, end = 0 means 24:00.
000290         05  Bt-Per-Start-Time      pic 9(4)    comp.
000300         05  Bt-Per-End-Time        pic 9(4)    comp.
000310         05  Bt-Per-Charge-Flag     pic 9       comp.
000320             88  Bt-Per-Is-Charging         value 0.
000330             88  Bt-Per-Is-Discharging      value 1.
000340*        Day-of-week bitmask, bit 0 Sunday thru bit 6 Saturday.
000350         05  Bt-Per-Days            pic 9(3)    comp.
000360*
000370*  Redefinition used only while sorting the table by start time -
000380*  lets a whole entry be swapped in one move during the bubble
000390*  sort in BT110-Combine-Consecutive / the BT010/BT020 merge step.
000400*
000410     03  Bt-Per-Swap-View redefines Bt-Per-Entry
000420                                      pic x(9) occurs 14.
000430*
