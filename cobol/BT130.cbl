000010*****************************************************************
000020*                                                               *
000030*            O P T I M I Z A T I O N   M A N A G E R           *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification   division.
000080*========================
000090*
000100 program-id.          BT130.
000110 author.              V B Coen.
000120 installation.        Applewood Computers - Energy Systems.
000130 date-written.        14/02/1991.
000140 date-compiled.
000150 security.            Copyright (C) 1991-2026, V B Coen.
000160*
000170***
000180*    Remarks.            Called utility module, originally
000190*                        MT020-RATESEL, the Economy-7 half-hour
000200*                        tariff ranker that picked the cheapest
000210*                        slots for the immersion relay's charge
000220*                        window.  Re-purposed for Battery TOU as
000230*                        the night/day price optimizer.
000240*
000250*                        Functions, dispatched on the field
000260*                        Bt130-Function-Code:
000270*                          1 Rank-Night-Prices
000280*                          2 Select-Charging
000290*                          3 Select-Discharging
000300*                          4 Evening-Coverage    (B7)
000310*                          5 Next-Day-Average    (B8)
000320*                          6 Additional-Hours    (B9)
000330***
000340*    Version.            See Bt130-Prog-Name in working-storage.
000350***
000360*
000370* changes:
000380* 14/02/91 vbc - Created as MT020-RATESEL, ranks the day's
000390*                Economy-7 half-hour tariff slots and selects the
000400*                cheapest for the immersion relay's charge window,
000410*                ticket LM120.
000420* 19/11/98 vbc - Y2K readiness review - no Date fields held here,
000430*                no change required.
000440* 07/05/03 djw - Added second relay channel ranking for the solar
000450*                diverter trial, ticket LM230.
000460* 22/02/09 chj - Comment tidy, no logic change.
000470* 27/11/25 vbc - Re-purposed for Battery TOU project (ticket
000480*                BT004) - renamed to BT130, Select-Charging
000490*                adapted from the old slot-picker, and Select-
000500*                Discharging, Evening-Coverage, Next-Day-Average
000510*                and Additional-Hours added as new functions.
000520* 05/12/25 vbc - Evening-Coverage now expands each period through
000530*                BT100-Period-To-Hours rather than comparing raw
000540*                start/end times, after a discharge period running
000550*                past midnight was mis-counted against hour 21.
000560*
000570*****************************************************************
000580*
000590 environment      division.
000600*========================
000610*
000620 configuration    section.
000630 special-names.
000640     C01 is Top-Of-Form.
000650*
000660 input-output     section.
000670*------------------------
000680*
000690 data             division.
000700*========================
000710 working-storage  section.
000720*------------------------
000730*
000740 77  Bt130-Prog-Name        pic x(14)   value "BT130 v1.05.25".
000750*
000760 01  Bt130-Work-Area.
000770     03  Bt130-Wk-Ix1           pic 99      comp.
000780     03  Bt130-Wk-Ix2           pic 99      comp.
000790     03  Bt130-Wk-Swap          pic x(8).
000800     03  Bt130-Wk-Max-Price     pic s9(3)v9(4) comp-3.
000810     03  Bt130-Wk-Max-Ix        pic 99      comp.
000820     03  Bt130-Wk-Max-View redefines Bt130-Wk-Max-Ix pic 99.
000830     03  Bt130-Wk-Want-Count    pic 99      comp.
000840     03  Bt130-Wk-Out-Count     pic 99      comp.
000850     03  Bt130-Wk-Out-View redefines Bt130-Wk-Out-Count pic 99.
000860     03  Bt130-Wk-Hour          pic 99      comp.
000870     03  Bt130-Wk-Day-Bit       pic 999     comp.
000880     03  Bt130-Wk-Total         pic 9(5)v9(4) comp-3.
000890     03  Bt130-Wk-Count         pic 99      comp.
000900     03  Bt130-Wk-Avail-Hrs     pic 99      comp.
000910     03  Bt130-Wk-Avail-View redefines Bt130-Wk-Avail-Hrs pic 99.
000920     03  Bt130-Wk-Room-Hrs      pic 99      comp.
000930     03  Bt130-Wk-Soc-Less      pic 999v9   comp-3.
000940     03  Bt130-Wk-Covered-Flag  pic x       value "N".
000950         88  Bt130-Wk-Is-Covered        value "Y".
000960     03  filler                 pic x(8).
000970*
000980*        Scratch call-argument blocks for the BT100/BT110 calls
000990*        made below - not part of our own linkage, just the
001000*        shape BT100/BT110 expect, filled in before each CALL.
001010*
001020****
001030* BT100 *
001040****
001050*
001060 copy "wsbt100.cob".
001070*
001080****
001090* BT110 *
001100****
001110*
001120 copy "wsbt110.cob".
001130*
001140 linkage          section.
001150*-----------------------
001160*
001170 copy "wsbtcon.cob".
001180*
001190****
001200* BT130 *
001210****
001220*
001230 copy "wsbt130.cob".
001240*
001250 procedure        division using BT-Constants
001260                                BT130-Linkage.
001270*===============================================
001280*
001290     move     zero    to Bt130-Return-Code.
001300*
001310     if       Bt130-Fn-Rank-Night
001320              go to BT130-010-Rank-Night-Prices.
001330     if       Bt130-Fn-Select-Charging
001340              go to BT130-020-Select-Charging.
001350     if       Bt130-Fn-Select-Discharging
001360              go to BT130-030-Select-Discharging.
001370     if       Bt130-Fn-Evening-Coverage
001380              go to BT130-044-Evening-Coverage.
001390     if       Bt130-Fn-Next-Day-Average
001400              go to BT130-050-Next-Day-Average.
001410     if       Bt130-Fn-Additional-Hours
001420              go to BT130-060-Additional-Hours.
001430*
001440     move     99      to Bt130-Return-Code.
001450     go       to BT130-900-Exit.
001460*
001470***************************************
001480*   Rank Night Prices                 *
001490*   ===========================       *
001500*   Today's hours 22-23 plus          *
001510*   tomorrow's hours 0-6, ascending   *
001520*   by price.                         *
001530***************************************
001540*
001550 BT130-010-Rank-Night-Prices.
001560     move     zero    to Bt-Nit-Count of Bt130-Night-Prices.
001570     move     1       to Bt130-Wk-Ix1.
001580 BT130-011-Today-Loop.
001590     if       Bt130-Wk-Ix1 > Bt-Prt-Count of Bt130-Today-Prices
001600              go to BT130-013-Tomorrow-Start.
001610     if       Bt-Prt-Hour of Bt130-Today-Prices (Bt130-Wk-Ix1)
001620                      < 22
001630              go to BT130-012-Today-Next.
001640     add      1       to Bt-Nit-Count of Bt130-Night-Prices.
001650     move     Bt-Prt-Hour of Bt130-Today-Prices (Bt130-Wk-Ix1) to
001660              Bt-Nit-Hour of Bt130-Night-Prices
001670                      (Bt-Nit-Count of Bt130-Night-Prices).
001680     move     "N"     to Bt-Nit-Is-Tomorrow of Bt130-Night-Prices
001690                      (Bt-Nit-Count of Bt130-Night-Prices).
001700     move     Bt-Prt-Amount of Bt130-Today-Prices (Bt130-Wk-Ix1)
001710              to Bt-Nit-Amount of Bt130-Night-Prices
001720                      (Bt-Nit-Count of Bt130-Night-Prices).
001730 BT130-012-Today-Next.
001740     add      1       to Bt130-Wk-Ix1.
001750     go       to BT130-011-Today-Loop.
001760*
001770 BT130-013-Tomorrow-Start.
001780     move     1       to Bt130-Wk-Ix1.
001790 BT130-014-Tomorrow-Loop.
001800     if       Bt130-Wk-Ix1 > Bt-Prt-Count of Bt130-Tomorrow-Prices
001810              go to BT130-016-Sort.
001820     if       Bt-Prt-Hour of Bt130-Tomorrow-Prices (Bt130-Wk-Ix1)
001830                      > 6
001840              go to BT130-015-Tomorrow-Next.
001850     add      1       to Bt-Nit-Count of Bt130-Night-Prices.
001860     move     Bt-Prt-Hour of Bt130-Tomorrow-Prices (Bt130-Wk-Ix1)
001870              to Bt-Nit-Hour of Bt130-Night-Prices
001880                      (Bt-Nit-Count of Bt130-Night-Prices).
001890     move     "Y"     to Bt-Nit-Is-Tomorrow of Bt130-Night-Prices
001900                      (Bt-Nit-Count of Bt130-Night-Prices).
001910     move     Bt-Prt-Amount of Bt130-Tomorrow-Prices
001920                      (Bt130-Wk-Ix1) to
001930              Bt-Nit-Amount of Bt130-Night-Prices
001940                      (Bt-Nit-Count of Bt130-Night-Prices).
001950 BT130-015-Tomorrow-Next.
001960     add      1       to Bt130-Wk-Ix1.
001970     go       to BT130-014-Tomorrow-Loop.
001980*
001990*        Bubble sort ascending by price - swap whole entries via
002000*        Bt130-Wk-Swap, same idiom as BT110's table sorts.
002010 BT130-016-Sort.
002020     if       Bt-Nit-Count of Bt130-Night-Prices < 2
002030              go to BT130-900-Exit.
002040     move     1       to Bt130-Wk-Ix1.
002050 BT130-017-Outer.
002060     if       Bt130-Wk-Ix1 >= Bt-Nit-Count of Bt130-Night-Prices
002070              go to BT130-900-Exit.
002080     move     1       to Bt130-Wk-Ix2.
002090 BT130-018-Inner.
002100     if       Bt130-Wk-Ix2 > (Bt-Nit-Count of Bt130-Night-Prices
002110                      - Bt130-Wk-Ix1)
002120              go to BT130-019-Outer-Next.
002130     if       Bt-Nit-Amount of Bt130-Night-Prices (Bt130-Wk-Ix2)
002140                 <= Bt-Nit-Amount of Bt130-Night-Prices
002150                      (Bt130-Wk-Ix2 + 1)
002160              go to BT130-018-Inner-Next.
002170     move     Bt-Nit-Entry of Bt130-Night-Prices (Bt130-Wk-Ix2)
002180              to Bt130-Wk-Swap.
002190     move     Bt-Nit-Entry of Bt130-Night-Prices
002200                      (Bt130-Wk-Ix2 + 1) to
002210              Bt-Nit-Entry of Bt130-Night-Prices (Bt130-Wk-Ix2).
002220     move     Bt130-Wk-Swap to
002230              Bt-Nit-Entry of Bt130-Night-Prices
002240                      (Bt130-Wk-Ix2 + 1).
002250 BT130-018-Inner-Next.
002260     add      1       to Bt130-Wk-Ix2.
002270     go       to BT130-018-Inner.
002280 BT130-019-Outer-Next.
002290     add      1       to Bt130-Wk-Ix1.
002300     go       to BT130-017-Outer.
002310*
002320***************************************
002330*   Select Charging                   *
002340*   ===========================       *
002350*   Take the 3 cheapest night hours   *
002360*   (Bt130-Night-Prices is already    *
002370*   ranked), re-sort those by hour,   *
002380*   build one-hour charging periods   *
002390*   and combine consecutive ones.     *
002400*   Yesterday's day bit is used for   *
002410*   hours >= 22 (they belong to the   *
002420*   evening before the target day).  *
002430***************************************
002440*
002450 BT130-020-Select-Charging.
002460     move     zero    to Bt-Per-Count of Bt130-New-Periods.
002470     if       Bt-Nit-Count of Bt130-Night-Prices = zero
002480              go to BT130-900-Exit.
002490     move     Bt-Con-Max-Charge-Pers to Bt130-Wk-Want-Count.
002500     if       Bt130-Wk-Want-Count >
002510              Bt-Nit-Count of Bt130-Night-Prices
002520              move Bt-Nit-Count of Bt130-Night-Prices to
002530                      Bt130-Wk-Want-Count.
002540*
002550*        Re-sort the first Bt130-Wk-Want-Count entries by hour -
002560*        same bubble idiom, but only over the cheapest slice.
002570     if       Bt130-Wk-Want-Count < 2
002580              go to BT130-023-Build.
002590     move     1       to Bt130-Wk-Ix1.
002600 BT130-021-Outer.
002610     if       Bt130-Wk-Ix1 >= Bt130-Wk-Want-Count
002620              go to BT130-023-Build.
002630     move     1       to Bt130-Wk-Ix2.
002640 BT130-022-Inner.
002650     if       Bt130-Wk-Ix2 > (Bt130-Wk-Want-Count - Bt130-Wk-Ix1)
002660              go to BT130-021-Outer-Next.
002670     if       Bt-Nit-Hour of Bt130-Night-Prices (Bt130-Wk-Ix2)
002680                 <= Bt-Nit-Hour of Bt130-Night-Prices
002690                      (Bt130-Wk-Ix2 + 1)
002700              go to BT130-022-Inner-Next.
002710     move     Bt-Nit-Entry of Bt130-Night-Prices (Bt130-Wk-Ix2)
002720              to Bt130-Wk-Swap.
002730     move     Bt-Nit-Entry of Bt130-Night-Prices
002740                      (Bt130-Wk-Ix2 + 1) to
002750              Bt-Nit-Entry of Bt130-Night-Prices (Bt130-Wk-Ix2).
002760     move     Bt130-Wk-Swap to
002770              Bt-Nit-Entry of Bt130-Night-Prices
002780                      (Bt130-Wk-Ix2 + 1).
002790 BT130-022-Inner-Next.
002800     add      1       to Bt130-Wk-Ix2.
002810     go       to BT130-022-Inner.
002820 BT130-021-Outer-Next.
002830     add      1       to Bt130-Wk-Ix1.
002840     go       to BT130-021-Outer.
002850*
002860 BT130-023-Build.
002870     move     1       to Bt130-Wk-Ix1.
002880 BT130-024-Build-Loop.
002890     if       Bt130-Wk-Ix1 > Bt130-Wk-Want-Count
002900              go to BT130-026-Combine.
002910     add      1       to Bt-Per-Count of Bt130-New-Periods.
002920     move     Bt-Nit-Hour of Bt130-Night-Prices (Bt130-Wk-Ix1) to
002930              Bt130-Wk-Hour.
002940     compute  Bt-Per-Start-Time of Bt130-New-Periods
002950                      (Bt-Per-Count of Bt130-New-Periods) =
002960                      Bt130-Wk-Hour * 60.
002970     compute  Bt-Per-End-Time of Bt130-New-Periods
002980                      (Bt-Per-Count of Bt130-New-Periods) =
002990                      (Bt130-Wk-Hour + 1) * 60.
003000     move     0       to Bt-Per-Charge-Flag of Bt130-New-Periods
003010                      (Bt-Per-Count of Bt130-New-Periods).
003020     if       Bt130-Wk-Hour >= 22
003030              move Bt130-Yesterday-Bit-In to
003040                      Bt-Per-Days of Bt130-New-Periods
003050                      (Bt-Per-Count of Bt130-New-Periods)
003060     else
003070              move Bt130-Target-Day-Bit-In to
003080                      Bt-Per-Days of Bt130-New-Periods
003090                      (Bt-Per-Count of Bt130-New-Periods).
003100     add      1       to Bt130-Wk-Ix1.
003110     go       to BT130-024-Build-Loop.
003120*
003130 BT130-026-Combine.
003140     move     BT110-Fn-Combine-Consec to Bt110-Function-Code.
003150     move     Bt130-New-Periods to Bt110-Current-Table.
003160     call     "BT110" using BT-Constants BT110-Linkage.
003170     move     Bt110-New-Table to Bt130-New-Periods.
003180     go       to BT130-900-Exit.
003190*
003200***************************************
003210*   Select Discharging                *
003220*   ===========================       *
003230*   From tomorrow's day hours (7-21)  *
003240*   take the 4 most expensive, sort   *
003250*   ascending by hour, build one-hour *
003260*   discharging periods on the        *
003270*   target day's bit, then combine.   *
003280***************************************
003290*
003300 BT130-030-Select-Discharging.
003310     move     zero    to Bt-Nit-Count of Bt130-Night-Prices.
003320     move     1       to Bt130-Wk-Ix1.
003330 BT130-031-Filter-Loop.
003340     if       Bt130-Wk-Ix1 > Bt-Prt-Count of Bt130-Tomorrow-Prices
003350              go to BT130-033-Rank-Loop.
003360     move     Bt100-Fn-Is-Day-Hour to Bt100-Function-Code.
003370     move     Bt-Prt-Hour of Bt130-Tomorrow-Prices (Bt130-Wk-Ix1)
003380              to Bt100-Hour-In.
003390     call     "BT100" using BT-Constants BT100-Linkage.
003400     if       not Bt100-Flag-Is-Yes
003410              go to BT130-032-Filter-Next.
003420     add      1       to Bt-Nit-Count of Bt130-Night-Prices.
003430     move     Bt-Prt-Hour of Bt130-Tomorrow-Prices (Bt130-Wk-Ix1)
003440              to Bt-Nit-Hour of Bt130-Night-Prices
003450                      (Bt-Nit-Count of Bt130-Night-Prices).
003460     move     Bt-Prt-Amount of Bt130-Tomorrow-Prices
003470                      (Bt130-Wk-Ix1) to
003480              Bt-Nit-Amount of Bt130-Night-Prices
003490                      (Bt-Nit-Count of Bt130-Night-Prices).
003500 BT130-032-Filter-Next.
003510     add      1       to Bt130-Wk-Ix1.
003520     go       to BT130-031-Filter-Loop.
003530*
003540*        Bubble sort descending by price - select the 4 most
003550*        expensive, same whole-entry swap idiom as Rank-Night.
003560 BT130-033-Rank-Loop.
003570     if       Bt-Nit-Count of Bt130-Night-Prices < 2
003580              go to BT130-036-Want-Count.
003590     move     1       to Bt130-Wk-Ix1.
003600 BT130-034-Outer.
003610     if       Bt130-Wk-Ix1 >= Bt-Nit-Count of Bt130-Night-Prices
003620              go to BT130-036-Want-Count.
003630     move     1       to Bt130-Wk-Ix2.
003640 BT130-035-Inner.
003650     if       Bt130-Wk-Ix2 > (Bt-Nit-Count of Bt130-Night-Prices
003660                      - Bt130-Wk-Ix1)
003670              go to BT130-034-Outer-Next.
003680     if       Bt-Nit-Amount of Bt130-Night-Prices (Bt130-Wk-Ix2)
003690                 >= Bt-Nit-Amount of Bt130-Night-Prices
003700                      (Bt130-Wk-Ix2 + 1)
003710              go to BT130-035-Inner-Next.
003720     move     Bt-Nit-Entry of Bt130-Night-Prices (Bt130-Wk-Ix2)
003730              to Bt130-Wk-Swap.
003740     move     Bt-Nit-Entry of Bt130-Night-Prices
003750                      (Bt130-Wk-Ix2 + 1) to
003760              Bt-Nit-Entry of Bt130-Night-Prices (Bt130-Wk-Ix2).
003770     move     Bt130-Wk-Swap to
003780              Bt-Nit-Entry of Bt130-Night-Prices
003790                      (Bt130-Wk-Ix2 + 1).
003800 BT130-035-Inner-Next.
003810     add      1       to Bt130-Wk-Ix2.
003820     go       to BT130-035-Inner.
003830 BT130-034-Outer-Next.
003840     add      1       to Bt130-Wk-Ix1.
003850     go       to BT130-034-Outer.
003860*
003870 BT130-036-Want-Count.
003880     move     Bt-Con-Max-Discharge-Pers to Bt130-Wk-Want-Count.
003890     if       Bt130-Wk-Want-Count >
003900              Bt-Nit-Count of Bt130-Night-Prices
003910              move Bt-Nit-Count of Bt130-Night-Prices to
003920                      Bt130-Wk-Want-Count.
003930     move     zero    to Bt-Per-Count of Bt130-New-Periods.
003940     if       Bt130-Wk-Want-Count = zero
003950              go to BT130-900-Exit.
003960*
003970*        Re-sort the chosen slice ascending by hour before
003980*        building periods.
003990     if       Bt130-Wk-Want-Count < 2
004000              go to BT130-040-Discharge-Build.
004010     move     1       to Bt130-Wk-Ix1.
004020 BT130-037-Outer.
004030     if       Bt130-Wk-Ix1 >= Bt130-Wk-Want-Count
004040              go to BT130-040-Discharge-Build.
004050     move     1       to Bt130-Wk-Ix2.
004060 BT130-038-Inner.
004070     if       Bt130-Wk-Ix2 > (Bt130-Wk-Want-Count - Bt130-Wk-Ix1)
004080              go to BT130-037-Outer-Next.
004090     if       Bt-Nit-Hour of Bt130-Night-Prices (Bt130-Wk-Ix2)
004100                 <= Bt-Nit-Hour of Bt130-Night-Prices
004110                      (Bt130-Wk-Ix2 + 1)
004120              go to BT130-038-Inner-Next.
004130     move     Bt-Nit-Entry of Bt130-Night-Prices (Bt130-Wk-Ix2)
004140              to Bt130-Wk-Swap.
004150     move     Bt-Nit-Entry of Bt130-Night-Prices
004160                      (Bt130-Wk-Ix2 + 1) to
004170              Bt-Nit-Entry of Bt130-Night-Prices (Bt130-Wk-Ix2).
004180     move     Bt130-Wk-Swap to
004190              Bt-Nit-Entry of Bt130-Night-Prices
004200                      (Bt130-Wk-Ix2 + 1).
004210 BT130-038-Inner-Next.
004220     add      1       to Bt130-Wk-Ix2.
004230     go       to BT130-038-Inner.
004240 BT130-037-Outer-Next.
004250     add      1       to Bt130-Wk-Ix1.
004260     go       to BT130-037-Outer.
004270*
004280 BT130-040-Discharge-Build.
004290     move     1       to Bt130-Wk-Ix1.
004300 BT130-041-Build-Loop.
004310     if       Bt130-Wk-Ix1 > Bt130-Wk-Want-Count
004320              go to BT130-043-Combine.
004330     add      1       to Bt-Per-Count of Bt130-New-Periods.
004340     move     Bt-Nit-Hour of Bt130-Night-Prices (Bt130-Wk-Ix1) to
004350              Bt130-Wk-Hour.
004360     compute  Bt-Per-Start-Time of Bt130-New-Periods
004370                      (Bt-Per-Count of Bt130-New-Periods) =
004380                      Bt130-Wk-Hour * 60.
004390     compute  Bt-Per-End-Time of Bt130-New-Periods
004400                      (Bt-Per-Count of Bt130-New-Periods) =
004410                      (Bt130-Wk-Hour + 1) * 60.
004420     move     1       to Bt-Per-Charge-Flag of Bt130-New-Periods
004430                      (Bt-Per-Count of Bt130-New-Periods).
004440     move     Bt130-Target-Day-Bit-In to
004450              Bt-Per-Days of Bt130-New-Periods
004460                      (Bt-Per-Count of Bt130-New-Periods).
004470     add      1       to Bt130-Wk-Ix1.
004480     go       to BT130-041-Build-Loop.
004490*
004500 BT130-043-Combine.
004510     move     BT110-Fn-Combine-Consec to Bt110-Function-Code.
004520     move     Bt130-New-Periods to Bt110-Current-Table.
004530     call     "BT110" using BT-Constants BT110-Linkage.
004540     move     Bt110-New-Table to Bt130-New-Periods.
004550     go       to BT130-900-Exit.
004560*
004570***************************************
004580*   B7 - Evening Coverage             *
004590*   ===========================       *
004600*   Evening hours 18-21.  A discharge *
004610*   period for today's weekday covers *
004620*   whichever hours its expansion     *
004630*   (via BT100-Period-To-Hours)       *
004640*   includes.  Charging and other-day *
004650*   periods never count.  Returns the *
004660*   covered-hour count and the price  *
004670*   records of the uncovered hours.   *
004680***************************************
004690*
004700 BT130-044-Evening-Coverage.
004710     move     zero    to Bt130-Covered-Count-Out.
004720     move     zero    to Bt-Prt-Count of Bt130-Uncovered-Prices.
004730     move     Bt-Con-Eve-Start-Hour to Bt130-Wk-Hour.
004740 BT130-045-Hour-Loop.
004750     if       Bt130-Wk-Hour >= Bt-Con-Eve-End-Hour
004760              go to BT130-900-Exit.
004770     move     "N"     to Bt130-Wk-Covered-Flag.
004780     move     1       to Bt130-Wk-Ix1.
004790 BT130-046-Period-Loop.
004800     if       Bt130-Wk-Ix1 >
004810              Bt-Per-Count of Bt130-Existing-Periods
004820              go to BT130-048-Hour-Decide.
004830     if       not Bt-Per-Is-Discharging of Bt130-Existing-Periods
004840                      (Bt130-Wk-Ix1)
004850              go to BT130-047-Period-Next.
004860     if       (Bt-Per-Days of Bt130-Existing-Periods
004870                      (Bt130-Wk-Ix1) and Bt130-Target-Day-Bit-In)
004880                      = zero
004890              go to BT130-047-Period-Next.
004900     move     Bt100-Fn-Period-To-Hours to Bt100-Function-Code.
004910     move     Bt-Per-Start-Time of Bt130-Existing-Periods
004920                      (Bt130-Wk-Ix1) to Bt100-Period-Start-In.
004930     move     Bt-Per-End-Time of Bt130-Existing-Periods
004940                      (Bt130-Wk-Ix1) to Bt100-Period-End-In.
004950     call     "BT100" using BT-Constants BT100-Linkage.
004960     if       Bt100-Hour-Flag (Bt130-Wk-Hour + 1) = "Y"
004970              move "Y" to Bt130-Wk-Covered-Flag.
004980 BT130-047-Period-Next.
004990     add      1       to Bt130-Wk-Ix1.
005000     go       to BT130-046-Period-Loop.
005010*
005020 BT130-048-Hour-Decide.
005030     if       Bt130-Wk-Is-Covered
005040              add 1 to Bt130-Covered-Count-Out
005050              go to BT130-049-Hour-Next.
005060     move     1       to Bt130-Wk-Ix2.
005070 BT130-0481-Find-Price.
005080     if       Bt130-Wk-Ix2 > Bt-Prt-Count of Bt130-Today-Prices
005090              go to BT130-049-Hour-Next.
005100     if       Bt-Prt-Hour of Bt130-Today-Prices (Bt130-Wk-Ix2)
005110                 not = Bt130-Wk-Hour
005120              add 1 to Bt130-Wk-Ix2
005130              go to BT130-0481-Find-Price.
005140     add      1       to Bt-Prt-Count of Bt130-Uncovered-Prices.
005150     move     Bt-Prt-Entry of Bt130-Today-Prices (Bt130-Wk-Ix2) to
005160              Bt-Prt-Entry of Bt130-Uncovered-Prices
005170                      (Bt-Prt-Count of Bt130-Uncovered-Prices).
005180 BT130-049-Hour-Next.
005190     add      1       to Bt130-Wk-Hour.
005200     go       to BT130-045-Hour-Loop.
005210*
005220***************************************
005230*   B8 - Next Day Average Price       *
005240*   ===========================       *
005250*   Mean of tomorrow's prices for     *
005260*   hours 6 <= hour < 22.  Zero if    *
005270*   there are none.                   *
005280***************************************
005290*
005300 BT130-050-Next-Day-Average.
005310     move     zero    to Bt130-Wk-Total.
005320     move     zero    to Bt130-Wk-Count.
005330     move     1       to Bt130-Wk-Ix1.
005340 BT130-051-Loop.
005350     if       Bt130-Wk-Ix1 > Bt-Prt-Count of Bt130-Tomorrow-Prices
005360              go to BT130-053-Compute.
005370     if       Bt-Prt-Hour of Bt130-Tomorrow-Prices (Bt130-Wk-Ix1)
005380                      < Bt-Con-Nxtday-Start-Hr
005390              go to BT130-052-Next.
005400     if       Bt-Prt-Hour of Bt130-Tomorrow-Prices (Bt130-Wk-Ix1)
005410                      >= Bt-Con-Nxtday-End-Hour
005420              go to BT130-052-Next.
005430     add      Bt-Prt-Amount of Bt130-Tomorrow-Prices
005440                      (Bt130-Wk-Ix1) to Bt130-Wk-Total.
005450     add      1       to Bt130-Wk-Count.
005460 BT130-052-Next.
005470     add      1       to Bt130-Wk-Ix1.
005480     go       to BT130-051-Loop.
005490*
005500 BT130-053-Compute.
005510     if       Bt130-Wk-Count = zero
005520              move zero to Bt130-Average-Out
005530              go to BT130-900-Exit.
005540     divide   Bt130-Wk-Total by Bt130-Wk-Count
005550              giving Bt130-Average-Out.
005560     go       to BT130-900-Exit.
005570*
005580***************************************
005590*   B9 - Additional Hours             *
005600*   ===========================       *
005610*   available = int((SOC-MIN-SOC) /   *
005620*   DISCHARGE-RATE), floored at 0;    *
005630*   result = min(available, 4 minus   *
005640*   covered), floored at 0.           *
005650***************************************
005660*
005670 BT130-060-Additional-Hours.
005680     move     zero    to Bt130-Hours-Out.
005690     if       Bt130-Soc-In <= Bt-Con-Min-Soc-Dischg
005700              go to BT130-900-Exit.
005710     subtract Bt-Con-Min-Soc-Dischg from Bt130-Soc-In
005720              giving Bt130-Wk-Soc-Less.
005730     divide   Bt130-Wk-Soc-Less by Bt-Con-Dischg-Rate-Pct
005740              giving Bt130-Wk-Avail-Hrs.
005750     compute  Bt130-Wk-Room-Hrs =
005760              Bt-Con-Eve-Hour-Count - Bt130-Covered-In.
005770     if       Bt130-Wk-Room-Hrs < zero
005780              move zero to Bt130-Wk-Room-Hrs.
005790     if       Bt130-Wk-Avail-Hrs < Bt130-Wk-Room-Hrs
005800              move Bt130-Wk-Avail-Hrs to Bt130-Hours-Out
005810     else
005820              move Bt130-Wk-Room-Hrs to Bt130-Hours-Out.
005830     go       to BT130-900-Exit.
005840*
005850 BT130-900-Exit.
005860     exit     program.
