000010********************************************
000020*                                          *
000030*  Record Definition For Battery State     *
000040*           File                           *
000050*     Single record - SOC and mode         *
000060********************************************
000070*  File size 6 bytes padded to 10 by filler.
000080*
000090* 18/07/89 vbc - Created as Mt-Meter-Record, daily meter reading
000100*                 percentage-full field for the immersion store.
000110* 19/11/98 vbc - Y2K review - no Date fields here, none required.
000120* 09/09/02 chj - Added Mt-Mtr-Mode for the 2-mode relay upgrade.
000130* 25/11/25 vbc - Re-purposed for Battery TOU project (ticket
000140*                 BT001) - renamed Mt-Mtr- fields to Bat-Soc,
000150*                 Bat-Mode for the battery state file.
000160*
000170*        Bat-Soc is state of charge pct, source feed carries 1 decimal.
000180*        Bat-Mode is 5 = TOU schedule, 2 = Self-Consumption override.
000190 01  BT-State-Record.
000200     03  Bat-Soc                    pic 9(3)v9(1).
000210     03  Bat-Mode                   pic 9(2).
000220     03  filler                     pic x(4).
000230*
