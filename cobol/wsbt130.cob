000010********************************************
000020*                                          *
000030*  Call Parameter Block For BT130         *
000040*   (Optimization Manager) - Copied By    *
000050*   BT130 Itself And By Every Module      *
000060*   That Calls It.                        *
000070********************************************
000080*  Mirrors exactly the linkage BT130 was compiled against - do
000090*  not change a field here without re-compiling every caller.
000100*
000110* 27/11/25 vbc - Split out of BT130's own linkage section so
000120*                BT010/BT020 share one true copy, ticket BT004.
000130* 12/01/26 vbc - Bt-Prt-Resolved renamed Bt-Prt-Used to match
000140*                wsbtprc.cob, ticket BT013.
000150*
000160 01  BT130-Linkage.
000170     03  Bt130-Function-Code    pic 99      comp.
000180         88  Bt130-Fn-Rank-Night             value 1.
000190         88  Bt130-Fn-Select-Charging        value 2.
000200         88  Bt130-Fn-Select-Discharging     value 3.
000210         88  Bt130-Fn-Evening-Coverage       value 4.
000220         88  Bt130-Fn-Next-Day-Average       value 5.
000230         88  Bt130-Fn-Additional-Hours       value 6.
000240*
000250*        Used by Rank-Night-Prices, Select-Discharging, Next-Day-
000260*        Average - shape matches the BT-Price-Table block in
000270*        wsbtprc.cob.
000280     03  Bt130-Today-Prices.
000290         05  Bt-Prt-Count           pic 99      comp.
000300         05  Bt-Prt-Entry                       occurs 24.
000310             07  Bt-Prt-Date        pic 9(8)    comp.
000320             07  Bt-Prt-Hour        pic 99      comp.
000330             07  Bt-Prt-Amount      pic s9(3)v9(4) comp-3.
000340             07  Bt-Prt-Used        pic x.
000350     03  Bt130-Tomorrow-Prices.
000360         05  Bt-Prt-Count           pic 99      comp.
000370         05  Bt-Prt-Entry                       occurs 24.
000380             07  Bt-Prt-Date        pic 9(8)    comp.
000390             07  Bt-Prt-Hour        pic 99      comp.
000400             07  Bt-Prt-Amount      pic s9(3)v9(4) comp-3.
000410             07  Bt-Prt-Used        pic x.
000420*
000430*        Output of Rank-Night-Prices, input to Select-Charging -
000440*        up to 31 hours (22-23 today, 0-6 tomorrow), ascending by
000450*        price.
000460     03  Bt130-Night-Prices.
000470         05  Bt-Nit-Count           pic 99      comp.
000480         05  Bt-Nit-Entry                       occurs 31.
000490             07  Bt-Nit-Hour        pic 99      comp.
000500             07  Bt-Nit-Is-Tomorrow pic x.
000510             07  Bt-Nit-Amount      pic s9(3)v9(4) comp-3.
000520*
000530     03  Bt130-Target-Day-Bit-In    pic 999     comp.
000540     03  Bt130-Yesterday-Bit-In     pic 999     comp.
000550     03  Bt130-Now-Hour-In          pic 99      comp.
000560     03  Bt130-Now-Minute-In        pic 99      comp.
000570*
000580*        Output periods - same shape as BT-Period-Table.
000590     03  Bt130-New-Periods.
000600         05  Bt-Per-Count           pic 99      comp.
000610         05  Bt-Per-Entry                       occurs 14.
000620             07  Bt-Per-Start-Time  pic 9(4)    comp.
000630             07  Bt-Per-End-Time    pic 9(4)    comp.
000640             07  Bt-Per-Charge-Flag pic 9       comp.
000650             07  Bt-Per-Days        pic 999     comp.
000660         05  Bt-Per-Swap-View redefines Bt-Per-Entry
000670                                         pic x(9) occurs 14.
000680*
000690*        Used by Evening-Coverage (B7) - the existing (current or
000700*        merged) schedule periods to test for evening coverage.
000710     03  Bt130-Existing-Periods.
000720         05  Bt-Per-Count           pic 99      comp.
000730         05  Bt-Per-Entry                       occurs 14.
000740             07  Bt-Per-Start-Time  pic 9(4)    comp.
000750             07  Bt-Per-End-Time    pic 9(4)    comp.
000760             07  Bt-Per-Charge-Flag pic 9       comp.
000770                 88  Bt-Per-Is-Charging          value 0.
000780                 88  Bt-Per-Is-Discharging       value 1.
000790             07  Bt-Per-Days        pic 999     comp.
000800     03  Bt130-Covered-Count-Out    pic 9       comp.
000810     03  Bt130-Uncovered-Prices.
000820         05  Bt-Prt-Count           pic 99      comp.
000830         05  Bt-Prt-Entry                       occurs 24.
000840             07  Bt-Prt-Date        pic 9(8)    comp.
000850             07  Bt-Prt-Hour        pic 99      comp.
000860             07  Bt-Prt-Amount      pic s9(3)v9(4) comp-3.
000870             07  Bt-Prt-Used        pic x.
000880*
000890*        Used by Next-Day-Average (B8).
000900     03  Bt130-Average-Out          pic s9(3)v9(4) comp-3.
000910*
000920*        Used by Additional-Hours (B9).
000930     03  Bt130-Soc-In               pic 999v9   comp-3.
000940     03  Bt130-Covered-In           pic 9       comp.
000950     03  Bt130-Hours-Out            pic 9       comp.
000960*
000970     03  Bt130-Return-Code      pic 99      comp.
000980     03  filler                 pic x(4).
000990*
