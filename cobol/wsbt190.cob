000010********************************************
000020*                                          *
000030*  Call Parameter Block For BT190         *
000040*   (Schedule Report Writer) - Copied By  *
000050*   BT190 Itself And By Every Caller.     *
000060********************************************
000070*  Mirrors exactly the linkage BT190 was compiled against - do
000080*  not change a field here without re-compiling every caller.
000090*
000100* 08/12/25 vbc - Split out of BT190's own linkage section so
000110*                BT010/BT020 share one true copy, ticket BT008.
000120*
000130 01  BT190-Linkage.
000140     03  Bt190-Function-Code    pic 99      comp.
000150         88  Bt190-Fn-Format-Section         value 1.
000160         88  Bt190-Fn-Format-Totals          value 2.
000170*
000180     03  Bt190-Section-Title-In     pic x(20).
000190*
000200*        The period table, same shape as wsbtper.cob's
000210*        BT-Period-Table - fed to both functions.
000220     03  Bt190-Period-Table-In.
000230         05  Bt-Per-Count           pic 99      comp.
000240         05  Bt-Per-Entry                       occurs 14.
000250             07  Bt-Per-Start-Time  pic 9(4)    comp.
000260             07  Bt-Per-End-Time    pic 9(4)    comp.
000270             07  Bt-Per-Charge-Flag pic 9       comp.
000280                 88  Bt-Per-Is-Charging          value 0.
000290                 88  Bt-Per-Is-Discharging       value 1.
000300             07  Bt-Per-Days        pic 999     comp.
000310*
000320*        Format-Section returns the banner line plus one numbered
000330*        line per period (15 lines max); Format-Totals returns
000340*        just the one trailer line in element (1).
000350     03  Bt190-Report-Lines-Out.
000360         05  Bt190-Report-Line      pic x(80)   occurs 15.
000370     03  Bt190-Line-Count-Out       pic 99      comp.
000380*
000390     03  Bt190-Return-Code      pic 99      comp.
000400     03  filler                 pic x(4).
000410*
