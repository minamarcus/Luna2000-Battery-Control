000010********************************************
000020*                                          *
000030*  Record Definition For Household Power   *
000040*    Reading File - One Per Second-Level   *
000050*           Sample, Timestamp Order        *
000060********************************************
000070*  File size 13 bytes padded to 16 by filler.
000080*
000090* 12/08/90 vbc - Created as Mt-Load-Record, half-hourly import
000100*                 meter pulses for the MT010 load survey option.
000110* 19/11/98 vbc - Y2K review - no Date fields here, none required.
000120* 04/10/08 djw - Pulse count replaced by instantaneous Watts from
000130*                 the new clip-on CT meter, ticket LM292.
000140* 26/11/25 vbc - Re-purposed for Battery TOU project (ticket
000150*                 BT001) - renamed Mt-Ld- fields to Pwr-..., the
000160*                 monitor state block added for BT030/BT150.
000170*
000180*        Pwr-Timestamp is local HHMMSS, Pwr-Watts is instantaneous
000190*        household power draw in watts.
000200 01  BT-Power-Record.
000210     03  Pwr-Timestamp              pic 9(6).
000220     03  Pwr-Watts                  pic s9(7).
000230     03  filler                     pic x(3).
000240*
000250*  Running state of the high-usage monitor, carried across calls
000260*  to BT150 for the life of the BT030 run.
000270*
000280 01  BT-Monitor-State.
000290     03  Mon-High-Counter           pic 99      comp    value zero.
000300     03  Mon-In-Self-Con            pic x       value "N".
000310         88  Mon-Self-Con-Active            value "Y".
000320     03  Mon-Self-Con-Start-Secs    pic 9(6)    comp    value zero.
000330     03  Mon-Reading-Secs           pic 9(6)    comp    value zero.
000340     03  Mon-Kw-Reading             pic s9(5)v99 comp-3  value zero.
000350     03  Mon-Samples-Read           pic 9(7)    comp    value zero.
000360     03  Mon-High-Samples           pic 9(7)    comp    value zero.
000370     03  Mon-Mode-Switches          pic 9(7)    comp    value zero.
000380*
