000010********************************************
000020*                                          *
000030*  Call Parameter Block For BT110 (Period *
000040*   Manager) - Copied By BT110 Itself And *
000050*   By Every Module That Calls It.        *
000060********************************************
000070*  Mirrors exactly the linkage BT110 was compiled against - do
000080*  not change a field here without re-compiling every caller.
000090*
000100* 25/11/25 vbc - Split out of BT110's own linkage section so
000110*                BT120/BT130/BT010/BT020 share one true copy,
000120*                ticket BT003.
000130* 06/12/25 vbc - Added Bt110-Fn-Test-Active for BT150, ticket
000140*                BT006.
000150* 12/01/26 vbc - Bt-Prt-Resolved renamed Bt-Prt-Used to match
000160*                wsbtprc.cob, ticket BT013.
000170*
000180 01  BT110-Linkage.
000190     03  Bt110-Function-Code    pic 99      comp.
000200         88  Bt110-Fn-Create-Period          value 1.
000210         88  Bt110-Fn-Combine-Consec         value 2.
000220         88  Bt110-Fn-Test-Overlap           value 3.
000230         88  Bt110-Fn-Test-Future            value 4.
000240         88  Bt110-Fn-Compare-Price          value 5.
000250         88  Bt110-Fn-Build-Evening          value 6.
000260         88  Bt110-Fn-Test-Active            value 7.
000270*
000280*        Used by Create-Period, Test-Future, Test-Overlap.
000290     03  Bt110-Start-Hour-In    pic 99      comp.
000300     03  Bt110-End-Hour-In      pic 99      comp.
000310     03  Bt110-Charge-Flag-In   pic 9       comp.
000320     03  Bt110-Days-In          pic 999     comp.
000330     03  Bt110-Now-Hour-In      pic 99      comp.
000340     03  Bt110-Now-Minute-In    pic 99      comp.
000350     03  Bt110-New-Period-Out.
000360         05  Bt-Per-Start-Time      pic 9(4)    comp.
000370         05  Bt-Per-End-Time        pic 9(4)    comp.
000380         05  Bt-Per-Charge-Flag     pic 9       comp.
000390         05  Bt-Per-Days            pic 999     comp.
000400     03  Bt110-Period-A.
000410         05  Bt-Per-Start-Time      pic 9(4)    comp.
000420         05  Bt-Per-End-Time        pic 9(4)    comp.
000430         05  Bt-Per-Charge-Flag     pic 9       comp.
000440         05  Bt-Per-Days            pic 999     comp.
000450     03  Bt110-Period-B.
000460         05  Bt-Per-Start-Time      pic 9(4)    comp.
000470         05  Bt-Per-End-Time        pic 9(4)    comp.
000480         05  Bt-Per-Charge-Flag     pic 9       comp.
000490         05  Bt-Per-Days            pic 999     comp.
000500*
000510*        Whole tables, same shape as the BT-Period-Table block
000520*        in wsbtper.cob - used by Combine-Consecutive, Compare-
000530*        Price (B5) and Build-Evening (B10).
000540     03  Bt110-Current-Table.
000550         05  Bt-Per-Count           pic 99      comp.
000560         05  Bt-Per-Entry                       occurs 14.
000570             07  Bt-Per-Start-Time  pic 9(4)    comp.
000580             07  Bt-Per-End-Time    pic 9(4)    comp.
000590             07  Bt-Per-Charge-Flag pic 9       comp.
000600             07  Bt-Per-Days        pic 999     comp.
000610         05  Bt-Per-Swap-View redefines Bt-Per-Entry
000620                                         pic x(9) occurs 14.
000630     03  Bt110-New-Table.
000640         05  Bt-Per-Count           pic 99      comp.
000650         05  Bt-Per-Entry                       occurs 14.
000660             07  Bt-Per-Start-Time  pic 9(4)    comp.
000670             07  Bt-Per-End-Time    pic 9(4)    comp.
000680             07  Bt-Per-Charge-Flag pic 9       comp.
000690             07  Bt-Per-Days        pic 999     comp.
000700         05  Bt-Per-Swap-View redefines Bt-Per-Entry
000710                                         pic x(9) occurs 14.
000720*
000730*        Price tables, same shape as the BT-Price-Table block
000740*        in wsbtprc.cob.
000750     03  Bt110-Today-Prices.
000760         05  Bt-Prt-Count           pic 99      comp.
000770         05  Bt-Prt-Entry                       occurs 24.
000780             07  Bt-Prt-Date        pic 9(8)    comp.
000790             07  Bt-Prt-Hour        pic 99      comp.
000800             07  Bt-Prt-Amount      pic s9(3)v9(4) comp-3.
000810             07  Bt-Prt-Used        pic x.
000820     03  Bt110-Tomorrow-Prices.
000830         05  Bt-Prt-Count           pic 99      comp.
000840         05  Bt-Prt-Entry                       occurs 24.
000850             07  Bt-Prt-Date        pic 9(8)    comp.
000860             07  Bt-Prt-Hour        pic 99      comp.
000870             07  Bt-Prt-Amount      pic s9(3)v9(4) comp-3.
000880             07  Bt-Prt-Used        pic x.
000890     03  Bt110-Hours-Wanted-In  pic 99      comp.
000900     03  Bt110-Today-Bit-In     pic 999     comp.
000910     03  Bt110-Winner-Out       pic x.
000920         88  Bt110-New-Wins              value "N".
000930         88  Bt110-Current-Wins          value "C".
000940     03  Bt110-Flag-Out         pic x.
000950         88  Bt110-Result-Yes            value "Y".
000960         88  Bt110-Result-No             value "N".
000970     03  Bt110-Return-Code      pic 99      comp.
000980     03  filler                 pic x(4).
000990*
