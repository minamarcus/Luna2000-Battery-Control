000010*****************************************************************
000020*                                                               *
000030*            R E G I S T E R   I M A G E   C O D E C           *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification   division.
000080*========================
000090*
000100 program-id.          BT140.
000110 author.              V B Coen.
000120 installation.        Applewood Computers - Energy Systems.
000130 date-written.        03/05/1994.
000140 date-compiled.
000150 security.            Copyright (C) 1994-2026, V B Coen.
000160*
000170***
000180*    Remarks.            Called utility module, originally
000190*                        MT015-RDBACK (the commissioning
000200*                        engineer's read-back check on the word
000210*                        image punched to the MT010 remote
000220*                        relay), re-purposed for the Battery TOU
000230*                        project as the register image decode
000240*                        and encode module.
000250*
000260*                        Functions, dispatched on the field
000270*                        Bt140-Function-Code:
000280*                          1 Decode-Image  (U7, whole image)
000290*                          2 Decode-Flags  (U7, one flags word)
000300*                          3 Encode-Flags  (U7, one flags word)
000310***
000320*    Version.            See Bt140-Prog-Name in working-storage.
000330***
000340*
000350* changes:
000360* 03/05/94 vbc - Created as MT015-RDBACK, read-back check on the
000370*                punched relay image, ticket LM110.
000380* 19/11/98 vbc - Y2K readiness pass - no Date fields here, none
000390*                required.
000400* 02/02/07 djw - Widened to read the 43-word image (3rd generation
000410*                remote unit), ticket LM271.
000420* 25/11/25 vbc - Re-purposed for Battery TOU project (ticket
000430*                BT005) - renamed to BT140, added Decode-Flags
000440*                and Encode-Flags so BT010/BT020 need not repeat
000450*                the 256-add/subtract arithmetic at every call
000460*                site.
000470*
000480*****************************************************************
000490*
000500 environment      division.
000510*========================
000520*
000530 configuration    section.
000540 special-names.
000550     C01 is Top-Of-Form.
000560*
000570 input-output     section.
000580*------------------------
000590*
000600 data             division.
000610*========================
000620 working-storage  section.
000630*------------------------
000640*
000650 77  Bt140-Prog-Name        pic x(14)   value "BT140 v1.03.25".
000660*
000670 01  Bt140-Work-Area.
000680     03  Bt140-Wk-Ix            pic 99      comp.
000690     03  Bt140-Wk-Ix-View redefines Bt140-Wk-Ix
000700                                         pic 99.
000710     03  Bt140-Wk-Out-Ix        pic 99      comp.
000720     03  Bt140-Wk-Word-Ix       pic 99      comp.
000730     03  Bt140-Wk-Word-View redefines Bt140-Wk-Word-Ix
000740                                         pic 99.
000750     03  Bt140-Wk-Flags         pic 9(5)    comp.
000760     03  Bt140-Wk-Flags-View redefines Bt140-Wk-Flags
000770                                         pic 9(5) comp.
000780     03  filler                 pic x(10).
000790*
000800 linkage          section.
000810*-----------------------
000820*
000830****
000840* BT140 *
000850****
000860*
000870 copy "wsbt140.cob".
000880*
000890 procedure        division using BT140-Linkage.
000900*===============================================
000910*
000920     move     zero    to Bt140-Return-Code.
000930*
000940     if       Bt140-Fn-Decode-Image
000950              go to BT140-010-Decode-Image.
000960     if       Bt140-Fn-Decode-Flags
000970              go to BT140-020-Decode-Flags.
000980     if       Bt140-Fn-Encode-Flags
000990              go to BT140-030-Encode-Flags.
001000*
001010     move     99      to Bt140-Return-Code.
001020     go       to BT140-900-Exit.
001030*
001040***************************************
001050*   U7 - Decode Whole Image           *
001060*   ===========================       *
001070*   Word 1 = period count.  Each      *
001080*   period is 3 words (start, end,    *
001090*   flags) - stop early if a period   *
001100*   would run past word 43.           *
001110***************************************
001120*
001130 BT140-010-Decode-Image.
001140     move     zero    to Bt140-Wk-Out-Ix.
001150     if       Bt-Reg-Word of Bt140-Register-Image (1) = zero
001160              move zero to Bt-Per-Count of Bt140-Period-Table
001170              go to BT140-900-Exit.
001180     move     1       to Bt140-Wk-Ix.
001190 BT140-011-Period-Loop.
001200     if       Bt140-Wk-Ix >
001210              Bt-Reg-Word of Bt140-Register-Image (1)
001220              go to BT140-013-Finish.
001230     compute  Bt140-Wk-Word-Ix =
001240              2 + ((Bt140-Wk-Ix - 1) * 3).
001250     if       Bt140-Wk-Word-Ix + 2 > 43
001260              go to BT140-013-Finish.
001270     add      1       to Bt140-Wk-Out-Ix.
001280     move     Bt-Reg-Word of Bt140-Register-Image
001290                     (Bt140-Wk-Word-Ix) to
001300              Bt-Per-Start-Time of Bt140-Period-Table
001310                     (Bt140-Wk-Out-Ix).
001320     move     Bt-Reg-Word of Bt140-Register-Image
001330                     (Bt140-Wk-Word-Ix + 1) to
001340              Bt-Per-End-Time of Bt140-Period-Table
001350                     (Bt140-Wk-Out-Ix).
001360     move     Bt-Reg-Word of Bt140-Register-Image
001370                     (Bt140-Wk-Word-Ix + 2) to Bt140-Wk-Flags.
001380     if       Bt140-Wk-Flags >= 256
001390              set Bt-Per-Is-Discharging of Bt140-Period-Table
001400                     (Bt140-Wk-Out-Ix) to true
001410              subtract 256 from Bt140-Wk-Flags
001420     else
001430              set Bt-Per-Is-Charging of Bt140-Period-Table
001440                     (Bt140-Wk-Out-Ix) to true.
001450     move     Bt140-Wk-Flags to
001460              Bt-Per-Days of Bt140-Period-Table (Bt140-Wk-Out-Ix).
001470     add      1       to Bt140-Wk-Ix.
001480     go       to BT140-011-Period-Loop.
001490*
001500 BT140-013-Finish.
001510     move     Bt140-Wk-Out-Ix to
001520              Bt-Per-Count of Bt140-Period-Table.
001530     go       to BT140-900-Exit.
001540*
001550***************************************
001560*   U7 - Decode One Flags Word        *
001570*   ===========================       *
001580*   Word >= 256 means discharging,    *
001590*   day bits are the remainder.       *
001600***************************************
001610*
001620 BT140-020-Decode-Flags.
001630     move     Bt140-Word-In to Bt140-Wk-Flags.
001640     if       Bt140-Wk-Flags >= 256
001650              set Bt140-Out-Is-Discharging to true
001660              subtract 256 from Bt140-Wk-Flags
001670     else
001680              set Bt140-Out-Is-Charging to true.
001690     move     Bt140-Wk-Flags to Bt140-Days-Out.
001700     go       to BT140-900-Exit.
001710*
001720***************************************
001730*   U7 - Encode One Flags Word        *
001740*   ===========================       *
001750*   Day bits plus 256 when the        *
001760*   period discharges.                *
001770***************************************
001780*
001790 BT140-030-Encode-Flags.
001800     move     Bt140-Days-In to Bt140-Word-Out.
001810     if       Bt140-In-Is-Discharging
001820              add 256 to Bt140-Word-Out.
001830     go       to BT140-900-Exit.
001840*
001850 BT140-900-Exit.
001860     exit     program.
